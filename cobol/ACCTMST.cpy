000100**************************************************************** 00000100
000200* ACCTMST  -  ACCOUNT MASTER RECORD (ACCTMSTR FILE)              00000200
000300*          -  KEYED ON ACCT-ID.  ONE ROW PER LOGICAL ACCOUNT     00000300
000400*             SEEN ACROSS ALL STATEMENTS POSTED BY STMTPST.      00000400
000500*                                                                00000500
000600* ACCT-ADDED-ON-PARTS AND ACCT-LAST-STMT-PARTS ARE ALTERNATE     00000600
000700* YEAR/MONTH/DAY(/TIME) VIEWS, SAME SHAPE AS STMTXN'S OWN        00000700
000800* TXN-DATE-PARTS BREAKOUT.                                       00000800
000900*                                                                00000900
001000* HIST:  2024-02-12  RHC  TKT SP-0122  ORIGINAL LAYOUT            00001000
001100*        2024-03-14  RHC  TKT SP-0146  ADD INSTITUTION/CURRENCY/ 00001100
001200*                                      SORT-CODE AND LAST-       00001200
001300*                                      STATEMENT-DATE FOR THE    00001300
001400*                                      FUTURE ACCOUNT-STATUS     00001400
001500*                                      REPORT (NEVER DELIVERED)  00001500
001600*        2024-04-02  DJL  TKT SP-0153  ADD ACCT-STATUS-FLAG -    00001600
001700*                                      CLOSED ACCOUNTS ARE NEVER 00001700
001800*                                      PURGED, ONLY FLAGGED      00001800
001900**************************************************************** 00001900
002000 01  ACCT-MASTER-REC.                                            00002000
002100     03  ACCT-ID                      PIC X(30).                 00002100
002200     03  ACCT-TYPE                    PIC X(20).                 00002200
002300         88  ACCT-TYPE-IS-BANK        VALUE 'bank_account'.       00002300
002400         88  ACCT-TYPE-IS-CREDIT-CARD VALUE 'credit_card'.        00002400
002500         88  ACCT-TYPE-IS-EMONEY      VALUE 'emoney_wallet'.      00002500
002600     03  ACCT-ADDED-ON                PIC 9(14) VALUE ZEROS.      00002600
002650*        ALTERNATE VIEW - DATE/TIME BREAKOUT OF ACCT-ADDED-ON.   00002650
002700     03  ACCT-ADDED-ON-PARTS REDEFINES ACCT-ADDED-ON.            00002700
002800         05  ACCT-ADDED-CCYY          PIC 9(04).                  00002800
002900         05  ACCT-ADDED-MM            PIC 9(02).                  00002900
003000         05  ACCT-ADDED-DD            PIC 9(02).                  00003000
003100         05  ACCT-ADDED-HH            PIC 9(02).                  00003100
003200         05  ACCT-ADDED-MI            PIC 9(02).                  00003200
003300         05  ACCT-ADDED-SS            PIC 9(02).                  00003300
003400     03  ACCT-STATUS-FLAG             PIC X(01) VALUE 'A'.        00003400
003500         88  ACCT-STATUS-ACTIVE       VALUE 'A'.                  00003500
003600         88  ACCT-STATUS-CLOSED       VALUE 'C'.                  00003600
003700     03  ACCT-INSTITUTION-NAME        PIC X(30) VALUE SPACES.     00003700
003800     03  ACCT-CURRENCY-CODE           PIC X(03) VALUE 'GBP'.      00003800
003900     03  ACCT-BRANCH-SORT-CODE        PIC X(08) VALUE SPACES.     00003900
004000     03  ACCT-LAST-STMT-DATE          PIC 9(08) VALUE ZEROS.      00004000
004050*        ALTERNATE VIEW - YEAR/MONTH/DAY BREAKOUT OF THE LAST    00004050
004060*        STATEMENT DATE POSTED FOR THIS ACCOUNT.                 00004060
004100     03  ACCT-LAST-STMT-PARTS REDEFINES ACCT-LAST-STMT-DATE.     00004100
004200         05  ACCT-LSD-CCYY            PIC 9(04).                  00004200
004300         05  ACCT-LSD-MM              PIC 9(02).                  00004300
004400         05  ACCT-LSD-DD              PIC 9(02).                  00004400
004500     03  FILLER                       PIC X(09) VALUE SPACES.     00004500
