000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF UNIZAR FINANCIAL SYSTEMS       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500       IDENTIFICATION DIVISION.                                   00000500
000600       PROGRAM-ID.  STMTCRD.                                       00000600
000700       AUTHOR.  D J LOCKE.                                         00000700
000800       INSTALLATION.  UNIZAR FINANCIAL SYSTEMS - MONTHLY BATCH.     00000800
000900       DATE-WRITTEN.  11/11/88.                                    00000900
001000       DATE-COMPILED. 11/11/88.                                    00001000
001100       SECURITY.  NON-CONFIDENTIAL.                                00001100
001200*                                                                  00001200
001300****************************************************************  00001300
001400* STMTCRD - CREDIT-CARD STATEMENT READER (U2)                     00001400
001500*                                                                  00001500
001600* READS THE TAB-DELIMITED SANTANDER CREDIT-CARD EXPORT.  ROW 1     00001600
001700* MUST CARRY THE CARD SUFFIX 9976 IN ITS LAST 4 CHARACTERS; ROW 2  00001700
001800* IS THE COLUMN HEADING ROW; DASH-ONLY ROWS ARE SEPARATORS AND     00001800
001900* ARE SKIPPED.  DETAIL ROWS ARE EDITED AND WRITTEN TO THE          00001900
002000* STATEMENT WORK FILE READ BY STMTRPT.  STATEMENT PERIOD IS THE    00002000
002100* MIN/MAX TRANSACTION DATE SEEN ON THE FILE (THE EXPORT CARRIES    00002100
002200* NO EXPLICIT PERIOD LINE).                                        00002200
002300*                                                                  00002300
002400* CHANGE LOG                                                       00002400
002500*-----------------------------------------------------------------00002500
002600* DATE       PROGRMR  TICKET    DESCRIPTION OF CHANGE              00002600
002700*-----------------------------------------------------------------00002700
002800* 11/11/88   DJL      SP-0170   ORIGINAL PROGRAM                   00002800
002900* 06/02/90   DJL      SP-0198   COLLAPSE REPEATED TABS/SPACES IN   00002900
003000*                               RAW ROW BEFORE SPLIT (EXPORT TOOL  00003000
003100*                               STARTED PADDING COLUMNS)           00003100
003200* 04/21/94   MQR      SP-0255   REMOVE 'PURCHASE - DOMESTIC' FROM  00003200
003300*                               DESCRIPTION - NOISE ON EVERY ROW   00003300
003400* 08/22/99   PTS      SP-0331   Y2K - DATE FIELD NOW CARRIES A     00003400
003500*                               FULL 4-DIGIT CENTURY (WAS A       00003500
003600*                               2-DIGIT YEAR WINDOWED AT 19/20)    00003600
003700* 06/15/03   PTS      SP-0359   FATAL ERROR WHEN CARD SUFFIX ON A  00003700
003800*                               DETAIL ROW DOES NOT MATCH 9976     00003800
003900*                               (WAS LOGGED AND IGNORED)           00003900
004000****************************************************************  00004000
004100*                                                                  00004100
004200       ENVIRONMENT DIVISION.                                       00004200
004300       CONFIGURATION SECTION.                                      00004300
004400       SOURCE-COMPUTER. IBM-390.                                   00004400
004500       OBJECT-COMPUTER. IBM-390.                                   00004500
004600       SPECIAL-NAMES.                                              00004600
004700           C01 IS TOP-OF-FORM.                                     00004700
004800                                                                   00004800
004900       INPUT-OUTPUT SECTION.                                       00004900
005000       FILE-CONTROL.                                               00005000
005100           SELECT CARD-STATEMENT-FILE ASSIGN TO CARDIN             00005100
005200               ORGANIZATION IS LINE SEQUENTIAL                     00005200
005300               FILE STATUS IS WS-CARDIN-STATUS.                    00005300
005400           SELECT STATEMENT-WORK-FILE ASSIGN TO STMTWK2           00005400
005500               ORGANIZATION IS LINE SEQUENTIAL                     00005500
005600               FILE STATUS IS WS-STMTWK2-STATUS.                  00005600
005700                                                                   00005700
005800       DATA DIVISION.                                              00005800
005900       FILE SECTION.                                               00005900
006000       FD  CARD-STATEMENT-FILE                                     00006000
006100           RECORDING MODE IS V.                                    00006100
006200       01  CARD-STATEMENT-LINE          PIC X(200).                00006200
006300                                                                   00006300
006400       FD  STATEMENT-WORK-FILE                                     00006400
006500           RECORDING MODE IS V.                                    00006500
006600       01  WORK-FILE-LINE               PIC X(132).                00006600
006700                                                                   00006700
006800       WORKING-STORAGE SECTION.                                    00006800
006900       77  WS-TXN-ROW-COUNT            PIC S9(05) COMP VALUE 0.    00006900
007000       01  WS-FILE-STATUS-CODES.                                   00007000
007100           05  WS-CARDIN-STATUS         PIC X(02) VALUE SPACES.    00007100
007200               88  CARDIN-OK            VALUE '00'.                00007200
007300               88  CARDIN-EOF           VALUE '10'.                00007300
007400           05  WS-STMTWK2-STATUS        PIC X(02) VALUE SPACES.    00007400
007500           05  FILLER                   PIC X(01) VALUE SPACES.   00007500
007600                                                                   00007600
007700       01  WS-SWITCHES.                                            00007700
007800           05  WS-CARDIN-EOF-SW         PIC X(01) VALUE 'N'.       00007800
007900               88  CARDIN-AT-EOF        VALUE 'Y'.                 00007900
008000           05  WS-ROW-NUMBER            PIC S9(07) COMP VALUE 0.   00008000
008100           05  WS-MONEY-IN-PRESENT-SW   PIC X(01) VALUE 'N'.      00008100
008200               88  MONEY-IN-IS-PRESENT  VALUE 'Y'.                 00008200
008300           05  WS-FIRST-TXN-SW          PIC X(01) VALUE 'Y'.       00008300
008400               88  FIRST-TRANSACTION    VALUE 'Y'.                 00008400
008500           05  FILLER                   PIC X(01) VALUE SPACES.   00008500
008600                                                                   00008600
008700       01  WS-TAB-FIELDS.                                          00008700
008800           05  WS-RAW-ROW               PIC X(200) VALUE SPACES.  00008800
008900           05  WS-CLEAN-ROW             PIC X(200) VALUE SPACES.  00008900
009000           05  WS-CLEAN-LEN             PIC S9(04) COMP VALUE 0.   00009000
009100           05  WS-SCAN-IX               PIC S9(04) COMP VALUE 0.   00009100
009200           05  WS-LAST-WAS-SEP-SW       PIC X(01) VALUE 'N'.       00009200
009300               88  LAST-CHAR-WAS-SEP    VALUE 'Y'.                 00009300
009400           05  WS-COL-COUNT             PIC S9(04) COMP VALUE 0.   00009400
009500           05  WS-COL1-LEN              PIC S9(04) COMP VALUE 0.   00009500
009600           05  WS-COL1                  PIC X(20) VALUE SPACES.   00009600
009700           05  WS-COL2                  PIC X(40) VALUE SPACES.   00009700
009800           05  WS-COL3                  PIC X(40) VALUE SPACES.   00009800
009900           05  WS-COL4                  PIC X(20) VALUE SPACES.   00009900
010000           05  WS-COL5                  PIC X(20) VALUE SPACES.   00010000
010100           05  FILLER                   PIC X(20) VALUE SPACES.   00010100
010200                                                                   00010200
010300       01  WS-ROW-TYPE-SW               PIC X(01) VALUE SPACE.    00010300
010400           88  ROW-IS-DASH-ONLY         VALUE 'D'.                 00010400
010500                                                                   00010500
010600       01  WS-DATE-FIELDS.                                         00010600
010700           05  WS-TXN-DATE              PIC X(10) VALUE SPACES.   00010700
010800           05  WS-TXN-DATE-R REDEFINES WS-TXN-DATE.                00010800
010900               10  WS-TD-YYYY            PIC X(04).                00010900
011000               10  FILLER                PIC X(01).                00011000
011100               10  WS-TD-MM              PIC X(02).                00011100
011200               10  FILLER                PIC X(01).                00011200
011300               10  WS-TD-DD              PIC X(02).                00011300
011400           05  WS-MIN-DATE              PIC X(10) VALUE '9999-99-00011400
011500-              '.                                                  00011500
011600           05  WS-MAX-DATE              PIC X(10) VALUE '0000-00-00011600
011700-              '.                                                  00011700
011800                                                                   00011800
011900           05  FILLER                   PIC X(01) VALUE SPACES.   00011900
012000       01  WS-DESCRIPTION-FIELDS.                                  00012000
012100           05  WS-DESC-RAW              PIC X(40) VALUE SPACES.   00012100
012200           05  WS-DESC-CLEAN            PIC X(40) VALUE SPACES.   00012200
012300           05  WS-DESC-LEN              PIC S9(04) COMP VALUE 0.   00012300
012400           05  WS-DESC-OUT-IX           PIC S9(04) COMP VALUE 0.   00012400
012500                                                                   00012500
012600           05  FILLER                   PIC X(01) VALUE SPACES.   00012600
012700       01  WS-AMOUNT-FIELDS.                                       00012700
012800           05  WS-MONEY-IN-TEXT         PIC X(20) VALUE SPACES.   00012800
012900           05  WS-MONEY-OUT-TEXT        PIC X(20) VALUE SPACES.   00012900
013000           05  WS-AMOUNT-SRC-TEXT       PIC X(20) VALUE SPACES.   00013000
013100           05  WS-AMOUNT-SRC-TEXT-R REDEFINES WS-AMOUNT-SRC-TEXT. 00013100
013200               10  WS-AST-FIRST-CHAR     PIC X(01).                00013200
013300               10  WS-AST-REST           PIC X(19).                00013300
013400           05  WS-AMOUNT-CLEAN          PIC X(20) VALUE SPACES.   00013400
013500           05  WS-AMOUNT-CENTS          PIC 9(09) COMP-3 VALUE 0. 00013500
013600           05  WS-AMOUNT-OUT-IX         PIC S9(04) COMP VALUE 0.   00013600
013700           05  WS-TXN-AMOUNT            PIC S9(07)V99 COMP-3       00013700
013800                                        VALUE 0.                  00013800
013900           05  FILLER                   PIC X(01) VALUE SPACES.   00013900
014000                                                                   00014000
014100       01  WS-ACCOUNT-ID                PIC X(30) VALUE            00014100
014200           'santander_credit_card_xx_9976'.                       00014200
014300                                                                   00014300
014400       COPY STMTHDR.                                               00014400
014500                                                                   00014500
014600       01  WS-OUT-TXN-REC.                                         00014600
014700           05  WS-OUT-DATE              PIC X(10).                 00014700
014800           05  FILLER                   PIC X(01) VALUE ','.       00014800
014900           05  WS-OUT-DESCRIPTION       PIC X(40).                 00014900
015000           05  FILLER                   PIC X(01) VALUE ','.       00015000
015100           05  WS-OUT-AMOUNT            PIC -(7)9.99.               00015100
015200           05  FILLER                   PIC X(01) VALUE ','.       00015200
015300           05  WS-OUT-ACCOUNT-ID        PIC X(30).                 00015300
015400           05  FILLER                   PIC X(37) VALUE SPACES.    00015400
015500       01  WS-OUT-TXN-REC-R REDEFINES WS-OUT-TXN-REC               00015500
015600                                        PIC X(131).                00015600
015700                                                                   00015700
015800****************************************************************  00015800
015900       PROCEDURE DIVISION.                                         00015900
016000****************************************************************  00016000
016100 0000-MAIN.                                                        00016100
016200           PERFORM 0300-OPEN-FILES      THRU 0300-EXIT.             00016200
016300           PERFORM 0400-READ-CARD-ROW   THRU 0400-EXIT.             00016300
016400           PERFORM 1000-EDIT-HEADER-ROW THRU 1000-EXIT.             00016400
016500           PERFORM 0400-READ-CARD-ROW   THRU 0400-EXIT.             00016500
016600           PERFORM 1100-SKIP-COLUMN-HEADINGS THRU 1100-EXIT.        00016600
016700           PERFORM 0400-READ-CARD-ROW   THRU 0400-EXIT.             00016700
016800           PERFORM 2000-PROCESS-DETAIL-ROWS THRU 2000-EXIT          00016800
016900               UNTIL CARDIN-AT-EOF.                                 00016900
017000           PERFORM 9100-WRITE-HEADER-LINE THRU 9100-EXIT.           00017000
017100           PERFORM 0900-CLOSE-FILES    THRU 0900-EXIT.              00017100
017200           GOBACK.                                                 00017200
017300 0000-EXIT.                                                        00017300
017400           EXIT.                                                   00017400
017500*                                                                  00017500
017600 0300-OPEN-FILES.                                                  00017600
017700           OPEN INPUT  CARD-STATEMENT-FILE.                        00017700
017800           OPEN OUTPUT STATEMENT-WORK-FILE.                        00017800
017900           IF NOT CARDIN-OK                                        00017900
018000               DISPLAY 'STMTCRD: ERROR OPENING CARDIN - STATUS = '00018000
018100                        WS-CARDIN-STATUS                           00018100
018200               MOVE 16 TO RETURN-CODE                              00018200
018300               GOBACK                                              00018300
018400           END-IF.                                                 00018400
018500 0300-EXIT.                                                        00018500
018600           EXIT.                                                   00018600
018700*                                                                  00018700
018800****************************************************************  00018800
018900* 0400-READ-CARD-ROW - READ THE NEXT ROW AND COLLAPSE REPEATED     00018900
019000*                      TABS/SPACES BEFORE THE CALLER SPLITS IT.    00019000
019100****************************************************************  00019100
019200 0400-READ-CARD-ROW.                                               00019200
019300           READ CARD-STATEMENT-FILE                                00019300
019400               AT END                                              00019400
019500                   MOVE 'Y' TO WS-CARDIN-EOF-SW                    00019500
019600               NOT AT END                                          00019600
019700                   ADD 1 TO WS-ROW-NUMBER                          00019700
019800                   MOVE CARD-STATEMENT-LINE TO WS-RAW-ROW          00019800
019900                   PERFORM 0410-COLLAPSE-WHITESPACE THRU 0410-EXIT 00019900
020000                   PERFORM 0420-CLASSIFY-ROW THRU 0420-EXIT        00020000
020100           END-READ.                                               00020100
020200 0400-EXIT.                                                        00020200
020300           EXIT.                                                   00020300
020400*                                                                  00020400
020500****************************************************************  00020500
020600* 0410-COLLAPSE-WHITESPACE - EVERY RUN OF TAB/SPACE CHARACTERS IN  00020600
020700*                            THE RAW ROW BECOMES A SINGLE TAB.     00020700
020800****************************************************************  00020800
020900 0410-COLLAPSE-WHITESPACE.                                         00020900
021000           MOVE SPACES TO WS-CLEAN-ROW.                           00021000
021100           MOVE 0 TO WS-CLEAN-LEN.                                  00021100
021200           MOVE 'N' TO WS-LAST-WAS-SEP-SW.                         00021200
021300           SET WS-SCAN-IX TO 1.                                    00021300
021400           PERFORM 0411-COLLAPSE-ONE-CHAR THRU 0411-EXIT            00021400
021500               VARYING WS-SCAN-IX FROM 1 BY 1                     00021500
021600               UNTIL WS-SCAN-IX > 200.                              00021600
021700 0410-EXIT.                                                        00021700
021800           EXIT.                                                   00021800
021900*                                                                  00021900
022000 0411-COLLAPSE-ONE-CHAR.                                           00022000
022100           IF WS-RAW-ROW(WS-SCAN-IX:1) = X'09' OR                  00022100
022200              WS-RAW-ROW(WS-SCAN-IX:1) = SPACE                    00022200
022300               IF NOT LAST-CHAR-WAS-SEP                            00022300
022400                   ADD 1 TO WS-CLEAN-LEN                          00022400
022500                   MOVE X'09' TO WS-CLEAN-ROW(WS-CLEAN-LEN:1)     00022500
022600                   MOVE 'Y' TO WS-LAST-WAS-SEP-SW                 00022600
022700               END-IF                                              00022700
022800           ELSE                                                    00022800
022900               ADD 1 TO WS-CLEAN-LEN                              00022900
023000               MOVE WS-RAW-ROW(WS-SCAN-IX:1) TO                   00023000
023100                                 WS-CLEAN-ROW(WS-CLEAN-LEN:1)     00023100
023200               MOVE 'N' TO WS-LAST-WAS-SEP-SW                     00023200
023300           END-IF.                                                 00023300
023400 0411-EXIT.                                                        00023400
023500           EXIT.                                                   00023500
023600*                                                                  00023600
023700****************************************************************  00023700
023800* 0420-CLASSIFY-ROW - A ROW OF ONLY DASHES AND TABS IS A          00023800
023900*                     SEPARATOR ROW.                               00023900
024000****************************************************************  00024000
024100 0420-CLASSIFY-ROW.                                                00024100
024200           MOVE SPACE TO WS-ROW-TYPE-SW.                           00024200
024300           IF WS-CLEAN-LEN > 0                                     00024300
024400               MOVE 'D' TO WS-ROW-TYPE-SW                         00024400
024500               SET WS-SCAN-IX TO 1                                 00024500
024600               PERFORM 0421-TEST-DASH-CHAR THRU 0421-EXIT          00024600
024700                   VARYING WS-SCAN-IX FROM 1 BY 1                 00024700
024800                   UNTIL WS-SCAN-IX > WS-CLEAN-LEN                00024800
024900           END-IF.                                                 00024900
025000 0420-EXIT.                                                        00025000
025100           EXIT.                                                   00025100
025200*                                                                  00025200
025300 0421-TEST-DASH-CHAR.                                              00025300
025400           IF WS-CLEAN-ROW(WS-SCAN-IX:1) NOT = '-' AND             00025400
025500              WS-CLEAN-ROW(WS-SCAN-IX:1) NOT = X'09'               00025500
025600               MOVE SPACE TO WS-ROW-TYPE-SW                        00025600
025700           END-IF.                                                 00025700
025800 0421-EXIT.                                                        00025800
025900           EXIT.                                                   00025900
026000*                                                                  00026000
026100****************************************************************  00026100
026200* 1000-EDIT-HEADER-ROW - LAST 4 CHARACTERS OF THE RAW ROW (BEFORE  00026200
026300*                        TRAILING BLANKS) MUST EQUAL 9976.         00026300
026400****************************************************************  00026400
026500 1000-EDIT-HEADER-ROW.                                             00026500
026600           IF CARDIN-AT-EOF                                        00026600
026700               DISPLAY 'STMTCRD: CARDIN IS EMPTY'                  00026700
026800               MOVE 16 TO RETURN-CODE                              00026800
026900               GOBACK                                              00026900
027000           END-IF.                                                 00027000
027100           IF WS-CLEAN-LEN < 4 OR                                  00027100
027200              WS-CLEAN-ROW(WS-CLEAN-LEN - 3:4) NOT = '9976'        00027200
027300               DISPLAY 'STMTCRD: HEADER ROW DOES NOT END IN THE '  00027300
027400                       'CARD SUFFIX 9976'                          00027400
027500               MOVE 16 TO RETURN-CODE                              00027500
027600               GOBACK                                              00027600
027700           END-IF.                                                 00027700
027800 1000-EXIT.                                                        00027800
027900           EXIT.                                                   00027900
028000*                                                                  00028000
028100 1100-SKIP-COLUMN-HEADINGS.                                        00028100
028200           IF CARDIN-AT-EOF                                        00028200
028300               DISPLAY 'STMTCRD: CARDIN HAS NO COLUMN-HEADING ROW' 00028300
028400               MOVE 16 TO RETURN-CODE                              00028400
028500               GOBACK                                              00028500
028600           END-IF.                                                 00028600
028700 1100-EXIT.                                                        00028700
028800           EXIT.                                                   00028800
028900*                                                                  00028900
029000****************************************************************  00029000
029100* 2000-PROCESS-DETAIL-ROWS - SPLIT ON TABS INTO 5 COLUMNS; SKIP    00029100
029200*                            DASH-ONLY SEPARATOR ROWS.            00029200
029300****************************************************************  00029300
029400 2000-PROCESS-DETAIL-ROWS.                                         00029400
029500           IF ROW-IS-DASH-ONLY                                     00029500
029600               NEXT SENTENCE                                       00029600
029700           ELSE                                                    00029700
029800               PERFORM 2100-SPLIT-COLUMNS THRU 2100-EXIT           00029800
029900               PERFORM 2200-VALIDATE-CARD-NO THRU 2200-EXIT         00029900
030000               PERFORM 2300-EDIT-DATE THRU 2300-EXIT               00030000
030100               PERFORM 2400-EDIT-DESCRIPTION THRU 2400-EXIT         00030100
030200               PERFORM 2500-EDIT-AMOUNT THRU 2500-EXIT              00030200
030300               PERFORM 2600-TRACK-PERIOD THRU 2600-EXIT             00030300
030400               PERFORM 9200-WRITE-TRANSACTION THRU 9200-EXIT        00030400
030500           END-IF.                                                 00030500
030600           PERFORM 0400-READ-CARD-ROW THRU 0400-EXIT.              00030600
030700 2000-EXIT.                                                        00030700
030800           EXIT.                                                   00030800
030900*                                                                  00030900
031000****************************************************************  00031000
031100* 2100-SPLIT-COLUMNS - UNSTRING ON THE SINGLE-TAB DELIMITER.       00031100
031200*                      COL1=CARD NO, COL2=DATE, COL3=DESC,         00031200
031300*                      COL4=MONEY IN, COL5=MONEY OUT.              00031300
031400****************************************************************  00031400
031500 2100-SPLIT-COLUMNS.                                               00031500
031600           MOVE SPACES TO WS-COL1 WS-COL2 WS-COL3 WS-COL4 WS-COL5. 00031600
031700           UNSTRING WS-CLEAN-ROW(1:WS-CLEAN-LEN) DELIMITED BY      00031700
031800               X'09'                                               00031800
031900               INTO WS-COL1 WS-COL2 WS-COL3 WS-COL4 WS-COL5.       00031900
032000 2100-EXIT.                                                        00032000
032100           EXIT.                                                   00032100
032200*                                                                  00032200
032300****************************************************************  00032300
032400* 2200-VALIDATE-CARD-NO - WHEN THE CARD-NO COLUMN IS NOT BLANK     00032400
032500*                         ITS LAST 4 CHARACTERS MUST BE 9976.      00032500
032600****************************************************************  00032600
032700 2200-VALIDATE-CARD-NO.                                            00032700
032800           IF WS-COL1 NOT = SPACES                                 00032800
032900               MOVE 20 TO WS-COL1-LEN                              00032900
033000               PERFORM 2210-SHRINK-COL1-LEN THRU 2210-EXIT          00033000
033100                   UNTIL WS-COL1-LEN = 4 OR                       00033100
033200                      WS-COL1(WS-COL1-LEN:1) NOT = SPACE           00033200
033300               IF WS-COL1-LEN < 4 OR                              00033300
033400                  WS-COL1(WS-COL1-LEN - 3:4) NOT = '9976'          00033400
033500                   DISPLAY 'STMTCRD: DETAIL ROW ' WS-ROW-NUMBER     00033500
033600                       ' CARD SUFFIX IS NOT 9976 - ' WS-COL1       00033600
033700                   MOVE 16 TO RETURN-CODE                          00033700
033800                   GOBACK                                         00033800
033900               END-IF                                              00033900
034000           END-IF.                                                 00034000
034100 2200-EXIT.                                                        00034100
034200           EXIT.                                                   00034200
034300*                                                                  00034300
034400 2210-SHRINK-COL1-LEN.                                             00034400
034500           SUBTRACT 1 FROM WS-COL1-LEN.                            00034500
034600 2210-EXIT.                                                        00034600
034700           EXIT.                                                   00034700
034800*                                                                  00034800
034900****************************************************************  00034900
035000* 2300-EDIT-DATE - COLUMN 2 IS ALREADY YYYY-MM-DD.                 00035000
035100****************************************************************  00035100
035200 2300-EDIT-DATE.                                                   00035200
035300           MOVE WS-COL2(1:10) TO WS-TXN-DATE.                     00035300
035400           IF WS-TD-MM < '01' OR WS-TD-MM > '12'                   00035400
035500               DISPLAY 'STMTCRD: SUSPECT TRANSACTION MONTH - '     00035500
035600                       WS-TD-YYYY '-' WS-TD-MM '-' WS-TD-DD        00035600
035700           END-IF.                                                 00035700
035800 2300-EXIT.                                                        00035800
035900           EXIT.                                                   00035900
036000*                                                                  00036000
036100****************************************************************  00036100
036200* 2400-EDIT-DESCRIPTION - REMOVE THE LITERAL 'PURCHASE - DOMESTIC' 00036200
036300*                         WHEREVER IT APPEARS, THEN NORMALIZE      00036300
036400*                         REMAINING WHITESPACE.                    00036400
036500****************************************************************  00036500
036600 2400-EDIT-DESCRIPTION.                                            00036600
036700           MOVE WS-COL3(1:40) TO WS-DESC-RAW.                     00036700
036800           MOVE SPACES TO WS-DESC-CLEAN.                          00036800
036900           MOVE 0 TO WS-DESC-OUT-IX.                               00036900
037000           PERFORM 2410-STRIP-BOILERPLATE THRU 2410-EXIT.          00037000
037100 2400-EXIT.                                                        00037100
037200           EXIT.                                                   00037200
037300*                                                                  00037300
037400****************************************************************  00037400
037500* 2410-STRIP-BOILERPLATE - SCAN LEFT TO RIGHT; WHEN THE 20-        00037500
037600*                          CHARACTER LITERAL MATCHES AT THE        00037600
037700*                          CURRENT POSITION, SKIP OVER IT;         00037700
037800*                          OTHERWISE COPY ONE CHARACTER, WITH      00037800
037900*                          RUNS OF BLANKS COLLAPSED TO ONE.        00037900
038000****************************************************************  00038000
038100 2410-STRIP-BOILERPLATE.                                           00038100
038200           SET WS-SCAN-IX TO 1.                                    00038200
038300           MOVE 'N' TO WS-LAST-WAS-SEP-SW.                         00038300
038400           PERFORM 2411-COPY-DESC-CHAR THRU 2411-EXIT              00038400
038500               VARYING WS-SCAN-IX FROM 1 BY 1                     00038500
038600               UNTIL WS-SCAN-IX > 40.                               00038600
038700           MOVE WS-DESC-CLEAN TO WS-DESC-RAW.                     00038700
038800 2410-EXIT.                                                        00038800
038900           EXIT.                                                   00038900
039000*                                                                  00039000
039100 2411-COPY-DESC-CHAR.                                              00039100
039200           IF WS-SCAN-IX < 21 AND                                  00039200
039300              WS-DESC-RAW(WS-SCAN-IX:20) = 'PURCHASE - DOMESTIC '  00039300
039400               NEXT SENTENCE                                       00039400
039500           ELSE                                                    00039500
039600               IF WS-DESC-RAW(WS-SCAN-IX:1) = SPACE                00039600
039700                   IF NOT LAST-CHAR-WAS-SEP                        00039700
039800                       ADD 1 TO WS-DESC-OUT-IX                    00039800
039900                       MOVE SPACE TO                              00039900
040000                             WS-DESC-CLEAN(WS-DESC-OUT-IX:1)      00040000
040100                       MOVE 'Y' TO WS-LAST-WAS-SEP-SW             00040100
040200                   END-IF                                          00040200
040300               ELSE                                                00040300
040400                   ADD 1 TO WS-DESC-OUT-IX                        00040400
040500                   MOVE WS-DESC-RAW(WS-SCAN-IX:1) TO               00040500
040600                                 WS-DESC-CLEAN(WS-DESC-OUT-IX:1)  00040600
040700                   MOVE 'N' TO WS-LAST-WAS-SEP-SW                 00040700
040800               END-IF                                              00040800
040900           END-IF.                                                 00040900
041000 2411-EXIT.                                                        00041000
041100           EXIT.                                                   00041100
041200*                                                                  00041200
041300****************************************************************  00041300
041400* 2500-EDIT-AMOUNT - AMOUNT = -(MONEY IN) WHEN MONEY IN IS         00041400
041500*                    NON-EMPTY, ELSE +(MONEY OUT).                 00041500
041600****************************************************************  00041600
041700 2500-EDIT-AMOUNT.                                                 00041700
041800           MOVE WS-COL4(1:20) TO WS-MONEY-IN-TEXT.                00041800
041900           MOVE WS-COL5(1:20) TO WS-MONEY-OUT-TEXT.                00041900
042000           IF WS-MONEY-IN-TEXT NOT = SPACES                        00042000
042100               MOVE 'Y' TO WS-MONEY-IN-PRESENT-SW                 00042100
042200               MOVE WS-MONEY-IN-TEXT TO WS-AMOUNT-SRC-TEXT         00042200
042300               PERFORM 2510-CONVERT-AMOUNT THRU 2510-EXIT         00042300
042400               COMPUTE WS-TXN-AMOUNT = 0 - WS-TXN-AMOUNT           00042400
042500           ELSE                                                    00042500
042600               MOVE 'N' TO WS-MONEY-IN-PRESENT-SW                 00042600
042700               MOVE WS-MONEY-OUT-TEXT TO WS-AMOUNT-SRC-TEXT        00042700
042800               PERFORM 2510-CONVERT-AMOUNT THRU 2510-EXIT         00042800
042900           END-IF.                                                 00042900
043000 2500-EXIT.                                                        00043000
043100           EXIT.                                                   00043100
043200*                                                                  00043200
043300****************************************************************  00043300
043400* 2510-CONVERT-AMOUNT - STRIP ANY THOUSANDS COMMAS AND THE        00043400
043500*                       DECIMAL POINT FROM WS-AMOUNT-SRC-TEXT     00043500
043600*                       INTO A CENTS DIGIT STRING (THE INPUT       00043600
043700*                       ALWAYS CARRIES EXACTLY 2 DECIMALS), THEN   00043700
043800*                       CONVERT BACK TO A SIGNED AMOUNT.           00043800
043900****************************************************************  00043900
044000 2510-CONVERT-AMOUNT.                                              00044000
044100           MOVE SPACES TO WS-AMOUNT-CLEAN.                        00044100
044200           MOVE 0 TO WS-AMOUNT-OUT-IX.                             00044200
044300           IF WS-AST-FIRST-CHAR NOT = SPACE                        00044300
044400               SET WS-SCAN-IX TO 1                                 00044400
044500               PERFORM 2511-COPY-AMOUNT-CHAR THRU 2511-EXIT        00044500
044600                   VARYING WS-SCAN-IX FROM 1 BY 1                 00044600
044700                   UNTIL WS-SCAN-IX > 20                           00044700
044800           END-IF.                                                 00044800
044900           IF WS-AMOUNT-OUT-IX = 0                                 00044900
045000               MOVE 0 TO WS-AMOUNT-CENTS                          00045000
045100           ELSE                                                    00045100
045200               MOVE WS-AMOUNT-CLEAN(1:WS-AMOUNT-OUT-IX) TO         00045200
045300                                       WS-AMOUNT-CENTS             00045300
045400           END-IF.                                                 00045400
045500           COMPUTE WS-TXN-AMOUNT = WS-AMOUNT-CENTS / 100.          00045500
045600 2510-EXIT.                                                        00045600
045700           EXIT.                                                   00045700
045800*                                                                  00045800
045900 2511-COPY-AMOUNT-CHAR.                                            00045900
046000           IF WS-AMOUNT-SRC-TEXT(WS-SCAN-IX:1) NOT = ','    AND    00046000
046100              WS-AMOUNT-SRC-TEXT(WS-SCAN-IX:1) NOT = '.'    AND    00046100
046200              WS-AMOUNT-SRC-TEXT(WS-SCAN-IX:1) NOT = SPACE        00046200
046300               ADD 1 TO WS-AMOUNT-OUT-IX                         00046300
046400               MOVE WS-AMOUNT-SRC-TEXT(WS-SCAN-IX:1)              00046400
046500                   TO WS-AMOUNT-CLEAN(WS-AMOUNT-OUT-IX:1)          00046500
046600           END-IF.                                                 00046600
046700 2511-EXIT.                                                        00046700
046800           EXIT.                                                   00046800
046900*                                                                  00046900
047000****************************************************************  00047000
047100* 2600-TRACK-PERIOD - MAINTAIN THE RUNNING MIN/MAX TRANSACTION     00047100
047200*                     DATE ACROSS THE WHOLE FILE.                  00047200
047300****************************************************************  00047300
047400 2600-TRACK-PERIOD.                                                00047400
047500           IF WS-TXN-DATE < WS-MIN-DATE                            00047500
047600               MOVE WS-TXN-DATE TO WS-MIN-DATE                    00047600
047700           END-IF.                                                 00047700
047800           IF WS-TXN-DATE > WS-MAX-DATE                            00047800
047900               MOVE WS-TXN-DATE TO WS-MAX-DATE                    00047900
048000           END-IF.                                                 00048000
048100 2600-EXIT.                                                        00048100
048200           EXIT.                                                   00048200
048300*                                                                  00048300
048400 0900-CLOSE-FILES.                                                 00048400
048500           DISPLAY 'STMTCRD: TRANSACTION ROWS WRITTEN = '          00048500
048600                   WS-TXN-ROW-COUNT.                               00048600
048700           CLOSE CARD-STATEMENT-FILE STATEMENT-WORK-FILE.          00048700
048800 0900-EXIT.                                                        00048800
048900           EXIT.                                                   00048900
049000*                                                                  00049000
049100****************************************************************  00049100
049200* 9100-WRITE-HEADER-LINE - THE PERIOD IS NOT KNOWN UNTIL ALL       00049200
049300*                          DETAIL ROWS HAVE BEEN SEEN, SO THE      00049300
049400*                          HEADER LINE IS WRITTEN LAST ON STMTWK2, 00049400
049500*                          BEHIND ALL ITS DETAIL ROWS - STMTRPT    00049500
049600*                          (0310) AND STMTPST (1200) BOTH SCAN     00049600
049700*                          FOR IT RATHER THAN ASSUME RECORD 1.     00049700
049800****************************************************************  00049800
049900 9100-WRITE-HEADER-LINE.                                           00049900
050000           MOVE SPACES           TO WORK-FILE-LINE.                00050000
050100           MOVE 'H'              TO WORK-FILE-LINE(1:1).           00050100
050200           MOVE WS-MIN-DATE(1:4) TO STH-FROM-YYYY.                  00050200
050300           MOVE WS-MIN-DATE(6:2) TO STH-FROM-MM.                   00050300
050400           MOVE WS-MIN-DATE(9:2) TO STH-FROM-DD.                   00050400
050500           MOVE WS-MAX-DATE(1:4) TO STH-TO-YYYY.                    00050500
050600           MOVE WS-MAX-DATE(6:2) TO STH-TO-MM.                     00050600
050700           MOVE WS-MAX-DATE(9:2) TO STH-TO-DD.                     00050700
050800           MOVE STH-FROM-DATE    TO WORK-FILE-LINE(2:8).           00050800
050900           MOVE STH-TO-DATE      TO WORK-FILE-LINE(10:8).          00050900
051000           MOVE WS-ACCOUNT-ID    TO WORK-FILE-LINE(18:30).         00051000
051100           WRITE WORK-FILE-LINE.                                  00051100
051200 9100-EXIT.                                                        00051200
051300           EXIT.                                                   00051300
051400*                                                                  00051400
051500 9200-WRITE-TRANSACTION.                                           00051500
051600           ADD 1 TO WS-TXN-ROW-COUNT.                              00051600
051700           MOVE WS-TXN-DATE         TO WS-OUT-DATE.                00051700
051800           MOVE WS-DESC-RAW         TO WS-OUT-DESCRIPTION.         00051800
051900           MOVE WS-TXN-AMOUNT       TO WS-OUT-AMOUNT.              00051900
052000           MOVE WS-ACCOUNT-ID       TO WS-OUT-ACCOUNT-ID.          00052000
052100           MOVE SPACES              TO WORK-FILE-LINE.             00052100
052200           MOVE 'T'                 TO WORK-FILE-LINE(1:1).        00052200
052300           MOVE WS-OUT-TXN-REC-R     TO WORK-FILE-LINE(2:131).     00052300
052400           WRITE WORK-FILE-LINE.                                  00052400
052500 9200-EXIT.                                                        00052500
052600           EXIT.                                                   00052600
