000100**************************************************************** 00000100
000200* STMTHDR  -  STATEMENT HEADER RECORD (WORKING STORAGE ONLY)     00000200
000300*          -  ONE PER INPUT STATEMENT READ BY STMTBNK/STMTCRD/   00000300
000400*             STMTEMN; CARRIED FORWARD INTO STMTRPT FOR THE      00000400
000500*             CROSS-STATEMENT PERIOD-MATCH EDIT.                 00000500
000600*                                                                00000600
000700* HIST:  2024-02-06  RHC  TKT SP-0117  ORIGINAL LAYOUT            00000700
000800**************************************************************** 00000800
000900 01  STMT-HEADER-REC.                                            00000900
001000     03  STH-FROM-DATE                PIC 9(08).                 00001000
001100     03  STH-FROM-DATE-R REDEFINES STH-FROM-DATE.                00001100
001200         05  STH-FROM-YYYY            PIC 9(04).                 00001200
001300         05  STH-FROM-MM              PIC 9(02).                 00001300
001400         05  STH-FROM-DD              PIC 9(02).                 00001400
001500     03  STH-TO-DATE                  PIC 9(08).                 00001500
001600     03  STH-TO-DATE-R REDEFINES STH-TO-DATE.                     00001600
001700         05  STH-TO-YYYY              PIC 9(04).                 00001700
001800         05  STH-TO-MM                PIC 9(02).                 00001800
001900         05  STH-TO-DD                PIC 9(02).                 00001900
002000     03  STH-ACCOUNT-ID               PIC X(30).                 00002000
002100     03  STH-TXN-COUNT                PIC S9(05) COMP-3 VALUE 0.  00002100
002200     03  FILLER                       PIC X(13) VALUE SPACES.     00002200
