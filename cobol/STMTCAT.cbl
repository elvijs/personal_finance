000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF UNIZAR FINANCIAL SYSTEMS       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500       IDENTIFICATION DIVISION.                                   00000500
000600       PROGRAM-ID.  STMTCAT.                                       00000600
000700       AUTHOR.  R HERRERO CALVO.                                   00000700
000800       INSTALLATION.  UNIZAR FINANCIAL SYSTEMS - MONTHLY BATCH.     00000800
000900       DATE-WRITTEN.  02/06/86.                                    00000900
001000       DATE-COMPILED. 02/06/86.                                    00001000
001100       SECURITY.  NON-CONFIDENTIAL.                                00001100
001200*                                                                  00001200
001300****************************************************************  00001300
001400* STMTCAT - CATEGORIZATION RULE ENGINE                            00001400
001500*                                                                  00001500
001600* CALLED ONCE PER SURVIVING TRANSACTION BY STMTRPT.  LOADS THE     00001600
001700* MAPPING RULE FILE (MAPRULES) INTO A WORKING-STORAGE TABLE ON    00001700
001800* THE FIRST CALL, THEN FOR EACH CALL DERIVES:                      00001800
001900*     - SHORT DESCRIPTION    (LONG-DESC PATTERN, FIRST MATCH)     00001900
002000*     - SUB-CATEGORY         (BANK-CATEGORY, ELSE SHORT-DESC)      00002000
002100*     - CATEGORY             (BANK-CATEGORY, ELSE SUB-CATEGORY,    00002100
002200*                             ELSE SHORT-DESC)                     00002200
002300*     - HOUSEHOLD-EXPENSE FLAG (YES/NO/BLANK ON CATEGORY)          00002300
002400*                                                                  00002400
002500* CHANGE LOG                                                       00002500
002600*-----------------------------------------------------------------00002600
002700* DATE       PROGRMR  TICKET    DESCRIPTION OF CHANGE              00002700
002800*-----------------------------------------------------------------00002800
002900* 02/06/86   RHC      SP-0119   ORIGINAL PROGRAM                   00002900
003000* 04/18/87   RHC      SP-0156   ADD PARTIAL-MATCH PATTERN SCAN     00003000
003100*                               (WAS EXACT-MATCH ONLY)             00003100
003200* 11/02/88   DJL      SP-0203   SUB-CATEGORY CASCADE RULE B        00003200
003300*                               (SHORT-DESC LOOKUP) ADDED          00003300
003400* 09/14/90   DJL      SP-0240   CATEGORY CASCADE RULE C (SHORT-    00003400
003500*                               DESC LOOKUP) ADDED                 00003500
003600* 06/30/93   MQR      SP-0288   RAISE MAP TABLE SIZE 150 TO 300    00003600
003700*                               ROWS - RULE FILE OUTGREW TABLE     00003700
003800* 01/05/98   MQR      SP-0311   HOUSEHOLD FLAG NOW BLANK WHEN NO   00003800
003900*                               CATEGORY ASSIGNED (WAS FORCED N)   00003900
004000* 08/22/99   PTS      SP-0329   Y2K - MAP TABLE LOAD SWITCH NOW    00004000
004100*                               RESET EXPLICITLY AT OPEN, NOT      00004100
004200*                               RELYING ON COMPILER-INIT ZERO      00004200
004300* 03/11/02   PTS      SP-0355   TRIM TRAILING BLANKS BEFORE        00004300
004400*                               PATTERN SCAN - RULE FILE EDITED    00004400
004500*                               IN SPREADSHEET NOW PADS WITH TABS  00004500
004600****************************************************************  00004600
004700*                                                                  00004700
004800       ENVIRONMENT DIVISION.                                       00004800
004900       CONFIGURATION SECTION.                                      00004900
005000       SOURCE-COMPUTER. IBM-390.                                   00005000
005100       OBJECT-COMPUTER. IBM-390.                                   00005100
005200       SPECIAL-NAMES.                                              00005200
005300           C01 IS TOP-OF-FORM.                                     00005300
005400                                                                   00005400
005500       INPUT-OUTPUT SECTION.                                       00005500
005600       FILE-CONTROL.                                               00005600
005700           SELECT MAP-RULE-FILE ASSIGN TO MAPRULES                 00005700
005800               ORGANIZATION IS LINE SEQUENTIAL                     00005800
005900               FILE STATUS IS WS-MAPRULES-STATUS.                  00005900
006000                                                                   00006000
006100       DATA DIVISION.                                              00006100
006200       FILE SECTION.                                               00006200
006300       FD  MAP-RULE-FILE                                           00006300
006400           RECORDING MODE IS V.                                    00006400
006500       01  MAP-RULE-LINE                PIC X(165).                00006500
006600                                                                   00006600
006700       WORKING-STORAGE SECTION.                                    00006700
006800       77  WS-CALL-COUNT               PIC S9(07) COMP VALUE 0.    00006800
006900       01  WS-FILE-STATUS-CODES.                                   00006900
007000           05  WS-MAPRULES-STATUS       PIC X(02) VALUE SPACES.    00007000
007100               88  MAPRULES-OK          VALUE '00'.                00007100
007200               88  MAPRULES-EOF         VALUE '10'.                00007200
007300           05  FILLER                   PIC X(02) VALUE SPACES.   00007300
007400                                                                   00007400
007500       01  WS-SWITCHES.                                            00007500
007600           05  WS-MAP-TABLE-LOADED-SW   PIC X(01) VALUE 'N'.       00007600
007700               88  MAP-TABLE-LOADED     VALUE 'Y'.                00007700
007800           05  WS-MAP-EOF-SW            PIC X(01) VALUE 'N'.       00007800
007900               88  MAP-TABLE-EOF        VALUE 'Y'.                00007900
008000           05  WS-HEADER-SKIPPED-SW     PIC X(01) VALUE 'N'.       00008000
008100               88  MAP-HEADER-SKIPPED   VALUE 'Y'.                00008100
008200           05  WS-PATTERN-FOUND-SW      PIC X(01) VALUE 'N'.       00008200
008300               88  PATTERN-FOUND        VALUE 'Y'.                00008300
008400           05  WS-RULE-FOUND-SW         PIC X(01) VALUE 'N'.       00008400
008500               88  RULE-FOUND           VALUE 'Y'.                00008500
008600           05  FILLER                   PIC X(01) VALUE SPACES.   00008600
008700                                                                   00008700
008800       01  WS-SUBSCRIPTS.                                          00008800
008900           05  WS-MAP-COUNT             PIC S9(04) COMP VALUE 0.  00008900
009000           05  WS-MAP-IX                PIC S9(04) COMP VALUE 0.  00009000
009100           05  WS-SCAN-POS              PIC S9(04) COMP VALUE 0.  00009100
009200           05  WS-SCAN-LIMIT            PIC S9(04) COMP VALUE 0.  00009200
009300           05  WS-PATTERN-LEN           PIC S9(04) COMP VALUE 0.  00009300
009400           05  WS-SOURCE-LEN            PIC S9(04) COMP VALUE 0.  00009400
009500           05  FILLER                   PIC S9(04) COMP VALUE 0.   00009500
009600                                                                   00009600
009700       01  WS-SCAN-TEXT-FIELDS.                                    00009700
009800           05  WS-PATTERN-SCAN-TEXT     PIC X(40) VALUE SPACES.   00009800
009900           05  WS-SOURCE-SCAN-TEXT      PIC X(40) VALUE SPACES.   00009900
010000           05  FILLER                   PIC X(20) VALUE SPACES.   00010000
010100                                                                   00010100
010200       01  WS-MAP-TABLE.                                           00010200
010300           05  WS-MAP-ENTRY OCCURS 300 TIMES                       00010300
010400                            INDEXED BY MAP-IX1 MAP-IX2.            00010400
010500               10  WS-MAP-LONG-DESC     PIC X(40).                00010500
010600               10  WS-MAP-SHORT-DESC    PIC X(40).                 00010600
010700               10  WS-MAP-BANK-CAT      PIC X(30).                 00010700
010800               10  WS-MAP-SUB-CAT       PIC X(30).                 00010800
010900               10  WS-MAP-CATEGORY      PIC X(30).                 00010900
011000               10  FILLER               PIC X(01).                   00011000
011100       01  WS-MAP-TABLE-R REDEFINES WS-MAP-TABLE.                  00011100
011200           05  WS-MAP-ENTRY-RAW     PIC X(171)                     00011200
011300                                     OCCURS 300 TIMES.             00011300
011400                                                                   00011400
011500       01  WS-UNSTRING-FIELDS.                                     00011500
011600           05  WS-US-LONG-DESC          PIC X(40).                00011600
011700           05  WS-US-SHORT-DESC         PIC X(40).                00011700
011800           05  WS-US-BANK-CAT           PIC X(30).                00011800
011900           05  WS-US-SUB-CAT            PIC X(30).                00011900
012000           05  WS-US-CATEGORY           PIC X(30).                00012000
012100           05  FILLER                   PIC X(01) VALUE SPACES.   00012100
012200                                                                   00012200
012300       01  WS-WORK-FIELDS.                                         00012300
012400           05  WS-WORK-DESCRIPTION      PIC X(40).                00012400
012500           05  WS-WORK-SUB-CATEGORY     PIC X(30).                00012500
012600           05  WS-WORK-CATEGORY         PIC X(30).                00012600
012700               88  WORK-CAT-IS-HOUSEHOLD                           00012700
012800                   VALUE 'Household essentials         '           00012800
012900                         'Household nice-to-haves      '.          00012900
013000           05  WS-CATEGORY-ASSIGNED-SW  PIC X(01) VALUE 'N'.      00013000
013100               88  CATEGORY-WAS-ASSIGNED   VALUE 'Y'.              00013100
013200           05  FILLER                PIC X(01) VALUE SPACES.      00013200
013300       01  WS-WORK-FIELDS-R REDEFINES WS-WORK-FIELDS.              00013300
013400           05  FILLER                PIC X(102).                   00013400
013500                                                                   00013500
013600       LINKAGE SECTION.                                            00013600
013700       01  LK-CAT-PARMS.                                           00013700
013800           05  LK-IN-DESCRIPTION        PIC X(40).                00013800
013900           05  LK-IN-BANK-CATEGORY      PIC X(30).                00013900
014000           05  LK-OUT-SHORT-DESC        PIC X(40).                00014000
014100           05  LK-OUT-ALL-R REDEFINES LK-OUT-SHORT-DESC             00014100
014200                                 PIC X(103).                       00014200
014300           05  LK-OUT-SUB-CATEGORY      PIC X(30).                00014300
014400           05  LK-OUT-CATEGORY          PIC X(30).                00014400
014500           05  LK-OUT-HOUSEHOLD-FLAG    PIC X(03).                00014500
014600           05  FILLER                   PIC X(01) VALUE SPACES.   00014600
014700****************************************************************  00014700
014800       PROCEDURE DIVISION USING LK-CAT-PARMS.                      00014800
014900****************************************************************  00014900
015000 0000-MAIN.                                                        00015000
015100           ADD 1 TO WS-CALL-COUNT.                                  00015100
015200           IF (WS-CALL-COUNT / 500) * 500 = WS-CALL-COUNT          00015200
015300               DISPLAY 'STMTCAT: CATEGORIZATION CALLS = '           00015300
015400                       WS-CALL-COUNT                                00015400
015500           END-IF.                                                  00015500
015600           IF NOT MAP-TABLE-LOADED                                00015600
015700               PERFORM 0100-LOAD-MAP-TABLE THRU 0100-EXIT          00015700
015800           END-IF.                                                 00015800
015900                                                                   00015900
016000           MOVE LK-IN-DESCRIPTION    TO WS-WORK-DESCRIPTION.       00016000
016100           MOVE SPACES               TO WS-WORK-SUB-CATEGORY       00016100
016200                                         WS-WORK-CATEGORY.         00016200
016300           MOVE 'N'                  TO WS-CATEGORY-ASSIGNED-SW.  00016300
016400                                                                   00016400
016500           PERFORM 1000-MAP-SHORT-DESCRIPTION THRU 1000-EXIT.      00016500
016600           PERFORM 2000-DERIVE-SUB-CATEGORY    THRU 2000-EXIT.      00016600
016700           PERFORM 3000-DERIVE-CATEGORY        THRU 3000-EXIT.      00016700
016800           PERFORM 4000-SET-HOUSEHOLD-FLAG      THRU 4000-EXIT.     00016800
016900                                                                   00016900
017000           MOVE WS-WORK-DESCRIPTION  TO LK-OUT-SHORT-DESC.         00017000
017100           MOVE WS-WORK-SUB-CATEGORY TO LK-OUT-SUB-CATEGORY.       00017100
017200           MOVE WS-WORK-CATEGORY     TO LK-OUT-CATEGORY.           00017200
017300                                                                   00017300
017400           GOBACK.                                                 00017400
017500 0000-EXIT.                                                        00017500
017600           EXIT.                                                   00017600
017700*                                                                  00017700
017800****************************************************************  00017800
017900* 0100-LOAD-MAP-TABLE - READ MAPRULES ONCE, SKIP HEADER ROW,       00017900
018000*                       SPLIT EACH DETAIL ROW ON COMMA INTO THE    00018000
018100*                       IN-MEMORY TABLE.                           00018100
018200****************************************************************  00018200
018300 0100-LOAD-MAP-TABLE.                                              00018300
018400           MOVE 'N' TO WS-MAP-EOF-SW.                              00018400
018500           MOVE 'N' TO WS-HEADER-SKIPPED-SW.                       00018500
018600           OPEN INPUT MAP-RULE-FILE.                               00018600
018700           IF NOT MAPRULES-OK                                      00018700
018800               DISPLAY 'STMTCAT: ERROR OPENING MAPRULES - '        00018800
018900                        'STATUS = ' WS-MAPRULES-STATUS             00018900
019000               MOVE 16 TO RETURN-CODE                              00019000
019100               GOBACK                                              00019100
019200           END-IF.                                                 00019200
019300                                                                   00019300
019400           PERFORM 0110-READ-MAP-LINE THRU 0110-EXIT               00019400
019500               UNTIL MAP-TABLE-EOF.                                00019500
019600                                                                   00019600
019700           CLOSE MAP-RULE-FILE.                                    00019700
019800           MOVE 'Y' TO WS-MAP-TABLE-LOADED-SW.                     00019800
019900 0100-EXIT.                                                        00019900
020000           EXIT.                                                   00020000
020100*                                                                  00020100
020200 0110-READ-MAP-LINE.                                               00020200
020300           READ MAP-RULE-FILE                                      00020300
020400               AT END                                              00020400
020500                   MOVE 'Y' TO WS-MAP-EOF-SW                       00020500
020600               NOT AT END                                          00020600
020700                   IF NOT MAP-HEADER-SKIPPED                       00020700
020800                       MOVE 'Y' TO WS-HEADER-SKIPPED-SW            00020800
020900                   ELSE                                            00020900
021000                       PERFORM 0120-ADD-MAP-ENTRY THRU 0120-EXIT   00021000
021100                   END-IF                                          00021100
021200           END-READ.                                               00021200
021300 0110-EXIT.                                                        00021300
021400           EXIT.                                                   00021400
021500*                                                                  00021500
021600 0120-ADD-MAP-ENTRY.                                               00021600
021700           MOVE SPACES TO WS-US-LONG-DESC WS-US-SHORT-DESC         00021700
021800                          WS-US-BANK-CAT WS-US-SUB-CAT             00021800
021900                          WS-US-CATEGORY.                          00021900
022000           UNSTRING MAP-RULE-LINE DELIMITED BY ','                 00022000
022100               INTO WS-US-LONG-DESC  WS-US-SHORT-DESC              00022100
022200                    WS-US-BANK-CAT    WS-US-SUB-CAT                00022200
022300                    WS-US-CATEGORY.                                00022300
022400           ADD 1 TO WS-MAP-COUNT.                                  00022400
022500           SET MAP-IX1 TO WS-MAP-COUNT.                            00022500
022600           MOVE WS-US-LONG-DESC  TO WS-MAP-LONG-DESC(MAP-IX1).     00022600
022700           MOVE WS-US-SHORT-DESC TO WS-MAP-SHORT-DESC(MAP-IX1).    00022700
022800           MOVE WS-US-BANK-CAT   TO WS-MAP-BANK-CAT(MAP-IX1).      00022800
022900           MOVE WS-US-SUB-CAT    TO WS-MAP-SUB-CAT(MAP-IX1).       00022900
023000           MOVE WS-US-CATEGORY   TO WS-MAP-CATEGORY(MAP-IX1).      00023000
023100 0120-EXIT.                                                        00023100
023200           EXIT.                                                   00023200
023300*                                                                  00023300
023400****************************************************************  00023400
023500* 1000-MAP-SHORT-DESCRIPTION - SCAN THE LONG-DESC PATTERN RULES    00023500
023600*                              IN RULE-FILE ORDER; FIRST PATTERN   00023600
023700*                              FOUND AS A SUBSTRING OF THE RAW     00023700
023800*                              DESCRIPTION WINS.                   00023800
023900****************************************************************  00023900
024000 1000-MAP-SHORT-DESCRIPTION.                                       00024000
024100           MOVE 'N' TO WS-RULE-FOUND-SW.                           00024100
024200           SET MAP-IX1 TO 1.                                       00024200
024300           PERFORM 1010-TEST-ONE-DESC-RULE THRU 1010-EXIT           00024300
024400               VARYING MAP-IX1 FROM 1 BY 1                         00024400
024500               UNTIL MAP-IX1 > WS-MAP-COUNT OR RULE-FOUND.         00024500
024600 1000-EXIT.                                                        00024600
024700           EXIT.                                                   00024700
024800*                                                                  00024800
024900 1010-TEST-ONE-DESC-RULE.                                          00024900
025000           IF WS-MAP-LONG-DESC(MAP-IX1) = SPACES                   00025000
025100               GO TO 1010-EXIT                                     00025100
025200           END-IF.                                                 00025200
025300           MOVE WS-MAP-LONG-DESC(MAP-IX1) TO WS-PATTERN-SCAN-TEXT. 00025300
025400           MOVE LK-IN-DESCRIPTION         TO WS-SOURCE-SCAN-TEXT.  00025400
025500           PERFORM 1100-SCAN-FOR-PATTERN THRU 1100-EXIT.            00025500
025600           IF PATTERN-FOUND                                        00025600
025700               MOVE WS-MAP-SHORT-DESC(MAP-IX1)                     00025700
025800                                       TO WS-WORK-DESCRIPTION      00025800
025900               MOVE 'Y' TO WS-RULE-FOUND-SW                        00025900
026000           END-IF.                                                 00026000
026100 1010-EXIT.                                                        00026100
026200           EXIT.                                                   00026200
026300*                                                                  00026300
026400****************************************************************  00026400
026500* 1100-SCAN-FOR-PATTERN - TRUE SUBSTRING TEST.  TRAILING BLANKS    00026500
026600*                         ARE TRIMMED FROM BOTH SIDES FIRST (SEE   00026600
026700*                         03/11/02 CHANGE) THEN EVERY STARTING     00026700
026800*                         POSITION IN THE SOURCE TEXT IS TRIED.    00026800
026900****************************************************************  00026900
027000 1100-SCAN-FOR-PATTERN.                                            00027000
027100           MOVE 'N' TO WS-PATTERN-FOUND-SW.                        00027100
027200           PERFORM 1110-TRIM-SCAN-TEXT THRU 1110-EXIT.              00027200
027300           IF WS-PATTERN-LEN = 0 OR                                00027300
027400              WS-PATTERN-LEN > WS-SOURCE-LEN                       00027400
027500               GO TO 1100-EXIT                                     00027500
027600           END-IF.                                                 00027600
027700           COMPUTE WS-SCAN-LIMIT = WS-SOURCE-LEN - WS-PATTERN-LEN  00027700
027800                                   + 1.                            00027800
027900           PERFORM 1150-TEST-ONE-POSITION THRU 1150-EXIT            00027900
028000               VARYING WS-SCAN-POS FROM 1 BY 1                     00028000
028100               UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR                00028100
028200                     PATTERN-FOUND.                                00028200
028300 1100-EXIT.                                                        00028300
028400           EXIT.                                                   00028400
028500*                                                                  00028500
028600 1110-TRIM-SCAN-TEXT.                                              00028600
028700           MOVE 40 TO WS-PATTERN-LEN.                               00028700
028800           PERFORM 1120-SHRINK-PATTERN-LEN THRU 1120-EXIT           00028800
028900               UNTIL WS-PATTERN-LEN = 0 OR                         00028900
029000                  WS-PATTERN-SCAN-TEXT(WS-PATTERN-LEN:1) NOT       00029000
029100                      = SPACE.                                     00029100
029200           MOVE 40 TO WS-SOURCE-LEN.                                00029200
029300           PERFORM 1130-SHRINK-SOURCE-LEN THRU 1130-EXIT            00029300
029400               UNTIL WS-SOURCE-LEN = 0 OR                          00029400
029500                  WS-SOURCE-SCAN-TEXT(WS-SOURCE-LEN:1) NOT         00029500
029600                      = SPACE.                                     00029600
029700 1110-EXIT.                                                        00029700
029800           EXIT.                                                   00029800
029900*                                                                  00029900
030000 1120-SHRINK-PATTERN-LEN.                                          00030000
030100           SUBTRACT 1 FROM WS-PATTERN-LEN.                        00030100
030200 1120-EXIT.                                                        00030200
030300           EXIT.                                                   00030300
030400*                                                                  00030400
030500 1130-SHRINK-SOURCE-LEN.                                           00030500
030600           SUBTRACT 1 FROM WS-SOURCE-LEN.                          00030600
030700 1130-EXIT.                                                        00030700
030800           EXIT.                                                   00030800
030900*                                                                  00030900
031000 1150-TEST-ONE-POSITION.                                           00031000
031100           IF WS-SOURCE-SCAN-TEXT(WS-SCAN-POS:WS-PATTERN-LEN) =    00031100
031200              WS-PATTERN-SCAN-TEXT(1:WS-PATTERN-LEN)               00031200
031300               MOVE 'Y' TO WS-PATTERN-FOUND-SW                     00031300
031400           END-IF.                                                 00031400
031500 1150-EXIT.                                                        00031500
031600           EXIT.                                                   00031600
031700*                                                                  00031700
031800****************************************************************  00031800
031900* 2000-DERIVE-SUB-CATEGORY - BANK-CATEGORY RULE WINS, ELSE THE     00031900
032000*                            SHORT-DESC RULE (USING THE ALREADY-   00032000
032100*                            MAPPED DESCRIPTION); ELSE BLANK.      00032100
032200****************************************************************  00032200
032300 2000-DERIVE-SUB-CATEGORY.                                         00032300
032400           MOVE 'N' TO WS-RULE-FOUND-SW.                           00032400
032500           IF LK-IN-BANK-CATEGORY NOT = SPACES                     00032500
032600               SET MAP-IX1 TO 1                                    00032600
032700               PERFORM 2010-TEST-BANK-CAT-SUBCAT THRU 2010-EXIT     00032700
032800                   VARYING MAP-IX1 FROM 1 BY 1                     00032800
032900                   UNTIL MAP-IX1 > WS-MAP-COUNT OR RULE-FOUND      00032900
033000           END-IF.                                                 00033000
033100           IF NOT RULE-FOUND                                       00033100
033200               SET MAP-IX1 TO 1                                    00033200
033300               PERFORM 2020-TEST-SHORT-DESC-SUBCAT THRU 2020-EXIT   00033300
033400                   VARYING MAP-IX1 FROM 1 BY 1                     00033400
033500                   UNTIL MAP-IX1 > WS-MAP-COUNT OR RULE-FOUND      00033500
033600           END-IF.                                                 00033600
033700 2000-EXIT.                                                        00033700
033800           EXIT.                                                   00033800
033900*                                                                  00033900
034000 2010-TEST-BANK-CAT-SUBCAT.                                        00034000
034100           IF WS-MAP-BANK-CAT(MAP-IX1) = LK-IN-BANK-CATEGORY AND   00034100
034200              WS-MAP-SUB-CAT(MAP-IX1) NOT = SPACES                 00034200
034300               MOVE WS-MAP-SUB-CAT(MAP-IX1) TO                     00034300
034400                                       WS-WORK-SUB-CATEGORY        00034400
034500               MOVE 'Y' TO WS-RULE-FOUND-SW                        00034500
034600           END-IF.                                                 00034600
034700 2010-EXIT.                                                        00034700
034800           EXIT.                                                   00034800
034900*                                                                  00034900
035000 2020-TEST-SHORT-DESC-SUBCAT.                                      00035000
035100           IF WS-MAP-SHORT-DESC(MAP-IX1) = WS-WORK-DESCRIPTION AND 00035100
035200              WS-MAP-SUB-CAT(MAP-IX1) NOT = SPACES                 00035200
035300               MOVE WS-MAP-SUB-CAT(MAP-IX1) TO                     00035300
035400                                       WS-WORK-SUB-CATEGORY        00035400
035500               MOVE 'Y' TO WS-RULE-FOUND-SW                        00035500
035600           END-IF.                                                 00035600
035700 2020-EXIT.                                                        00035700
035800           EXIT.                                                   00035800
035900*                                                                  00035900
036000****************************************************************  00036000
036100* 3000-DERIVE-CATEGORY - CASCADE: BANK-CATEGORY RULE, ELSE SUB-    00036100
036200*                        CATEGORY RULE, ELSE SHORT-DESC RULE,      00036200
036300*                        ELSE BLANK.                               00036300
036400****************************************************************  00036400
036500 3000-DERIVE-CATEGORY.                                            00036500
036600           MOVE 'N' TO WS-RULE-FOUND-SW.                           00036600
036700           IF LK-IN-BANK-CATEGORY NOT = SPACES                     00036700
036800               SET MAP-IX1 TO 1                                    00036800
036900               PERFORM 3010-TEST-BANK-CAT-CAT THRU 3010-EXIT        00036900
037000                   VARYING MAP-IX1 FROM 1 BY 1                     00037000
037100                   UNTIL MAP-IX1 > WS-MAP-COUNT OR RULE-FOUND      00037100
037200           END-IF.                                                 00037200
037300           IF NOT RULE-FOUND AND WS-WORK-SUB-CATEGORY NOT = SPACES 00037300
037400               SET MAP-IX1 TO 1                                    00037400
037500               PERFORM 3020-TEST-SUBCAT-CAT THRU 3020-EXIT          00037500
037600                   VARYING MAP-IX1 FROM 1 BY 1                     00037600
037700                   UNTIL MAP-IX1 > WS-MAP-COUNT OR RULE-FOUND      00037700
037800           END-IF.                                                 00037800
037900           IF NOT RULE-FOUND                                       00037900
038000               SET MAP-IX1 TO 1                                    00038000
038100               PERFORM 3030-TEST-SHORT-DESC-CAT THRU 3030-EXIT      00038100
038200                   VARYING MAP-IX1 FROM 1 BY 1                     00038200
038300                   UNTIL MAP-IX1 > WS-MAP-COUNT OR RULE-FOUND      00038300
038400           END-IF.                                                 00038400
038500 3000-EXIT.                                                        00038500
038600           EXIT.                                                   00038600
038700*                                                                  00038700
038800 3010-TEST-BANK-CAT-CAT.                                           00038800
038900           IF WS-MAP-BANK-CAT(MAP-IX1) = LK-IN-BANK-CATEGORY AND   00038900
039000              WS-MAP-CATEGORY(MAP-IX1) NOT = SPACES                00039000
039100               MOVE WS-MAP-CATEGORY(MAP-IX1) TO WS-WORK-CATEGORY   00039100
039200               MOVE 'Y' TO WS-RULE-FOUND-SW                        00039200
039300           END-IF.                                                 00039300
039400 3010-EXIT.                                                        00039400
039500           EXIT.                                                   00039500
039600*                                                                  00039600
039700 3020-TEST-SUBCAT-CAT.                                             00039700
039800           IF WS-MAP-SUB-CAT(MAP-IX1) = WS-WORK-SUB-CATEGORY AND   00039800
039900              WS-MAP-CATEGORY(MAP-IX1) NOT = SPACES                00039900
040000               MOVE WS-MAP-CATEGORY(MAP-IX1) TO WS-WORK-CATEGORY   00040000
040100               MOVE 'Y' TO WS-RULE-FOUND-SW                        00040100
040200           END-IF.                                                 00040200
040300 3020-EXIT.                                                        00040300
040400           EXIT.                                                   00040400
040500*                                                                  00040500
040600 3030-TEST-SHORT-DESC-CAT.                                        00040600
040700           IF WS-MAP-SHORT-DESC(MAP-IX1) = WS-WORK-DESCRIPTION AND 00040700
040800              WS-MAP-CATEGORY(MAP-IX1) NOT = SPACES                00040800
040900               MOVE WS-MAP-CATEGORY(MAP-IX1) TO WS-WORK-CATEGORY   00040900
041000               MOVE 'Y' TO WS-RULE-FOUND-SW                        00041000
041100           END-IF.                                                 00041100
041200 3030-EXIT.                                                        00041200
041300           EXIT.                                                   00041300
041400*                                                                  00041400
041500****************************************************************  00041500
041600* 4000-SET-HOUSEHOLD-FLAG - YES WHEN CATEGORY IS HOUSEHOLD         00041600
041700*                           ESSENTIALS OR HOUSEHOLD NICE-TO-       00041700
041800*                           HAVES; NO WHEN A CATEGORY WAS          00041800
041900*                           ASSIGNED BUT IS NEITHER; BLANK WHEN    00041900
042000*                           NO CATEGORY WAS ASSIGNED AT ALL.       00042000
042100****************************************************************  00042100
042200 4000-SET-HOUSEHOLD-FLAG.                                          00042200
042300           IF WS-WORK-CATEGORY = SPACES                            00042300
042400               MOVE SPACES TO LK-OUT-HOUSEHOLD-FLAG                00042400
042500           ELSE                                                    00042500
042600               IF WORK-CAT-IS-HOUSEHOLD                            00042600
042700                   MOVE 'Yes' TO LK-OUT-HOUSEHOLD-FLAG             00042700
042800               ELSE                                                00042800
042900                   MOVE 'No'  TO LK-OUT-HOUSEHOLD-FLAG             00042900
043000               END-IF                                              00043000
043100           END-IF.                                                 00043100
043200 4000-EXIT.                                                        00043200
043300           EXIT.                                                   00043300
