000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF UNIZAR FINANCIAL SYSTEMS       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  STMTBAT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R Herrero Calvo                                       00000700
000800*                                                                 00000800
000900* MONTHLY STATEMENT BATCH DRIVER - CALLS THE BANK, CREDIT CARD     00000900
001000* AND E-MONEY STATEMENT READERS, THEN THE CONSOLIDATED REPORTER    00001000
001100* AND FINALLY THE TRANSACTION MASTER POSTING STEP.  THIS IS THE    00001100
001200* ONLY PROGRAM IN THE SUITE A PRODUCTION JCL STEP SHOULD EXECUTE   00001200
001300* DIRECTLY - STMTBNK/STMTCRD/STMTEMN/STMTRPT/STMTPST ARE ALL       00001300
001400* CALLED SUBPROGRAMS.                                             00001400
001500*                                                                 00001500
001600* NO CHECKPOINTING IS PROVIDED - A RERUN AFTER AN ABEND MUST       00001600
001700* START OVER FROM STMTBNK WITH THE WORK FILES RE-ALLOCATED.        00001700
001800*                                                                 00001800
001900***************************************************************** 00001900
002000*                                                                 00002000
002100* CHANGE LOG                                                      00002100
002200*-----------------------------------------------------------------00002200
002300* DATE       PROGRMR  TICKET    DESCRIPTION OF CHANGE              00002300
002400*-----------------------------------------------------------------00002400
002500* 02/09/86   RHC      SP-0120   ORIGINAL PROGRAM (SINGLE BANK      00002500
002600*                               STATEMENT PASS ONLY)               00002600
002700* 11/14/89   DSM      SP-0165   ADD CREDIT CARD STATEMENT PASS     00002700
002800* 04/02/93   MQR      SP-0245   ADD E-MONEY STATEMENT PASS         00002800
002900* 08/22/99   PTS      SP-0335   Y2K - CURRENT-DATE NOW CARRIES A   00002900
003000*                               FULL 4-DIGIT CENTURY ON THE BANNER00003000
003100* 03/21/95   DSM      SP-0261   ADD CALL TO STMTPST FOR MASTER     00003100
003200*                               FILE POSTING AFTER THE REPORT RUN 00003200
003300* 07/19/01   PTS      SP-0351   REPORT FATAL RETURN CODE FROM ANY  00003300
003400*                               CALLED STEP AND STOP THE RUN       00003400
003500* 10/02/04   PTS      SP-0363   ADD RUN-STATISTICS BANNER AT CLOSE 00003500
003600****************************************************************  00003600
003700 IDENTIFICATION DIVISION.                                         00003700
003800 PROGRAM-ID. STMTBAT.                                             00003800
003900 AUTHOR.  R HERRERO CALVO.                                        00003900
004000 INSTALLATION.  UNIZAR FINANCIAL SYSTEMS - MONTHLY BATCH.         00004000
004100 DATE-WRITTEN.  02/09/86.                                         00004100
004200 DATE-COMPILED. 02/09/86.                                         00004200
004300 SECURITY.  NON-CONFIDENTIAL.                                     00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-390.                                        00004600
004700 OBJECT-COMPUTER. IBM-390.                                        00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000***************************************************************** 00005000
005100 DATA DIVISION.                                                   00005100
005200 WORKING-STORAGE SECTION.                                         00005200
005300 77  WS-HIGHEST-STEP-RC          PIC S9(04) COMP VALUE ZERO.       00005300
005400 01  SYSTEM-DATE-AND-TIME.                                        00005400
005500     05  CURRENT-DATE.                                            00005500
005600         10  CURRENT-CENTURY     PIC 9(2).                        00005600
005700         10  CURRENT-YEAR        PIC 9(2).                        00005700
005800         10  CURRENT-MONTH       PIC 9(2).                        00005800
005900         10  CURRENT-DAY         PIC 9(2).                        00005900
006000     05  CURRENT-DATE-R REDEFINES CURRENT-DATE.                  00006000
006100         10  CURRENT-CCYY        PIC 9(4).                        00006100
006200         10  CURRENT-MM          PIC 9(2).                        00006200
006300         10  CURRENT-DD          PIC 9(2).                        00006300
006400     05  CURRENT-TIME.                                            00006400
006500         10  CURRENT-HOUR        PIC 9(2).                        00006500
006600         10  CURRENT-MINUTE      PIC 9(2).                        00006600
006700         10  CURRENT-SECOND      PIC 9(2).                        00006700
006800         10  CURRENT-HNDSEC      PIC 9(2).                        00006800
006900     05  FILLER                  PIC X(01) VALUE SPACES.          00006900
007000*                                                                 00007000
007100 01  WS-STEP-CONTROL.                                             00007100
007200     05  WS-STEP-NAME            PIC X(08) VALUE SPACES.          00007200
007300     05  WS-STEP-NAME-R REDEFINES WS-STEP-NAME.                  00007300
007400         10  WS-STEP-NAME-PREFIX PIC X(04).                       00007400
007500         10  WS-STEP-NAME-SUFFIX PIC X(04).                       00007500
007600     05  WS-STEP-RC              PIC S9(04) COMP VALUE ZERO.      00007600
007700     05  WS-RUN-ABORT-SW         PIC X(01) VALUE 'N'.             00007700
007800         88  RUN-IS-ABORTED      VALUE 'Y'.                       00007800
007900     05  FILLER                  PIC X(10) VALUE SPACES.         00007900
008000*                                                                 00008000
008100 01  RUN-STATISTICS.                                              00008100
008200     05  NUM-STEPS-RUN           PIC S9(04) COMP-3 VALUE 0.       00008200
008300     05  NUM-STEPS-ABORTED       PIC S9(04) COMP-3 VALUE 0.       00008300
008400     05  FILLER                  PIC X(01) VALUE SPACES.          00008400
008500*                                                                 00008500
008600 01  RUN-STATISTICS-R REDEFINES RUN-STATISTICS.                  00008600
008700     05  FILLER                  PIC X(03).                      00008700
008800     05  FILLER                  PIC X(03).                      00008800
008900     05  FILLER                  PIC X(01).                      00008900
009000****************************************************************  00009000
009100 PROCEDURE DIVISION.                                              00009100
009200****************************************************************  00009200
009300 0000-MAIN.                                                        00009300
009400     ACCEPT CURRENT-DATE FROM DATE.                                00009400
009500     ACCEPT CURRENT-TIME FROM TIME.                                00009500
009600     DISPLAY 'STMTBAT STARTED DATE = ' CURRENT-CCYY '-'           00009600
009700             CURRENT-MM '-' CURRENT-DD.                           00009700
009800     DISPLAY '              TIME = ' CURRENT-HOUR ':'            00009800
009900             CURRENT-MINUTE ':' CURRENT-SECOND.                   00009900
010000*                                                                 00010000
010100     PERFORM 1000-RUN-BANK-READER    THRU 1000-EXIT.              00010100
010200     PERFORM 1100-RUN-CARD-READER    THRU 1100-EXIT.              00010200
010300     PERFORM 1200-RUN-EMONEY-READER  THRU 1200-EXIT.              00010300
010400     IF NOT RUN-IS-ABORTED                                         00010400
010500         PERFORM 1300-RUN-REPORTER   THRU 1300-EXIT               00010500
010600     END-IF.                                                      00010600
010700     IF NOT RUN-IS-ABORTED                                         00010700
010800         PERFORM 1400-RUN-POSTING    THRU 1400-EXIT               00010800
010900     END-IF.                                                      00010900
011000*                                                                 00011000
011100     PERFORM 9000-DISPLAY-RUN-STATS THRU 9000-EXIT.               00011100
011200     IF RUN-IS-ABORTED                                            00011200
011300         MOVE 16 TO RETURN-CODE                                   00011300
011400     END-IF.                                                      00011400
011500     GOBACK.                                                      00011500
011600 0000-EXIT.                                                       00011600
011700     EXIT.                                                       00011700
011800*                                                                 00011800
011900****************************************************************  00011900
012000* 1000-RUN-BANK-READER THRU 1200-RUN-EMONEY-READER - ONE CALL      00012000
012100* EACH TO THE THREE STATEMENT READERS.  EVERY MONTHLY RUN SUPPLIES00012100
012200* ALL THREE INPUT FILES - STMTRPT VALIDATES THAT ALL THREE         00012200
012300* STATEMENTS COVER THE SAME PERIOD, SO A MISSING READER PASS IS    00012300
012400* TREATED AS FATAL, NOT SKIPPED.                                   00012400
012500****************************************************************  00012500
012600 1000-RUN-BANK-READER.                                             00012600
012700     MOVE 'STMTBNK ' TO WS-STEP-NAME.                             00012700
012800     CALL 'STMTBNK' .                                             00012800
012900     MOVE RETURN-CODE TO WS-STEP-RC.                              00012900
013000     PERFORM 1900-TEST-STEP-RC THRU 1900-EXIT.                    00013000
013100 1000-EXIT.                                                       00013100
013200     EXIT.                                                       00013200
013300*                                                                 00013300
013400 1100-RUN-CARD-READER.                                            00013400
013500     MOVE 'STMTCRD ' TO WS-STEP-NAME.                             00013500
013600     CALL 'STMTCRD' .                                             00013600
013700     MOVE RETURN-CODE TO WS-STEP-RC.                              00013700
013800     PERFORM 1900-TEST-STEP-RC THRU 1900-EXIT.                    00013800
013900 1100-EXIT.                                                       00013900
014000     EXIT.                                                       00014000
014100*                                                                 00014100
014200 1200-RUN-EMONEY-READER.                                          00014200
014300     MOVE 'STMTEMN ' TO WS-STEP-NAME.                             00014300
014400     CALL 'STMTEMN' .                                             00014400
014500     MOVE RETURN-CODE TO WS-STEP-RC.                              00014500
014600     PERFORM 1900-TEST-STEP-RC THRU 1900-EXIT.                    00014600
014700 1200-EXIT.                                                       00014700
014800     EXIT.                                                       00014800
014900*                                                                 00014900
015000 1300-RUN-REPORTER.                                               00015000
015100     MOVE 'STMTRPT ' TO WS-STEP-NAME.                             00015100
015200     CALL 'STMTRPT' .                                             00015200
015300     MOVE RETURN-CODE TO WS-STEP-RC.                              00015300
015400     PERFORM 1900-TEST-STEP-RC THRU 1900-EXIT.                    00015400
015500 1300-EXIT.                                                       00015500
015600     EXIT.                                                       00015600
015700*                                                                 00015700
015800 1400-RUN-POSTING.                                                00015800
015900     MOVE 'STMTPST ' TO WS-STEP-NAME.                             00015900
016000     CALL 'STMTPST' .                                             00016000
016100     MOVE RETURN-CODE TO WS-STEP-RC.                              00016100
016200     PERFORM 1900-TEST-STEP-RC THRU 1900-EXIT.                    00016200
016300 1400-EXIT.                                                       00016300
016400     EXIT.                                                       00016400
016500*                                                                 00016500
016600****************************************************************  00016600
016700* 1900-TEST-STEP-RC - COMMON RETURN-CODE TEST FOR EVERY CALLED     00016700
016800* STEP.  A NON-ZERO RETURN CODE FROM ANY STEP ABORTS THE REST OF   00016800
016900* THE RUN BUT STILL LETS THE RUN-STATISTICS BANNER PRINT.          00016900
017000****************************************************************  00017000
017100 1900-TEST-STEP-RC.                                               00017100
017200     ADD 1 TO NUM-STEPS-RUN.                                      00017200
017300     IF WS-STEP-RC > WS-HIGHEST-STEP-RC                           00017300
017400         MOVE WS-STEP-RC TO WS-HIGHEST-STEP-RC                    00017400
017500     END-IF.                                                      00017500
017600     IF WS-STEP-RC NOT = ZERO                                     00017600
017700         DISPLAY 'STMTBAT: STEP ' WS-STEP-NAME                   00017700
017800                 ' ENDED WITH RETURN CODE ' WS-STEP-RC            00017800
017900         ADD 1 TO NUM-STEPS-ABORTED                               00017900
018000         MOVE 'Y' TO WS-RUN-ABORT-SW                             00018000
018100     END-IF.                                                      00018100
018200 1900-EXIT.                                                       00018200
018300     EXIT.                                                       00018300
018400*                                                                 00018400
018500 9000-DISPLAY-RUN-STATS.                                          00018500
018600     DISPLAY 'STMTBAT STEPS RUN       = ' NUM-STEPS-RUN.          00018600
018700     DISPLAY 'STMTBAT HIGHEST STEP RC = ' WS-HIGHEST-STEP-RC.     00018700
018800     DISPLAY 'STMTBAT STEPS ABORTED   = ' NUM-STEPS-ABORTED.      00018800
018900     ACCEPT CURRENT-TIME FROM TIME.                                00018900
019000     DISPLAY 'STMTBAT ENDED TIME = ' CURRENT-HOUR ':'             00019000
019100             CURRENT-MINUTE ':' CURRENT-SECOND.                   00019100
019200 9000-EXIT.                                                       00019200
019300     EXIT.                                                       00019300
