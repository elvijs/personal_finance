000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF UNIZAR FINANCIAL SYSTEMS       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500       IDENTIFICATION DIVISION.                                   00000500
000600       PROGRAM-ID.  STMTEMN.                                       00000600
000700       AUTHOR.  M QUINTANA ROJO.                                   00000700
000800       INSTALLATION.  UNIZAR FINANCIAL SYSTEMS - MONTHLY BATCH.     00000800
000900       DATE-WRITTEN.  05/14/93.                                    00000900
001000       DATE-COMPILED. 05/14/93.                                    00001000
001100       SECURITY.  NON-CONFIDENTIAL.                                00001100
001200*                                                                  00001200
001300****************************************************************  00001300
001400* STMTEMN - E-MONEY STATEMENT READER (U3)                         00001400
001500*                                                                  00001500
001600* READS THE REVOLUT E-MONEY EXPORT, DELIMITED WITH EITHER A       00001600
001700* SEMICOLON OR A COMMA.  THE DELIMITER IS DETECTED FROM THE        00001700
001800* COLUMN-HEADING ROW - A SEMICOLON SPLIT THAT DOES NOT YIELD THE   00001800
001900* EXPECTED COLUMN NAMES IS RETRIED WITH A COMMA; IF NEITHER        00001900
002000* WORKS THE RUN IS ABANDONED.  STATEMENT PERIOD IS THE MIN/MAX     00002000
002100* TRANSACTION DATE SEEN ON THE FILE.                               00002100
002200*                                                                  00002200
002300* CHANGE LOG                                                       00002300
002400*-----------------------------------------------------------------00002400
002500* DATE       PROGRMR  TICKET    DESCRIPTION OF CHANGE              00002500
002600*-----------------------------------------------------------------00002600
002700* 05/14/93   MQR      SP-0244   ORIGINAL PROGRAM                   00002700
002800* 02/09/96   MQR      SP-0270   ADD COMMA-DELIMITED FALLBACK       00002800
002900*                               (SOME EXPORTS CAME LOCALISED)      00002900
003000* 08/22/99   PTS      SP-0332   Y2K - COMPLETED/STARTED DATE       00003000
003100*                               PARSING NOW CARRIES A FULL 4-      00003100
003200*                               DIGIT CENTURY THROUGHOUT           00003200
003300* 09/30/01   PTS      SP-0349   FALL BACK TO STARTED DATE WHEN     00003300
003400*                               COMPLETED DATE COLUMN IS EMPTY     00003400
003500*                               (CANCELLED TOP-UPS HAD NO          00003500
003600*                               COMPLETED DATE)                    00003600
003700* 02/11/04   PTS      SP-0361   ACCEPT THE LONG TIMESTAMP DATE     00003700
003800*                               FORM (YYYY-MM-DD HH:MM:SS) AS      00003800
003900*                               WELL AS DD MON YYYY                00003900
004000****************************************************************  00004000
004100*                                                                  00004100
004200       ENVIRONMENT DIVISION.                                       00004200
004300       CONFIGURATION SECTION.                                      00004300
004400       SOURCE-COMPUTER. IBM-390.                                   00004400
004500       OBJECT-COMPUTER. IBM-390.                                   00004500
004600       SPECIAL-NAMES.                                              00004600
004700           C01 IS TOP-OF-FORM.                                     00004700
004800                                                                   00004800
004900       INPUT-OUTPUT SECTION.                                       00004900
005000       FILE-CONTROL.                                               00005000
005100           SELECT EMONEY-STATEMENT-FILE ASSIGN TO EMONIN           00005100
005200               ORGANIZATION IS LINE SEQUENTIAL                     00005200
005300               FILE STATUS IS WS-EMONIN-STATUS.                    00005300
005400           SELECT STATEMENT-WORK-FILE ASSIGN TO STMTWK3           00005400
005500               ORGANIZATION IS LINE SEQUENTIAL                     00005500
005600               FILE STATUS IS WS-STMTWK3-STATUS.                  00005600
005700                                                                   00005700
005800       DATA DIVISION.                                              00005800
005900       FILE SECTION.                                               00005900
006000       FD  EMONEY-STATEMENT-FILE                                    00006000
006100           RECORDING MODE IS V.                                    00006100
006200       01  EMONEY-STATEMENT-LINE        PIC X(200).                00006200
006300                                                                   00006300
006400       FD  STATEMENT-WORK-FILE                                     00006400
006500           RECORDING MODE IS V.                                    00006500
006600       01  WORK-FILE-LINE               PIC X(132).                00006600
006700                                                                   00006700
006800       WORKING-STORAGE SECTION.                                    00006800
006900       77  WS-TXN-ROW-COUNT            PIC S9(05) COMP VALUE 0.    00006900
007000       01  WS-FILE-STATUS-CODES.                                   00007000
007100           05  WS-EMONIN-STATUS         PIC X(02) VALUE SPACES.    00007100
007200               88  EMONIN-OK            VALUE '00'.                00007200
007300               88  EMONIN-EOF           VALUE '10'.                00007300
007400           05  WS-STMTWK3-STATUS        PIC X(02) VALUE SPACES.    00007400
007500           05  FILLER                   PIC X(01) VALUE SPACES.   00007500
007600                                                                   00007600
007700       01  WS-SWITCHES.                                            00007700
007800           05  WS-EMONIN-EOF-SW         PIC X(01) VALUE 'N'.       00007800
007900               88  EMONIN-AT-EOF        VALUE 'Y'.                 00007900
008000           05  WS-DELIMITER             PIC X(01) VALUE ';'.      00008000
008100           05  WS-ROW-NUMBER            PIC S9(07) COMP VALUE 0.   00008100
008200           05  WS-HEADING-MATCH-SW      PIC X(01) VALUE 'N'.       00008200
008300               88  WS-HEADING-MATCHES-SW    VALUE 'Y'.             00008300
008400           05  FILLER                   PIC X(01) VALUE SPACES.   00008400
008500                                                                   00008500
008600       01  WS-RAW-ROW                   PIC X(200) VALUE SPACES.  00008600
008700       01  WS-SCAN-IX                    PIC S9(04) COMP VALUE 0.  00008700
008800                                                                   00008800
008900       01  WS-HEADING-FIELDS.                                      00008900
009000           05  WS-HC1 PIC X(30) VALUE SPACES.                     00009000
009100           05  WS-HC2 PIC X(30) VALUE SPACES.                     00009100
009200           05  WS-HC3 PIC X(40) VALUE SPACES.                     00009200
009300           05  WS-HC4 PIC X(40) VALUE SPACES.                     00009300
009400           05  WS-HC5 PIC X(20) VALUE SPACES.                     00009400
009500           05  WS-HC6 PIC X(20) VALUE SPACES.                     00009500
009600           05  WS-HC7 PIC X(20) VALUE SPACES.                     00009600
009700           05  FILLER                   PIC X(20) VALUE SPACES.   00009700
009800                                                                   00009800
009900       01  WS-DETAIL-FIELDS.                                       00009900
010000           05  WS-COMPLETED-DATE        PIC X(30) VALUE SPACES.   00010000
010100           05  WS-STARTED-DATE          PIC X(30) VALUE SPACES.   00010100
010200           05  WS-DESCRIPTION           PIC X(40) VALUE SPACES.   00010200
010300           05  WS-REFERENCE             PIC X(40) VALUE SPACES.   00010300
010400           05  WS-PAID-OUT-TEXT         PIC X(20) VALUE SPACES.   00010400
010500           05  WS-PAID-IN-TEXT          PIC X(20) VALUE SPACES.   00010500
010600           05  WS-AMOUNT-TEXT           PIC X(20) VALUE SPACES.   00010600
010700           05  FILLER                   PIC X(01) VALUE SPACES.   00010700
010800                                                                   00010800
010900       01  WS-DATE-WORK-FIELDS.                                    00010900
011000           05  WS-CHOSEN-DATE-TEXT      PIC X(30) VALUE SPACES.   00011000
011100           05  WS-TXN-DATE              PIC X(10) VALUE SPACES.   00011100
011200           05  WS-TXN-DATE-R REDEFINES WS-TXN-DATE.                00011200
011300               10  WS-TD-YYYY            PIC X(04).                00011300
011400               10  FILLER                PIC X(01).                00011400
011500               10  WS-TD-MM              PIC X(02).                00011500
011600               10  FILLER                PIC X(01).                00011600
011700               10  WS-TD-DD              PIC X(02).                00011700
011800           05  WS-MONTH-NAME            PIC X(03) VALUE SPACES.   00011800
011900           05  WS-MONTH-NUMBER          PIC 9(02) VALUE 0.         00011900
012000           05  WS-MIN-DATE              PIC X(10) VALUE '9999-99-00012000
012100-              '.                                                  00012100
012200           05  WS-MAX-DATE              PIC X(10) VALUE '0000-00-00012200
012300-              '.                                                  00012300
012400           05  FILLER                   PIC X(01) VALUE SPACES.   00012400
012500                                                                   00012500
012600       01  WS-AMOUNT-WORK-FIELDS.                                  00012600
012700           05  WS-AMOUNT-SRC-TEXT       PIC X(20) VALUE SPACES.   00012700
012800           05  WS-AMOUNT-SRC-TEXT-R REDEFINES WS-AMOUNT-SRC-TEXT. 00012800
012900               10  WS-AST-FIRST-CHAR     PIC X(01).                00012900
013000               10  WS-AST-REST           PIC X(19).                00013000
013100           05  WS-AMOUNT-CLEAN          PIC X(20) VALUE SPACES.   00013100
013200           05  WS-AMOUNT-OUT-IX         PIC S9(04) COMP VALUE 0.   00013200
013300           05  WS-AMOUNT-CENTS          PIC 9(09) COMP-3 VALUE 0. 00013300
013400           05  WS-AMOUNT-NEG-SW         PIC X(01) VALUE 'N'.      00013400
013500               88  AMOUNT-IS-NEGATIVE   VALUE 'Y'.                00013500
013600           05  WS-TXN-AMOUNT            PIC S9(07)V99 COMP-3       00013600
013700                                        VALUE 0.                  00013700
013800           05  FILLER                   PIC X(01) VALUE SPACES.   00013800
013900                                                                   00013900
014000       01  WS-ACCOUNT-ID                PIC X(30) VALUE 'revolut'.00014000
014100                                                                   00014100
014200       COPY STMTHDR.                                               00014200
014300                                                                   00014300
014400       01  WS-OUT-TXN-REC.                                         00014400
014500           05  WS-OUT-DATE              PIC X(10).                 00014500
014600           05  FILLER                   PIC X(01) VALUE ','.       00014600
014700           05  WS-OUT-DESCRIPTION       PIC X(40).                 00014700
014800           05  FILLER                   PIC X(01) VALUE ','.       00014800
014900           05  WS-OUT-AMOUNT            PIC -(7)9.99.               00014900
015000           05  FILLER                   PIC X(01) VALUE ','.       00015000
015100           05  WS-OUT-ACCOUNT-ID        PIC X(30).                 00015100
015200           05  FILLER                   PIC X(37) VALUE SPACES.    00015200
015300       01  WS-OUT-TXN-REC-R REDEFINES WS-OUT-TXN-REC               00015300
015400                                        PIC X(131).                00015400
015500                                                                   00015500
015600****************************************************************  00015600
015700       PROCEDURE DIVISION.                                         00015700
015800****************************************************************  00015800
015900 0000-MAIN.                                                        00015900
016000           PERFORM 0300-OPEN-FILES       THRU 0300-EXIT.            00016000
016100           PERFORM 0400-READ-EMONEY-ROW  THRU 0400-EXIT.            00016100
016200           PERFORM 1000-DETECT-DELIMITER THRU 1000-EXIT.            00016200
016300           PERFORM 0400-READ-EMONEY-ROW  THRU 0400-EXIT.            00016300
016400           PERFORM 2000-PROCESS-DETAIL-ROWS THRU 2000-EXIT          00016400
016500               UNTIL EMONIN-AT-EOF.                                 00016500
016600           PERFORM 9100-WRITE-HEADER-LINE THRU 9100-EXIT.          00016600
016700           PERFORM 0900-CLOSE-FILES      THRU 0900-EXIT.            00016700
016800           GOBACK.                                                 00016800
016900 0000-EXIT.                                                        00016900
017000           EXIT.                                                   00017000
017100*                                                                  00017100
017200 0300-OPEN-FILES.                                                  00017200
017300           OPEN INPUT  EMONEY-STATEMENT-FILE.                      00017300
017400           OPEN OUTPUT STATEMENT-WORK-FILE.                        00017400
017500           IF NOT EMONIN-OK                                        00017500
017600               DISPLAY 'STMTEMN: ERROR OPENING EMONIN - STATUS = '00017600
017700                        WS-EMONIN-STATUS                           00017700
017800               MOVE 16 TO RETURN-CODE                              00017800
017900               GOBACK                                              00017900
018000           END-IF.                                                 00018000
018100 0300-EXIT.                                                        00018100
018200           EXIT.                                                   00018200
018300*                                                                  00018300
018400 0400-READ-EMONEY-ROW.                                             00018400
018500           READ EMONEY-STATEMENT-FILE                              00018500
018600               AT END                                              00018600
018700                   MOVE 'Y' TO WS-EMONIN-EOF-SW                    00018700
018800               NOT AT END                                          00018800
018900                   ADD 1 TO WS-ROW-NUMBER                          00018900
019000                   MOVE EMONEY-STATEMENT-LINE TO WS-RAW-ROW        00019000
019100           END-READ.                                               00019100
019200 0400-EXIT.                                                        00019200
019300           EXIT.                                                   00019300
019400*                                                                  00019400
019500****************************************************************  00019500
019600* 1000-DETECT-DELIMITER - TRY SEMICOLON FIRST; THE HEADING ROW     00019600
019700*                         MUST SPLIT INTO THE 7 KNOWN COLUMN       00019700
019800*                         NAMES, ELSE RETRY WITH COMMA, ELSE       00019800
019900*                         FATAL.                                   00019900
020000****************************************************************  00020000
020100 1000-DETECT-DELIMITER.                                            00020100
020200           IF EMONIN-AT-EOF                                        00020200
020300               DISPLAY 'STMTEMN: EMONIN IS EMPTY'                  00020300
020400               MOVE 16 TO RETURN-CODE                              00020400
020500               GOBACK                                              00020500
020600           END-IF.                                                 00020600
020700           MOVE ';' TO WS-DELIMITER.                               00020700
020800           PERFORM 1100-SPLIT-HEADING THRU 1100-EXIT.              00020800
020900           IF NOT WS-HEADING-MATCHES-SW                            00020900
021000               MOVE ',' TO WS-DELIMITER                           00021000
021100               PERFORM 1100-SPLIT-HEADING THRU 1100-EXIT          00021100
021200           END-IF.                                                 00021200
021300           IF NOT WS-HEADING-MATCHES-SW                            00021300
021400               DISPLAY 'STMTEMN: HEADING ROW MATCHES NEITHER ;'    00021400
021500                       ' NOR , LAYOUT'                             00021500
021600               MOVE 16 TO RETURN-CODE                              00021600
021700               GOBACK                                              00021700
021800           END-IF.                                                 00021800
021900 1000-EXIT.                                                        00021900
022000           EXIT.                                                   00022000
022100*                                                                  00022100
022200****************************************************************  00022200
022300* 1100-SPLIT-HEADING - COLUMN 1 MUST BE Completed Date AND         00022300
022400*                      COLUMN 2 MUST BE Started Date FOR THE       00022400
022500*                      CANDIDATE DELIMITER TO BE ACCEPTED.         00022500
022600****************************************************************  00022600
022700 1100-SPLIT-HEADING.                                               00022700
022800           MOVE SPACES TO WS-HC1 WS-HC2 WS-HC3 WS-HC4 WS-HC5       00022800
022900                          WS-HC6 WS-HC7.                           00022900
023000           UNSTRING WS-RAW-ROW DELIMITED BY WS-DELIMITER           00023000
023100               INTO WS-HC1 WS-HC2 WS-HC3 WS-HC4 WS-HC5 WS-HC6      00023100
023200                    WS-HC7.                                        00023200
023300           MOVE 'N' TO WS-HEADING-MATCH-SW.                       00023300
023400           IF WS-HC1(1:14) = 'Completed Date' AND                 00023400
023500              WS-HC2(1:12) = 'Started Date'                       00023500
023600               MOVE 'Y' TO WS-HEADING-MATCH-SW                    00023600
023700           END-IF.                                                 00023700
023800 1100-EXIT.                                                        00023800
023900           EXIT.                                                   00023900
024000*                                                                  00024000
024100****************************************************************  00024100
024200* 2000-PROCESS-DETAIL-ROWS - SPLIT ON THE DETECTED DELIMITER;      00024200
024300*                            BLANK ROWS ARE SKIPPED.               00024300
024400****************************************************************  00024400
024500 2000-PROCESS-DETAIL-ROWS.                                         00024500
024600           IF WS-RAW-ROW NOT = SPACES                             00024600
024700               PERFORM 2100-SPLIT-DETAIL THRU 2100-EXIT           00024700
024800               PERFORM 2200-EDIT-DATE THRU 2200-EXIT              00024800
024900               PERFORM 2300-EDIT-DESCRIPTION THRU 2300-EXIT        00024900
025000               PERFORM 2400-EDIT-AMOUNT THRU 2400-EXIT             00025000
025100               PERFORM 2500-TRACK-PERIOD THRU 2500-EXIT            00025100
025200               PERFORM 9200-WRITE-TRANSACTION THRU 9200-EXIT      00025200
025300           END-IF.                                                 00025300
025400           PERFORM 0400-READ-EMONEY-ROW THRU 0400-EXIT.            00025400
025500 2000-EXIT.                                                        00025500
025600           EXIT.                                                   00025600
025700*                                                                  00025700
025800****************************************************************  00025800
025900* 2100-SPLIT-DETAIL - COL1=COMPLETED DATE COL2=STARTED DATE        00025900
026000*                     COL3=DESCRIPTION COL4=REFERENCE             00026000
026100*                     COL5=PAID OUT COL6=PAID IN COL7=AMOUNT       00026100
026200****************************************************************  00026200
026300 2100-SPLIT-DETAIL.                                                00026300
026400           MOVE SPACES TO WS-COMPLETED-DATE WS-STARTED-DATE        00026400
026500                          WS-DESCRIPTION WS-REFERENCE              00026500
026600                          WS-PAID-OUT-TEXT WS-PAID-IN-TEXT         00026600
026700                          WS-AMOUNT-TEXT.                          00026700
026800           UNSTRING WS-RAW-ROW DELIMITED BY WS-DELIMITER           00026800
026900               INTO WS-COMPLETED-DATE WS-STARTED-DATE              00026900
027000                    WS-DESCRIPTION     WS-REFERENCE                00027000
027100                    WS-PAID-OUT-TEXT   WS-PAID-IN-TEXT             00027100
027200                    WS-AMOUNT-TEXT.                                00027200
027300 2100-EXIT.                                                        00027300
027400           EXIT.                                                   00027400
027500*                                                                  00027500
027600****************************************************************  00027600
027700* 2200-EDIT-DATE - COMPLETED DATE, FALLING BACK TO STARTED DATE;   00027700
027800*                  ACCEPTS EITHER DD Mon YYYY OR THE LONG          00027800
027900*                  YYYY-MM-DD HH:MM:SS TIMESTAMP FORM.             00027900
028000****************************************************************  00028000
028100 2200-EDIT-DATE.                                                   00028100
028200           MOVE WS-COMPLETED-DATE TO WS-CHOSEN-DATE-TEXT.          00028200
028300           IF WS-CHOSEN-DATE-TEXT = SPACES                         00028300
028400               MOVE WS-STARTED-DATE TO WS-CHOSEN-DATE-TEXT         00028400
028500           END-IF.                                                 00028500
028600           IF WS-CHOSEN-DATE-TEXT(5:1) = '-'                       00028600
028700               MOVE WS-CHOSEN-DATE-TEXT(1:10) TO WS-TXN-DATE       00028700
028800           ELSE                                                    00028800
028900               PERFORM 2210-EDIT-DD-MON-YYYY THRU 2210-EXIT        00028900
029000           END-IF.                                                 00029000
029100           IF WS-TD-MM < '01' OR WS-TD-MM > '12'                   00029100
029200               DISPLAY 'STMTEMN: SUSPECT TRANSACTION MONTH - '     00029200
029300                       WS-TD-YYYY '-' WS-TD-MM '-' WS-TD-DD        00029300
029400           END-IF.                                                 00029400
029500 2200-EXIT.                                                        00029500
029600           EXIT.                                                   00029600
029700*                                                                  00029700
029800****************************************************************  00029800
029900* 2210-EDIT-DD-MON-YYYY - VALUE LAYOUT IS DD Mon YYYY, E.G.        00029900
030000*                         03 Apr 2024.                             00030000
030100****************************************************************  00030100
030200 2210-EDIT-DD-MON-YYYY.                                            00030200
030300           MOVE WS-CHOSEN-DATE-TEXT(4:3) TO WS-MONTH-NAME.         00030300
030400           PERFORM 2211-RESOLVE-MONTH THRU 2211-EXIT.             00030400
030500           MOVE WS-CHOSEN-DATE-TEXT(8:4) TO WS-TXN-DATE(1:4).      00030500
030600           MOVE '-'                      TO WS-TXN-DATE(5:1).      00030600
030700           MOVE WS-MONTH-NUMBER           TO WS-TXN-DATE(6:2).    00030700
030800           MOVE '-'                      TO WS-TXN-DATE(8:1).      00030800
030900           MOVE WS-CHOSEN-DATE-TEXT(1:2)  TO WS-TXN-DATE(9:2).     00030900
031000 2210-EXIT.                                                        00031000
031100           EXIT.                                                   00031100
031200*                                                                  00031200
031300 2211-RESOLVE-MONTH.                                              00031300
031400           EVALUATE WS-MONTH-NAME                                  00031400
031500               WHEN 'Jan' MOVE 01 TO WS-MONTH-NUMBER               00031500
031600               WHEN 'Feb' MOVE 02 TO WS-MONTH-NUMBER               00031600
031700               WHEN 'Mar' MOVE 03 TO WS-MONTH-NUMBER               00031700
031800               WHEN 'Apr' MOVE 04 TO WS-MONTH-NUMBER               00031800
031900               WHEN 'May' MOVE 05 TO WS-MONTH-NUMBER               00031900
032000               WHEN 'Jun' MOVE 06 TO WS-MONTH-NUMBER               00032000
032100               WHEN 'Jul' MOVE 07 TO WS-MONTH-NUMBER               00032100
032200               WHEN 'Aug' MOVE 08 TO WS-MONTH-NUMBER               00032200
032300               WHEN 'Sep' MOVE 09 TO WS-MONTH-NUMBER               00032300
032400               WHEN 'Oct' MOVE 10 TO WS-MONTH-NUMBER               00032400
032500               WHEN 'Nov' MOVE 11 TO WS-MONTH-NUMBER               00032500
032600               WHEN 'Dec' MOVE 12 TO WS-MONTH-NUMBER               00032600
032700               WHEN OTHER                                          00032700
032800                   DISPLAY 'STMTEMN: UNRECOGNIZED MONTH - '       00032800
032900                           WS-MONTH-NAME                          00032900
033000                   MOVE 16 TO RETURN-CODE                         00033000
033100                   GOBACK                                         00033100
033200           END-EVALUATE.                                          00033200
033300 2211-EXIT.                                                        00033300
033400           EXIT.                                                   00033400
033500*                                                                  00033500
033600****************************************************************  00033600
033700* 2300-EDIT-DESCRIPTION - DESCRIPTION, FALLING BACK TO REFERENCE.  00033700
033800****************************************************************  00033800
033900 2300-EDIT-DESCRIPTION.                                            00033900
034000           IF WS-DESCRIPTION NOT = SPACES                          00034000
034100               MOVE WS-DESCRIPTION TO WS-OUT-DESCRIPTION           00034100
034200           ELSE                                                    00034200
034300               MOVE WS-REFERENCE   TO WS-OUT-DESCRIPTION           00034300
034400           END-IF.                                                 00034400
034500 2300-EXIT.                                                        00034500
034600           EXIT.                                                   00034600
034700*                                                                  00034700
034800****************************************************************  00034800
034900* 2400-EDIT-AMOUNT - +(PAID OUT) IF NON-EMPTY, ELSE -(AMOUNT) IF   00034900
035000*                    NON-EMPTY, ELSE -(PAID IN).                  00035000
035100****************************************************************  00035100
035200 2400-EDIT-AMOUNT.                                                 00035200
035300           IF WS-PAID-OUT-TEXT NOT = SPACES                        00035300
035400               MOVE WS-PAID-OUT-TEXT TO WS-AMOUNT-SRC-TEXT         00035400
035500               PERFORM 2410-CONVERT-AMOUNT THRU 2410-EXIT         00035500
035600           ELSE                                                    00035600
035700               IF WS-AMOUNT-TEXT NOT = SPACES                      00035700
035800                   MOVE WS-AMOUNT-TEXT TO WS-AMOUNT-SRC-TEXT       00035800
035900                   PERFORM 2410-CONVERT-AMOUNT THRU 2410-EXIT     00035900
036000                   COMPUTE WS-TXN-AMOUNT = 0 - WS-TXN-AMOUNT       00036000
036100               ELSE                                                00036100
036200                   MOVE WS-PAID-IN-TEXT TO WS-AMOUNT-SRC-TEXT      00036200
036300                   PERFORM 2410-CONVERT-AMOUNT THRU 2410-EXIT     00036300
036400                   COMPUTE WS-TXN-AMOUNT = 0 - WS-TXN-AMOUNT       00036400
036500               END-IF                                              00036500
036600           END-IF.                                                 00036600
036700 2400-EXIT.                                                        00036700
036800           EXIT.                                                   00036800
036900*                                                                  00036900
037000****************************************************************  00037000
037100* 2410-CONVERT-AMOUNT - STRIP A LEADING SIGN, COMMAS AND THE       00037100
037200*                       DECIMAL POINT FROM WS-AMOUNT-SRC-TEXT      00037200
037300*                       INTO A CENTS DIGIT STRING, THEN CONVERT    00037300
037400*                       BACK TO A SIGNED AMOUNT.                   00037400
037500****************************************************************  00037500
037600 2410-CONVERT-AMOUNT.                                              00037600
037700           MOVE 'N' TO WS-AMOUNT-NEG-SW.                           00037700
037800           MOVE SPACES TO WS-AMOUNT-CLEAN.                        00037800
037900           MOVE 0 TO WS-AMOUNT-OUT-IX.                             00037900
038000           SET WS-SCAN-IX TO 1.                                    00038000
038100           IF WS-AST-FIRST-CHAR NOT = SPACE                        00038100
038200               PERFORM 2411-COPY-AMOUNT-CHAR THRU 2411-EXIT        00038200
038300                   VARYING WS-SCAN-IX FROM 1 BY 1                 00038300
038400                   UNTIL WS-SCAN-IX > 20                           00038400
038500           END-IF.                                                 00038500
038600           IF WS-AMOUNT-OUT-IX = 0                                 00038600
038700               MOVE 0 TO WS-AMOUNT-CENTS                          00038700
038800           ELSE                                                    00038800
038900               MOVE WS-AMOUNT-CLEAN(1:WS-AMOUNT-OUT-IX) TO         00038900
039000                                       WS-AMOUNT-CENTS             00039000
039100           END-IF.                                                 00039100
039200           COMPUTE WS-TXN-AMOUNT = WS-AMOUNT-CENTS / 100.          00039200
039300           IF AMOUNT-IS-NEGATIVE                                   00039300
039400               COMPUTE WS-TXN-AMOUNT = 0 - WS-TXN-AMOUNT           00039400
039500           END-IF.                                                 00039500
039600 2410-EXIT.                                                        00039600
039700           EXIT.                                                   00039700
039800*                                                                  00039800
039900 2411-COPY-AMOUNT-CHAR.                                            00039900
040000           IF WS-AMOUNT-SRC-TEXT(WS-SCAN-IX:1) = '-'               00040000
040100               MOVE 'Y' TO WS-AMOUNT-NEG-SW                       00040100
040200           END-IF.                                                 00040200
040300           IF WS-AMOUNT-SRC-TEXT(WS-SCAN-IX:1) NOT = ','    AND    00040300
040400              WS-AMOUNT-SRC-TEXT(WS-SCAN-IX:1) NOT = '.'    AND    00040400
040500              WS-AMOUNT-SRC-TEXT(WS-SCAN-IX:1) NOT = '-'    AND    00040500
040600              WS-AMOUNT-SRC-TEXT(WS-SCAN-IX:1) NOT = SPACE        00040600
040700               ADD 1 TO WS-AMOUNT-OUT-IX                         00040700
040800               MOVE WS-AMOUNT-SRC-TEXT(WS-SCAN-IX:1)              00040800
040900                   TO WS-AMOUNT-CLEAN(WS-AMOUNT-OUT-IX:1)          00040900
041000           END-IF.                                                 00041000
041100 2411-EXIT.                                                        00041100
041200           EXIT.                                                   00041200
041300*                                                                  00041300
041400****************************************************************  00041400
041500* 2500-TRACK-PERIOD - MAINTAIN THE RUNNING MIN/MAX TRANSACTION     00041500
041600*                     DATE ACROSS THE WHOLE FILE.                  00041600
041700****************************************************************  00041700
041800 2500-TRACK-PERIOD.                                                00041800
041900           IF WS-TXN-DATE < WS-MIN-DATE                            00041900
042000               MOVE WS-TXN-DATE TO WS-MIN-DATE                    00042000
042100           END-IF.                                                 00042100
042200           IF WS-TXN-DATE > WS-MAX-DATE                            00042200
042300               MOVE WS-TXN-DATE TO WS-MAX-DATE                    00042300
042400           END-IF.                                                 00042400
042500 2500-EXIT.                                                        00042500
042600           EXIT.                                                   00042600
042700*                                                                  00042700
042800 0900-CLOSE-FILES.                                                 00042800
042900           DISPLAY 'STMTEMN: TRANSACTION ROWS WRITTEN = '          00042900
043000                   WS-TXN-ROW-COUNT.                               00043000
043100           CLOSE EMONEY-STATEMENT-FILE STATEMENT-WORK-FILE.        00043100
043200 0900-EXIT.                                                        00043200
043300           EXIT.                                                   00043300
043400*                                                                  00043400
043500 9100-WRITE-HEADER-LINE.                                           00043500
043600           MOVE SPACES           TO WORK-FILE-LINE.                00043600
043700           MOVE 'H'              TO WORK-FILE-LINE(1:1).           00043700
043800           MOVE WS-MIN-DATE(1:4) TO STH-FROM-YYYY.                  00043800
043900           MOVE WS-MIN-DATE(6:2) TO STH-FROM-MM.                   00043900
044000           MOVE WS-MIN-DATE(9:2) TO STH-FROM-DD.                   00044000
044100           MOVE WS-MAX-DATE(1:4) TO STH-TO-YYYY.                    00044100
044200           MOVE WS-MAX-DATE(6:2) TO STH-TO-MM.                     00044200
044300           MOVE WS-MAX-DATE(9:2) TO STH-TO-DD.                     00044300
044400           MOVE STH-FROM-DATE    TO WORK-FILE-LINE(2:8).           00044400
044500           MOVE STH-TO-DATE      TO WORK-FILE-LINE(10:8).          00044500
044600           MOVE WS-ACCOUNT-ID    TO WORK-FILE-LINE(18:30).         00044600
044700           WRITE WORK-FILE-LINE.                                  00044700
044800 9100-EXIT.                                                        00044800
044900           EXIT.                                                   00044900
045000*                                                                  00045000
045100 9200-WRITE-TRANSACTION.                                           00045100
045200           ADD 1 TO WS-TXN-ROW-COUNT.                              00045200
045300           MOVE WS-TXN-DATE         TO WS-OUT-DATE.                00045300
045400           MOVE WS-TXN-AMOUNT       TO WS-OUT-AMOUNT.              00045400
045500           MOVE WS-ACCOUNT-ID       TO WS-OUT-ACCOUNT-ID.          00045500
045600           MOVE SPACES              TO WORK-FILE-LINE.             00045600
045700           MOVE 'T'                 TO WORK-FILE-LINE(1:1).        00045700
045800           MOVE WS-OUT-TXN-REC-R     TO WORK-FILE-LINE(2:131).     00045800
045900           WRITE WORK-FILE-LINE.                                  00045900
046000 9200-EXIT.                                                        00046000
046100           EXIT.                                                   00046100
