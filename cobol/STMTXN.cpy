000100**************************************************************** 00000100
000200* STMTXN   -  NORMALIZED TRANSACTION RECORD                      00000200
000300*          -  SHARED LAYOUT FOR:                                 00000300
000400*               - THE IN-MEMORY TRANSACTION LINE BUILT BY EACH   00000400
000500*                 STATEMENT READER (STMTBNK/STMTCRD/STMTEMN)     00000500
000600*               - THE KEYED TRANSACTION MASTER RECORD (STMTPST)  00000600
000700*                                                                00000700
000800* NATURAL KEY = TXN-DATE + TXN-DESCRIPTION + TXN-AMOUNT.         00000800
000900* TXNM-KEY BELOW IS THE CONCATENATION OF THOSE THREE FIELDS,     00000900
001000* REDEFINED OVER THEM, SO IT CAN SERVE AS THE RECORD KEY ON THE  00001000
001100* INDEXED TRANSACTION MASTER FILE (TXNMSTR).                     00001100
001200*                                                                00001200
001300* HIST:  2024-02-06  RHC  TKT SP-0117  ORIGINAL LAYOUT            00001300
001400*        2024-02-19  RHC  TKT SP-0131  ADD TXNM-UPDATED-ON       00001400
001500*        2024-03-01  DJL  TKT SP-0144  WIDEN TXN-DESCRIPTION TO  00001500
001600*                                      40 AFTER E-MONEY REFS     00001600
001700*                                      TRUNCATED UNDER 32        00001700
001800**************************************************************** 00001800
001900 01  TXN-MASTER-REC.                                             00001900
002000     03  TXNM-KEY.                                               00002000
002100         05  TXN-DATE                 PIC 9(08).                00002100
002150*        ALTERNATE VIEW - YEAR/MONTH/DAY BREAKOUT FOR THE        00002150
002160*        PERIOD-MATCH EDIT IN STMTRPT.                           00002160
002170         05  TXN-DATE-PARTS REDEFINES TXN-DATE.                  00002170
002180             07  TXN-DATE-YYYY        PIC 9(04).                 00002180
002190             07  TXN-DATE-MM          PIC 9(02).                 00002190
002195             07  TXN-DATE-DD          PIC 9(02).                 00002195
002200         05  TXN-DESCRIPTION          PIC X(40).                 00002200
002300         05  TXN-AMOUNT               PIC S9(07)V99.             00002300
002400     03  TXN-ACCOUNT-ID               PIC X(30).                 00002400
002500     03  TXN-SHARED-FLAG              PIC X(01) VALUE 'N'.       00002500
002600         88  TXN-IS-SHARED            VALUE 'Y'.                 00002600
002700         88  TXN-NOT-SHARED           VALUE 'N'.                 00002700
002800     03  TXNM-UPDATED-ON              PIC 9(14) VALUE ZEROS.     00002800
002900     03  FILLER                       PIC X(09) VALUE SPACES.    00002900
