000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF UNIZAR FINANCIAL SYSTEMS       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500       IDENTIFICATION DIVISION.                                   00000500
000600       PROGRAM-ID.  STMTBNK.                                       00000600
000700       AUTHOR.  M WHITFORD LEON.                                   00000700
000800       INSTALLATION.  UNIZAR FINANCIAL SYSTEMS - MONTHLY BATCH.     00000800
000900       DATE-WRITTEN.  09/25/84.                                    00000900
001000       DATE-COMPILED. 09/25/84.                                    00001000
001100       SECURITY.  NON-CONFIDENTIAL.                                00001100
001200*                                                                  00001200
001300****************************************************************  00001300
001400* STMTBNK - BANK CURRENT-ACCOUNT STATEMENT READER (U1)            00001400
001500*                                                                  00001500
001600* READS THE LINE-ORIENTED "TOKEN : VALUE" STATEMENT EXPORTED BY    00001600
001700* THE BRANCH HOME-BANKING SYSTEM (SANTANDER), IDENTIFIES THE       00001700
001800* LOGICAL ACCOUNT FROM THE INPUT FILE NAME SUPPLIED ON THE SYSIN   00001800
001900* PARAMETER CARD, EDITS THE TWO HEADER LINES, GROUPS THE          00001900
002000* REMAINING LINES INTO DATE/DESCRIPTION/AMOUNT/BALANCE            00002000
002100* QUADRUPLES, AND WRITES ONE NORMALIZED TRANSACTION PER QUADRUPLE  00002100
002200* TO THE STATEMENT WORK FILE READ BY STMTRPT.                      00002200
002300*                                                                  00002300
002400* CHANGE LOG                                                       00002400
002500*-----------------------------------------------------------------00002500
002600* DATE       PROGRMR  TICKET    DESCRIPTION OF CHANGE              00002600
002700*-----------------------------------------------------------------00002700
002800* 09/25/84   MWL      SP-0101   ORIGINAL PROGRAM                   00002800
002900* 03/12/86   MWL      SP-0118   ACCOUNT ID NOW DERIVED FROM FILE   00002900
003000*                               NAME (WAS HARD-CODED SINGLE        00003000
003100*                               ACCOUNT)                           00003100
003200* 07/19/89   DJL      SP-0167   ADD SANTANDER EVERYDAY AND 123     00003200
003300*                               CURRENT ACCOUNT LOOKUPS            00003300
003400* 02/14/92   DJL      SP-0219   REJECT LINES WITH NO COLON - WAS   00003400
003500*                               ABENDING ON TRAILING BLANK LINES   00003500
003600* 10/03/95   MQR      SP-0261   STRIP THOUSANDS COMMAS FROM        00003600
003700*                               AMOUNT BEFORE NUMERIC MOVE         00003700
003800* 08/22/99   PTS      SP-0330   Y2K - TXN-DATE-PARTS NOW CARRIES   00003800
003900*                               A FULL 4-DIGIT CENTURY (WAS A      00003900
004000*                               2-DIGIT YEAR WINDOWED AT 19/20)    00004000
004100* 05/09/01   PTS      SP-0348   FATAL ERROR ON UNRECOGNIZED TOKEN  00004100
004200*                               (WAS SILENTLY SKIPPED)             00004200
004300****************************************************************  00004300
004400*                                                                  00004400
004500       ENVIRONMENT DIVISION.                                       00004500
004600       CONFIGURATION SECTION.                                      00004600
004700       SOURCE-COMPUTER. IBM-390.                                   00004700
004800       OBJECT-COMPUTER. IBM-390.                                   00004800
004900       SPECIAL-NAMES.                                              00004900
005000           C01 IS TOP-OF-FORM.                                     00005000
005100                                                                   00005100
005200       INPUT-OUTPUT SECTION.                                       00005200
005300       FILE-CONTROL.                                               00005300
005400           SELECT BANK-STATEMENT-FILE ASSIGN TO BANKIN             00005400
005500               ORGANIZATION IS LINE SEQUENTIAL                     00005500
005600               FILE STATUS IS WS-BANKIN-STATUS.                    00005600
005700           SELECT STATEMENT-WORK-FILE ASSIGN TO STMTWK1           00005700
005800               ORGANIZATION IS LINE SEQUENTIAL                     00005800
005900               FILE STATUS IS WS-STMTWK1-STATUS.                  00005900
006000                                                                   00006000
006100       DATA DIVISION.                                              00006100
006200       FILE SECTION.                                               00006200
006300       FD  BANK-STATEMENT-FILE                                     00006300
006400           RECORDING MODE IS V.                                    00006400
006500       01  BANK-STATEMENT-LINE          PIC X(132).                00006500
006600                                                                   00006600
006700       FD  STATEMENT-WORK-FILE                                     00006700
006800           RECORDING MODE IS V.                                    00006800
006900       01  WORK-FILE-LINE               PIC X(132).                00006900
007000                                                                   00007000
007100       WORKING-STORAGE SECTION.                                    00007100
007200       77  WS-TXN-LINE-COUNT            PIC S9(05) COMP VALUE 0.   00007200
007300       01  WS-FILE-STATUS-CODES.                                   00007300
007400           05  WS-BANKIN-STATUS         PIC X(02) VALUE SPACES.    00007400
007500               88  BANKIN-OK            VALUE '00'.                00007500
007600               88  BANKIN-EOF           VALUE '10'.                00007600
007700           05  WS-STMTWK1-STATUS        PIC X(02) VALUE SPACES.    00007700
007800               88  STMTWK1-OK           VALUE '00'.                00007800
007900           05  FILLER                   PIC X(01) VALUE SPACES.   00007900
008000                                                                   00008000
008100       01  WS-SWITCHES.                                            00008100
008200           05  WS-BANKIN-EOF-SW         PIC X(01) VALUE 'N'.       00008200
008300               88  BANKIN-AT-EOF        VALUE 'Y'.                 00008300
008400           05  WS-HEADER-LINES-SEEN     PIC S9(04) COMP VALUE 0.   00008400
008500           05  WS-QUAD-SLOT             PIC S9(04) COMP VALUE 0.   00008500
008600           05  FILLER                   PIC X(01) VALUE SPACES.   00008600
008700                                                                   00008700
008800       01  WS-PARAM-RECORD.                                       00008800
008900           05  WS-PARAM-FILENAME        PIC X(60) VALUE SPACES.   00008900
009000           05  FILLER                   PIC X(20) VALUE SPACES.   00009000
009100                                                                   00009100
009200       01  WS-TOKEN-FIELDS.                                        00009200
009300           05  WS-RAW-LINE              PIC X(132).                00009300
009400           05  WS-RAW-LINE-R REDEFINES WS-RAW-LINE.                00009400
009500               10  WS-RL-FIRST-CHAR     PIC X(01).                 00009500
009600               10  WS-RL-REST           PIC X(131).                00009600
009700           05  WS-COLON-POS             PIC S9(04) COMP VALUE 0.   00009700
009800           05  WS-TOKEN-NAME            PIC X(20) VALUE SPACES.   00009800
009900           05  WS-TOKEN-VALUE           PIC X(100) VALUE SPACES.  00009900
010000               88  TOKEN-IS-FROM        VALUE 'From'.              00010000
010100               88  TOKEN-IS-ACCOUNT     VALUE 'Account'.           00010100
010200               88  TOKEN-IS-DATE        VALUE 'Date'.              00010200
010300               88  TOKEN-IS-DESC        VALUE 'Description'.       00010300
010400               88  TOKEN-IS-AMOUNT      VALUE 'Amount'.            00010400
010500               88  TOKEN-IS-BALANCE     VALUE 'Balance'.           00010500
010600           05  FILLER                   PIC X(01) VALUE SPACES.   00010600
010700                                                                   00010700
010800       01  WS-AMOUNT-EDIT-FIELDS.                                  00010800
010900           05  WS-AMOUNT-RAW            PIC X(20) VALUE SPACES.   00010900
011000           05  WS-AMOUNT-CLEAN          PIC X(20) VALUE SPACES.   00011000
011100           05  WS-AMOUNT-CENTS          PIC 9(09) COMP-3          00011100
011200                                        VALUE 0.                  00011200
011300           05  WS-AMOUNT-NEG-SW         PIC X(01) VALUE 'N'.      00011300
011400               88  AMOUNT-IS-NEGATIVE   VALUE 'Y'.                 00011400
011500           05  WS-AMOUNT-NUMERIC        PIC S9(07)V99 COMP-3       00011500
011600                                        VALUE 0.                  00011600
011700           05  WS-SCAN-IX               PIC S9(04) COMP VALUE 0.   00011700
011800           05  WS-OUT-IX                PIC S9(04) COMP VALUE 0.   00011800
011900           05  FILLER                   PIC X(01) VALUE SPACES.   00011900
012000                                                                   00012000
012100       01  WS-QUAD-BUFFER.                                         00012100
012200           05  WS-QUAD-DATE             PIC X(10) VALUE SPACES.   00012200
012300           05  WS-QUAD-DATE-R REDEFINES WS-QUAD-DATE.             00012300
012400               10  WS-QD-YYYY           PIC X(04).                00012400
012500               10  FILLER                PIC X(01).               00012500
012600               10  WS-QD-MM              PIC X(02).                00012600
012700               10  FILLER                PIC X(01).               00012700
012800               10  WS-QD-DD              PIC X(02).                00012800
012900           05  WS-QUAD-DESCRIPTION      PIC X(40) VALUE SPACES.   00012900
013000           05  WS-QUAD-AMOUNT           PIC S9(07)V99 COMP-3       00013000
013100                                        VALUE 0.                  00013100
013200           05  WS-QUAD-BALANCE          PIC S9(07)V99 COMP-3       00013200
013300                                        VALUE 0.                  00013300
013400           05  FILLER                   PIC X(01) VALUE SPACES.   00013400
013500                                                                   00013500
013600       01  WS-ACCOUNT-ID                PIC X(30) VALUE SPACES.   00013600
013700                                                                   00013700
013800       COPY STMTHDR.                                               00013800
013900                                                                   00013900
014000       01  WS-OUT-TXN-REC.                                         00014000
014100           05  WS-OUT-DATE              PIC X(10).                 00014100
014200           05  FILLER                   PIC X(01) VALUE ','.       00014200
014300           05  WS-OUT-DESCRIPTION       PIC X(40).                 00014300
014400           05  FILLER                   PIC X(01) VALUE ','.       00014400
014500           05  WS-OUT-AMOUNT            PIC -(7)9.99.               00014500
014600           05  FILLER                   PIC X(01) VALUE ','.       00014600
014700           05  WS-OUT-ACCOUNT-ID        PIC X(30).                 00014700
014800           05  FILLER                   PIC X(37) VALUE SPACES.    00014800
014900       01  WS-OUT-TXN-REC-R REDEFINES WS-OUT-TXN-REC               00014900
015000                                        PIC X(131).                00015000
015100                                                                   00015100
015200****************************************************************  00015200
015300       PROCEDURE DIVISION.                                         00015300
015400****************************************************************  00015400
015500 0000-MAIN.                                                        00015500
015600           PERFORM 0100-INITIALIZE      THRU 0100-EXIT.             00015600
015700           PERFORM 0200-IDENTIFY-ACCOUNT THRU 0200-EXIT.            00015700
015800           PERFORM 0300-OPEN-FILES      THRU 0300-EXIT.             00015800
015900           PERFORM 0400-READ-BANK-LINE  THRU 0400-EXIT.             00015900
016000           PERFORM 1000-PROCESS-HEADERS THRU 1000-EXIT.             00016000
016100           PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT         00016100
016200               UNTIL BANKIN-AT-EOF.                                00016200
016300           PERFORM 0900-CLOSE-FILES     THRU 0900-EXIT.             00016300
016400           GOBACK.                                                 00016400
016500 0000-EXIT.                                                        00016500
016600           EXIT.                                                   00016600
016700*                                                                  00016700
016800 0100-INITIALIZE.                                                  00016800
016900           MOVE SPACES TO WS-PARAM-RECORD.                        00016900
017000           ACCEPT WS-PARAM-RECORD.                                 00017000
017100           IF WS-PARAM-FILENAME = SPACES                           00017100
017200               DISPLAY 'STMTBNK: MISSING INPUT FILE NAME PARM'     00017200
017300               MOVE 16 TO RETURN-CODE                              00017300
017400               GOBACK                                              00017400
017500           END-IF.                                                 00017500
017600 0100-EXIT.                                                        00017600
017700           EXIT.                                                   00017700
017800*                                                                  00017800
017900****************************************************************  00017900
018000* 0200-IDENTIFY-ACCOUNT - THE INPUT FILE NAME MUST CONTAIN ONE OF  00018000
018100*                         THE KNOWN SANTANDER ACCOUNT NUMBERS.     00018100
018200****************************************************************  00018200
018300 0200-IDENTIFY-ACCOUNT.                                            00018300
018400           MOVE SPACES TO WS-ACCOUNT-ID.                           00018400
018500           IF WS-PARAM-FILENAME(1:80) = SPACES                    00018500
018600               NEXT SENTENCE                                       00018600
018700           END-IF.                                                 00018700
018800           PERFORM 0210-SCAN-FOR-42564627 THRU 0210-EXIT.          00018800
018900           IF WS-ACCOUNT-ID = SPACES                               00018900
019000               PERFORM 0220-SCAN-FOR-83154494 THRU 0220-EXIT       00019000
019100           END-IF.                                                 00019100
019200           IF WS-ACCOUNT-ID = SPACES                               00019200
019300               PERFORM 0230-SCAN-FOR-17254953 THRU 0230-EXIT       00019300
019400           END-IF.                                                 00019400
019500           IF WS-ACCOUNT-ID = SPACES                               00019500
019600               DISPLAY 'STMTBNK: FILE NAME DOES NOT CONTAIN A '    00019600
019700                       'KNOWN ACCOUNT NUMBER - ' WS-PARAM-FILENAME 00019700
019800               MOVE 16 TO RETURN-CODE                              00019800
019900               GOBACK                                              00019900
020000           END-IF.                                                 00020000
020100 0200-EXIT.                                                        00020100
020200           EXIT.                                                   00020200
020300*                                                                  00020300
020400 0210-SCAN-FOR-42564627.                                           00020400
020500           SET WS-SCAN-IX TO 1.                                    00020500
020600           PERFORM 0211-TEST-POSITION THRU 0211-EXIT               00020600
020700               VARYING WS-SCAN-IX FROM 1 BY 1                     00020700
020800               UNTIL WS-SCAN-IX > 53 OR WS-ACCOUNT-ID NOT = SPACES.00020800
020900 0210-EXIT.                                                        00020900
021000           EXIT.                                                   00021000
021100*                                                                  00021100
021200 0211-TEST-POSITION.                                               00021200
021300           IF WS-PARAM-FILENAME(WS-SCAN-IX:8) = '42564627'        00021300
021400               MOVE 'santander_basic' TO WS-ACCOUNT-ID             00021400
021500           END-IF.                                                 00021500
021600 0211-EXIT.                                                        00021600
021700           EXIT.                                                   00021700
021800*                                                                  00021800
021900 0220-SCAN-FOR-83154494.                                           00021900
022000           SET WS-SCAN-IX TO 1.                                    00022000
022100           PERFORM 0221-TEST-POSITION THRU 0221-EXIT               00022100
022200               VARYING WS-SCAN-IX FROM 1 BY 1                     00022200
022300               UNTIL WS-SCAN-IX > 53 OR WS-ACCOUNT-ID NOT = SPACES.00022300
022400 0220-EXIT.                                                        00022400
022500           EXIT.                                                   00022500
022600*                                                                  00022600
022700 0221-TEST-POSITION.                                               00022700
022800           IF WS-PARAM-FILENAME(WS-SCAN-IX:8) = '83154494'        00022800
022900               MOVE 'santander_everyday' TO WS-ACCOUNT-ID          00022900
023000           END-IF.                                                 00023000
023100 0221-EXIT.                                                        00023100
023200           EXIT.                                                   00023200
023300*                                                                  00023300
023400 0230-SCAN-FOR-17254953.                                           00023400
023500           SET WS-SCAN-IX TO 1.                                    00023500
023600           PERFORM 0231-TEST-POSITION THRU 0231-EXIT               00023600
023700               VARYING WS-SCAN-IX FROM 1 BY 1                     00023700
023800               UNTIL WS-SCAN-IX > 53 OR WS-ACCOUNT-ID NOT = SPACES.00023800
023900 0230-EXIT.                                                        00023900
024000           EXIT.                                                   00024000
024100*                                                                  00024100
024200 0231-TEST-POSITION.                                               00024200
024300           IF WS-PARAM-FILENAME(WS-SCAN-IX:8) = '17254953'        00024300
024400               MOVE 'santander_123_current_account'                00024400
024500                                       TO WS-ACCOUNT-ID            00024500
024600           END-IF.                                                 00024600
024700 0231-EXIT.                                                        00024700
024800           EXIT.                                                   00024800
024900*                                                                  00024900
025000 0300-OPEN-FILES.                                                  00025000
025100           OPEN INPUT  BANK-STATEMENT-FILE.                        00025100
025200           OPEN OUTPUT STATEMENT-WORK-FILE.                        00025200
025300           IF NOT BANKIN-OK                                        00025300
025400               DISPLAY 'STMTBNK: ERROR OPENING BANKIN - STATUS = '00025400
025500                        WS-BANKIN-STATUS                           00025500
025600               MOVE 16 TO RETURN-CODE                              00025600
025700               GOBACK                                              00025700
025800           END-IF.                                                 00025800
025900 0300-EXIT.                                                        00025900
026000           EXIT.                                                   00026000
026100*                                                                  00026100
026200 0400-READ-BANK-LINE.                                              00026200
026300           READ BANK-STATEMENT-FILE                                00026300
026400               AT END                                              00026400
026500                   MOVE 'Y' TO WS-BANKIN-EOF-SW                    00026500
026600               NOT AT END                                          00026600
026700                   MOVE BANK-STATEMENT-LINE TO WS-RAW-LINE         00026700
026800                   PERFORM 0410-TOKENIZE-LINE THRU 0410-EXIT        00026800
026900           END-READ.                                               00026900
027000           IF NOT BANKIN-AT-EOF AND WS-COLON-POS = 0               00027000
027100               PERFORM 0400-READ-BANK-LINE THRU 0400-EXIT          00027100
027200           END-IF.                                                 00027200
027300 0400-EXIT.                                                        00027300
027400           EXIT.                                                   00027400
027500*                                                                  00027500
027600****************************************************************  00027600
027700* 0410-TOKENIZE-LINE - SPLIT ON THE FIRST COLON; LINES WITH NO     00027700
027800*                      COLON ARE LEFT WITH WS-COLON-POS ZERO AND   00027800
027900*                      ARE SKIPPED BY THE CALLER.                  00027900
028000****************************************************************  00028000
028100 0410-TOKENIZE-LINE.                                               00028100
028200           MOVE 0 TO WS-COLON-POS.                                 00028200
028300           SET WS-SCAN-IX TO 1.                                    00028300
028400           PERFORM 0411-FIND-COLON THRU 0411-EXIT                  00028400
028500               VARYING WS-SCAN-IX FROM 1 BY 1                     00028500
028600               UNTIL WS-SCAN-IX > 132 OR WS-COLON-POS NOT = 0.    00028600
028700           IF WS-COLON-POS NOT = 0                                00028700
028800               MOVE SPACES TO WS-TOKEN-NAME WS-TOKEN-VALUE         00028800
028900               MOVE WS-RAW-LINE(1:WS-COLON-POS - 1)                00028900
029000                                       TO WS-TOKEN-NAME            00029000
029100               IF WS-COLON-POS < 132                               00029100
029200                   MOVE WS-RAW-LINE(WS-COLON-POS + 2:              00029200
029300                        132 - WS-COLON-POS - 1)                   00029300
029400                                       TO WS-TOKEN-VALUE           00029400
029500               END-IF                                              00029500
029600           END-IF.                                                 00029600
029700 0410-EXIT.                                                        00029700
029800           EXIT.                                                   00029800
029900*                                                                  00029900
030000 0411-FIND-COLON.                                                  00030000
030100           IF WS-RAW-LINE(WS-SCAN-IX:1) = ':'                      00030100
030200               MOVE WS-SCAN-IX TO WS-COLON-POS                    00030200
030300           END-IF.                                                 00030300
030400 0411-EXIT.                                                        00030400
030500           EXIT.                                                   00030500
030600*                                                                  00030600
030700****************************************************************  00030700
030800* 1000-PROCESS-HEADERS - LINE 1 MUST BE From, LINE 2 MUST BE       00030800
030900*                        Account, IN THAT ORDER.                   00030900
031000****************************************************************  00031000
031100 1000-PROCESS-HEADERS.                                             00031100
031200           IF NOT TOKEN-IS-FROM                                    00031200
031300               DISPLAY 'STMTBNK: FIRST RECOGNIZED LINE IS NOT '    00031300
031400                       'From - ' WS-TOKEN-NAME                    00031400
031500               MOVE 16 TO RETURN-CODE                              00031500
031600               GOBACK                                              00031600
031700           END-IF.                                                 00031700
031800           PERFORM 1100-PARSE-FROM-LINE THRU 1100-EXIT.             00031800
031900           PERFORM 0400-READ-BANK-LINE THRU 0400-EXIT.             00031900
032000           IF BANKIN-AT-EOF OR NOT TOKEN-IS-ACCOUNT                 00032000
032100               DISPLAY 'STMTBNK: SECOND RECOGNIZED LINE IS NOT '   00032100
032200                       'Account - ' WS-TOKEN-NAME                  00032200
032300               MOVE 16 TO RETURN-CODE                              00032300
032400               GOBACK                                              00032400
032500           END-IF.                                                 00032500
032600           MOVE WS-ACCOUNT-ID TO STH-ACCOUNT-ID.                   00032600
032700           PERFORM 9100-WRITE-HEADER-LINE THRU 9100-EXIT.          00032700
032800           PERFORM 0400-READ-BANK-LINE THRU 0400-EXIT.             00032800
032900 1000-EXIT.                                                        00032900
033000           EXIT.                                                   00033000
033100*                                                                  00033100
033200****************************************************************  00033200
033300* 1100-PARSE-FROM-LINE - VALUE LAYOUT IS DD/MM/YYYY to DD/MM/YYYY. 00033300
033400****************************************************************  00033400
033500 1100-PARSE-FROM-LINE.                                             00033500
033600           MOVE WS-TOKEN-VALUE(7:4)  TO STH-FROM-YYYY.              00033600
033700           MOVE WS-TOKEN-VALUE(4:2)  TO STH-FROM-MM.                00033700
033800           MOVE WS-TOKEN-VALUE(1:2)  TO STH-FROM-DD.                00033800
033900           MOVE WS-TOKEN-VALUE(21:4) TO STH-TO-YYYY.                00033900
034000           MOVE WS-TOKEN-VALUE(18:2) TO STH-TO-MM.                  00034000
034100           MOVE WS-TOKEN-VALUE(15:2) TO STH-TO-DD.                  00034100
034200 1100-EXIT.                                                        00034200
034300           EXIT.                                                   00034300
034400*                                                                  00034400
034500****************************************************************  00034500
034600* 2000-PROCESS-TRANSACTIONS - CONSUME RECOGNIZED LINES FOUR AT A   00034600
034700*                             TIME (Date/Description/Amount/       00034700
034800*                             Balance); BUILD AND WRITE ONE        00034800
034900*                             NORMALIZED TRANSACTION PER GROUP.    00034900
035000****************************************************************  00035000
035100 2000-PROCESS-TRANSACTIONS.                                        00035100
035200           MOVE SPACES TO WS-QUAD-BUFFER.                          00035200
035300           IF NOT TOKEN-IS-DATE                                    00035300
035400               DISPLAY 'STMTBNK: EXPECTED Date, GOT - '            00035400
035500                       WS-TOKEN-NAME                               00035500
035600               MOVE 16 TO RETURN-CODE                              00035600
035700               GOBACK                                              00035700
035800           END-IF.                                                 00035800
035900           MOVE WS-TOKEN-VALUE(7:4) TO WS-QUAD-DATE(1:4).          00035900
036000           MOVE '-'                 TO WS-QUAD-DATE(5:1).          00036000
036100           MOVE WS-TOKEN-VALUE(4:2) TO WS-QUAD-DATE(6:2).          00036100
036200           MOVE '-'                 TO WS-QUAD-DATE(8:1).          00036200
036300           MOVE WS-TOKEN-VALUE(1:2) TO WS-QUAD-DATE(9:2).          00036300
036400           IF WS-QD-MM < '01' OR WS-QD-MM > '12'                   00036400
036500               DISPLAY 'STMTBNK: SUSPECT TRANSACTION MONTH - '     00036500
036600                       WS-QD-YYYY '-' WS-QD-MM '-' WS-QD-DD        00036600
036700           END-IF.                                                 00036700
036800           PERFORM 0400-READ-BANK-LINE THRU 0400-EXIT.             00036800
036900           IF BANKIN-AT-EOF OR NOT TOKEN-IS-DESC                   00036900
037000               DISPLAY 'STMTBNK: EXPECTED Description, GOT - '    00037000
037100                       WS-TOKEN-NAME                               00037100
037200               MOVE 16 TO RETURN-CODE                              00037200
037300               GOBACK                                              00037300
037400           END-IF.                                                 00037400
037500           MOVE WS-TOKEN-VALUE(1:40) TO WS-QUAD-DESCRIPTION.       00037500
037600           PERFORM 0400-READ-BANK-LINE THRU 0400-EXIT.             00037600
037700           IF BANKIN-AT-EOF OR NOT TOKEN-IS-AMOUNT                 00037700
037800               DISPLAY 'STMTBNK: EXPECTED Amount, GOT - '          00037800
037900                       WS-TOKEN-NAME                               00037900
038000               MOVE 16 TO RETURN-CODE                              00038000
038100               GOBACK                                              00038100
038200           END-IF.                                                 00038200
038300           PERFORM 2100-EDIT-AMOUNT THRU 2100-EXIT.                00038300
038400           COMPUTE WS-QUAD-AMOUNT = 0 - WS-AMOUNT-NUMERIC.          00038400
038500           PERFORM 0400-READ-BANK-LINE THRU 0400-EXIT.             00038500
038600           IF BANKIN-AT-EOF OR NOT TOKEN-IS-BALANCE                00038600
038700               DISPLAY 'STMTBNK: EXPECTED Balance, GOT - '         00038700
038800                       WS-TOKEN-NAME                               00038800
038900               MOVE 16 TO RETURN-CODE                              00038900
039000               GOBACK                                              00039000
039100           END-IF.                                                 00039100
039200           PERFORM 2100-EDIT-AMOUNT THRU 2100-EXIT.                00039200
039300           MOVE WS-AMOUNT-NUMERIC TO WS-QUAD-BALANCE.               00039300
039400           ADD 1 TO WS-TXN-LINE-COUNT.                             00039400
039500           PERFORM 9200-WRITE-TRANSACTION THRU 9200-EXIT.          00039500
039600           PERFORM 0400-READ-BANK-LINE THRU 0400-EXIT.             00039600
039700 2000-EXIT.                                                        00039700
039800           EXIT.                                                   00039800
039900*                                                                  00039900
040000****************************************************************  00040000
040100* 2100-EDIT-AMOUNT - STRIP THOUSANDS COMMAS, THE SIGN AND THE       00040100
040200*                    DECIMAL POINT INTO A PURE CENTS DIGIT STRING   00040200
040300*                    (INPUT ALWAYS CARRIES EXACTLY 2 DECIMALS)      00040300
040400****************************************************************  00040400
040500 2100-EDIT-AMOUNT.                                                 00040500
040600           MOVE WS-TOKEN-VALUE(1:20) TO WS-AMOUNT-RAW.              00040600
040700           MOVE SPACES TO WS-AMOUNT-CLEAN.                         00040700
040800           MOVE 0 TO WS-OUT-IX.                                     00040800
040900           MOVE 'N' TO WS-AMOUNT-NEG-SW.                            00040900
041000           SET WS-SCAN-IX TO 1.                                     00041000
041100           PERFORM 2110-COPY-AMOUNT-CHAR THRU 2110-EXIT             00041100
041200               VARYING WS-SCAN-IX FROM 1 BY 1                     00041200
041300               UNTIL WS-SCAN-IX > 20.                               00041300
041400           IF WS-OUT-IX = 0                                        00041400
041500               MOVE 0 TO WS-AMOUNT-CENTS                           00041500
041600           ELSE                                                     00041600
041700               MOVE WS-AMOUNT-CLEAN(1:WS-OUT-IX) TO                 00041700
041800                                       WS-AMOUNT-CENTS              00041800
041900           END-IF.                                                  00041900
042000           COMPUTE WS-AMOUNT-NUMERIC = WS-AMOUNT-CENTS / 100.       00042000
042100           IF AMOUNT-IS-NEGATIVE                                    00042100
042200               COMPUTE WS-AMOUNT-NUMERIC = 0 - WS-AMOUNT-NUMERIC    00042200
042300           END-IF.                                                  00042300
042400 2100-EXIT.                                                        00042400
042500           EXIT.                                                   00042500
042600*                                                                  00042600
042700 2110-COPY-AMOUNT-CHAR.                                            00042700
042800           IF WS-AMOUNT-RAW(WS-SCAN-IX:1) = '-'                    00042800
042900               MOVE 'Y' TO WS-AMOUNT-NEG-SW                        00042900
043000           END-IF.                                                  00043000
043100           IF WS-AMOUNT-RAW(WS-SCAN-IX:1) NOT = ','     AND        00043100
043200              WS-AMOUNT-RAW(WS-SCAN-IX:1) NOT = '.'     AND        00043200
043300              WS-AMOUNT-RAW(WS-SCAN-IX:1) NOT = '-'     AND        00043300
043400              WS-AMOUNT-RAW(WS-SCAN-IX:1) NOT = SPACE              00043400
043500               ADD 1 TO WS-OUT-IX                                  00043500
043600               MOVE WS-AMOUNT-RAW(WS-SCAN-IX:1) TO                 00043600
043700                                 WS-AMOUNT-CLEAN(WS-OUT-IX:1)      00043700
043800           END-IF.                                                 00043800
043900 2110-EXIT.                                                        00043900
044000           EXIT.                                                   00044000
044100*                                                                  00044100
044200 0900-CLOSE-FILES.                                                 00044200
044300           DISPLAY 'STMTBNK: TRANSACTION LINES WRITTEN = '          00044300
044400                   WS-TXN-LINE-COUNT.                              00044400
044500           CLOSE BANK-STATEMENT-FILE STATEMENT-WORK-FILE.          00044500
044600 0900-EXIT.                                                        00044600
044700           EXIT.                                                   00044700
044800*                                                                  00044800
044900 9100-WRITE-HEADER-LINE.                                           00044900
045000           MOVE SPACES           TO WORK-FILE-LINE.                00045000
045100           MOVE 'H'              TO WORK-FILE-LINE(1:1).           00045100
045200           MOVE STH-FROM-DATE    TO WORK-FILE-LINE(2:8).           00045200
045300           MOVE STH-TO-DATE      TO WORK-FILE-LINE(10:8).          00045300
045400           MOVE STH-ACCOUNT-ID   TO WORK-FILE-LINE(18:30).         00045400
045500           WRITE WORK-FILE-LINE.                                  00045500
045600 9100-EXIT.                                                        00045600
045700           EXIT.                                                   00045700
045800*                                                                  00045800
045900 9200-WRITE-TRANSACTION.                                           00045900
046000           MOVE WS-QUAD-DATE        TO WS-OUT-DATE.                00046000
046100           MOVE WS-QUAD-DESCRIPTION TO WS-OUT-DESCRIPTION.         00046100
046200           MOVE WS-QUAD-AMOUNT      TO WS-OUT-AMOUNT.              00046200
046300           MOVE WS-ACCOUNT-ID       TO WS-OUT-ACCOUNT-ID.          00046300
046400           MOVE 'T'                 TO WORK-FILE-LINE(1:1).        00046400
046500           MOVE WS-OUT-TXN-REC-R     TO WORK-FILE-LINE(2:131).     00046500
046600           WRITE WORK-FILE-LINE.                                  00046600
046700 9200-EXIT.                                                        00046700
046800           EXIT.                                                   00046800
