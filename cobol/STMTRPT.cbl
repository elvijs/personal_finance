000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF UNIZAR FINANCIAL SYSTEMS       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500       IDENTIFICATION DIVISION.                                   00000500
000600       PROGRAM-ID.  STMTRPT.                                       00000600
000700       AUTHOR.  R HERRERO CALVO.                                   00000700
000800       INSTALLATION.  UNIZAR FINANCIAL SYSTEMS - MONTHLY BATCH.     00000800
000900       DATE-WRITTEN.  02/09/86.                                    00000900
001000       DATE-COMPILED. 02/09/86.                                    00001000
001100       SECURITY.  NON-CONFIDENTIAL.                                00001100
001200*                                                                  00001200
001300****************************************************************  00001300
001400* STMTRPT - CONSOLIDATED STATEMENT REPORTER (U5)                  00001400
001500*                                                                  00001500
001600* MERGES THE THREE STATEMENT WORK FILES PRODUCED BY STMTBNK,       00001600
001700* STMTCRD AND STMTEMN, VALIDATES THAT ALL THREE COVER THE SAME     00001700
001800* STATEMENT PERIOD, DROPS TRANSACTIONS MATCHED BY AN IGNORE        00001800
001900* RULE OR CARRYING THE LITERAL 'INITIAL BALANCE', CALLS STMTCAT    00001900
002000* TO CATEGORIZE EACH SURVIVOR AND WRITES THE CONSOLIDATED REPORT   00002000
002100* (RPTOUT), FOLLOWED BY A PER-ACCOUNT TOTALS TRAILER.              00002100
002200*                                                                  00002200
002300* CHANGE LOG                                                       00002300
002400*-----------------------------------------------------------------00002400
002500* DATE       PROGRMR  TICKET    DESCRIPTION OF CHANGE              00002500
002600*-----------------------------------------------------------------00002600
002700* 02/09/86   RHC      SP-0120   ORIGINAL PROGRAM                   00002700
002800* 11/30/88   DJL      SP-0148   ADD PER-ACCOUNT TOTALS TRAILER     00002800
002900* 06/14/92   RHC      SP-0210   ENFORCE CROSS-STATEMENT PERIOD     00002900
003000*                               MATCH - REJECT THE RUN IF ANY      00003000
003100*                               STATEMENT COVERS A DIFFERENT       00003100
003200*                               FROM/TO DATE                       00003200
003300* 08/22/99   PTS      SP-0333   Y2K - PERIOD COMPARE NOW CARRIES   00003300
003400*                               A FULL 4-DIGIT CENTURY             00003400
003500* 04/18/02   PTS      SP-0352   ADD 'partial' IGNORE RULES         00003500
003600*                               (SUBSTRING MATCH) ALONGSIDE THE     00003600
003700*                               EXISTING 'full' EXACT MATCH         00003700
003800* 09/05/03   PTS      SP-0360   ABEND THE RUN IF ZERO              00003800
003900*                               TRANSACTIONS SURVIVE ACROSS ALL    00003900
004000*                               THREE STATEMENTS                   00004000
004100****************************************************************  00004100
004200*                                                                  00004200
004300       ENVIRONMENT DIVISION.                                       00004300
004400       CONFIGURATION SECTION.                                      00004400
004500       SOURCE-COMPUTER. IBM-390.                                   00004500
004600       OBJECT-COMPUTER. IBM-390.                                   00004600
004700       SPECIAL-NAMES.                                              00004700
004800           C01 IS TOP-OF-FORM.                                     00004800
004900                                                                   00004900
005000       INPUT-OUTPUT SECTION.                                       00005000
005100       FILE-CONTROL.                                               00005100
005200           SELECT BANK-WORK-FILE ASSIGN TO STMTWK1                00005200
005300               ORGANIZATION IS LINE SEQUENTIAL                     00005300
005400               FILE STATUS IS WS-STMTWK1-STATUS.                  00005400
005500           SELECT CARD-WORK-FILE ASSIGN TO STMTWK2                00005500
005600               ORGANIZATION IS LINE SEQUENTIAL                     00005600
005700               FILE STATUS IS WS-STMTWK2-STATUS.                  00005700
005800           SELECT EMONEY-WORK-FILE ASSIGN TO STMTWK3              00005800
005900               ORGANIZATION IS LINE SEQUENTIAL                     00005900
006000               FILE STATUS IS WS-STMTWK3-STATUS.                  00006000
006100           SELECT IGNORE-RULE-FILE ASSIGN TO IGNRULES             00006100
006200               ORGANIZATION IS LINE SEQUENTIAL                     00006200
006300               FILE STATUS IS WS-IGNRULES-STATUS.                  00006300
006400           SELECT REPORT-OUTPUT-FILE ASSIGN TO RPTOUT             00006400
006500               ORGANIZATION IS LINE SEQUENTIAL                     00006500
006600               FILE STATUS IS WS-RPTOUT-STATUS.                   00006600
006700                                                                   00006700
006800       DATA DIVISION.                                              00006800
006900       FILE SECTION.                                               00006900
007000       FD  BANK-WORK-FILE                                          00007000
007100           RECORDING MODE IS V.                                    00007100
007200       01  BANK-WORK-LINE               PIC X(132).                00007200
007300                                                                   00007300
007400       FD  CARD-WORK-FILE                                          00007400
007500           RECORDING MODE IS V.                                    00007500
007600       01  CARD-WORK-LINE               PIC X(132).                00007600
007700                                                                   00007700
007800       FD  EMONEY-WORK-FILE                                        00007800
007900           RECORDING MODE IS V.                                    00007900
008000       01  EMONEY-WORK-LINE             PIC X(132).                00008000
008100                                                                   00008100
008200       FD  IGNORE-RULE-FILE                                         00008200
008300           RECORDING MODE IS V.                                    00008300
008400       01  IGNORE-RULE-LINE             PIC X(60).                00008400
008500                                                                   00008500
008600       FD  REPORT-OUTPUT-FILE                                      00008600
008700           RECORDING MODE IS V.                                    00008700
008800       01  REPORT-OUTPUT-LINE           PIC X(171).                00008800
008900                                                                   00008900
009000       WORKING-STORAGE SECTION.                                    00009000
009100       77  WS-TXN-LINES-READ           PIC S9(07) COMP VALUE 0.    00009100
009200       01  WS-FILE-STATUS-CODES.                                   00009200
009300           05  WS-STMTWK1-STATUS        PIC X(02) VALUE SPACES.    00009300
009400               88  STMTWK1-OK           VALUE '00'.                00009400
009500               88  STMTWK1-EOF          VALUE '10'.                00009500
009600           05  WS-STMTWK2-STATUS        PIC X(02) VALUE SPACES.    00009600
009700               88  STMTWK2-OK           VALUE '00'.                00009700
009800               88  STMTWK2-EOF          VALUE '10'.                00009800
009900           05  WS-STMTWK3-STATUS        PIC X(02) VALUE SPACES.    00009900
010000               88  STMTWK3-OK           VALUE '00'.                00010000
010100               88  STMTWK3-EOF          VALUE '10'.                00010100
010200           05  WS-IGNRULES-STATUS       PIC X(02) VALUE SPACES.    00010200
010300               88  IGNRULES-OK          VALUE '00'.                00010300
010400               88  IGNRULES-EOF         VALUE '10'.                00010400
010500           05  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.    00010500
010600           05  FILLER                   PIC X(01) VALUE SPACES.   00010600
010700                                                                   00010700
010800       01  WS-SWITCHES.                                            00010800
010900           05  WS-STMTWK1-EOF-SW        PIC X(01) VALUE 'N'.       00010900
011000               88  STMTWK1-AT-EOF       VALUE 'Y'.                 00011000
011100           05  WS-STMTWK2-EOF-SW        PIC X(01) VALUE 'N'.       00011100
011200               88  STMTWK2-AT-EOF       VALUE 'Y'.                 00011200
011300           05  WS-STMTWK3-EOF-SW        PIC X(01) VALUE 'N'.       00011300
011400               88  STMTWK3-AT-EOF       VALUE 'Y'.                 00011400
011500           05  WS-IGNRULES-EOF-SW       PIC X(01) VALUE 'N'.       00011500
011600               88  IGNRULES-AT-EOF      VALUE 'Y'.                 00011600
011700           05  WS-SURVIVOR-SW           PIC X(01) VALUE 'N'.       00011700
011800               88  IS-SURVIVOR          VALUE 'Y'.                 00011800
011900           05  WS-ANY-SURVIVOR-SW       PIC X(01) VALUE 'N'.       00011900
012000               88  ANY-SURVIVOR-SEEN    VALUE 'Y'.                 00012000
012100           05  FILLER                   PIC X(01) VALUE SPACES.   00012100
012200                                                                   00012200
012300       01  WS-COUNTERS.                                            00012300
012400           05  WS-IGNORE-TABLE-COUNT    PIC S9(05) COMP VALUE 0.   00012400
012500               88  WS-IGN-ENTRY-COUNT-OK VALUE 0 THRU 99.           00012500
012600           05  WS-IGN-IX                PIC S9(05) COMP VALUE 0.   00012600
012700           05  WS-SCAN-IX               PIC S9(04) COMP VALUE 0.   00012700
012800           05  WS-ACCOUNT-FOUND-SW      PIC X(01) VALUE 'N'.       00012800
012900           05  WS-IGN-HEADER-SKIPPED-SW PIC X(01) VALUE 'N'.       00012900
013000               88  IGN-HEADER-SKIPPED    VALUE 'Y'.                00013000
013100           05  WS-RPT-TOTAL-COUNT       PIC S9(07) COMP VALUE 0.   00013100
013200           05  FILLER                   PIC X(01) VALUE SPACES.   00013200
013300                                                                   00013300
013400       01  WS-IGNORE-TABLE.                                        00013400
013500           05  WS-IGN-ENTRY OCCURS 100 TIMES                       00013500
013600                          INDEXED BY IGN-IX1.                       00013600
013700               10  WS-IGN-TABLE-TYPE    PIC X(07).                 00013700
013800               10  WS-IGN-TABLE-DESC    PIC X(40).                 00013800
013900           05  FILLER                   PIC X(01) VALUE SPACES.   00013900
014000                                                                   00014000
014100****************************************************************  00014100
014200* WS-IGNORE-SCAN-FIELDS - TRIM-AND-SCAN WORK AREA FOR THE          00014200
014300* 'partial' IGNORE RULE SUBSTRING TEST (SEE 4212-TRIM-IGNORE-      00014300
014400* SCAN-TEXT).  SAME SHAPE AS STMTCAT'S OWN PATTERN SCAN.           00014400
014500****************************************************************  00014500
014600       01  WS-IGNORE-SCAN-FIELDS.                                  00014600
014700           05  WS-PATTERN-SCAN-TEXT     PIC X(40) VALUE SPACES.    00014700
014800           05  WS-SOURCE-SCAN-TEXT      PIC X(40) VALUE SPACES.    00014800
014900           05  WS-PATTERN-LEN           PIC S9(04) COMP VALUE 0.   00014900
015000           05  WS-SOURCE-LEN            PIC S9(04) COMP VALUE 0.   00015000
015100           05  WS-SCAN-LIMIT            PIC S9(04) COMP VALUE 0.   00015100
015200           05  WS-SCAN-POS              PIC S9(04) COMP VALUE 0.   00015200
015300           05  FILLER                   PIC X(01) VALUE SPACES.    00015300
015400                                                                   00015400
015500       COPY STMTIGN.                                               00015500
015600                                                                   00015600
015700****************************************************************  00015700
015800* WORK-LINE FIELDS - ONE SET PER OPEN STATEMENT, SHARED ACROSS     00015800
015900* ALL THREE READ PARAGRAPHS SINCE ONLY ONE RECORD IS EVER LIVE     00015900
016000* AT A TIME.                                                       00016000
016100****************************************************************  00016100
016200       01  WS-CURRENT-LINE              PIC X(132) VALUE SPACES.  00016200
016300       01  WS-LINE-TYPE REDEFINES WS-CURRENT-LINE.                00016300
016400           05  WS-LINE-FLAG             PIC X(01).                 00016400
016500           05  WS-LINE-BODY             PIC X(131).                00016500
016600                                                                   00016600
016700       COPY STMTHDR.                                               00016700
016800                                                                   00016800
016900       01  WS-STATEMENT-HEADERS.                                   00016900
017000           05  WS-HDR-1                 PIC X(80) VALUE SPACES.   00017000
017100           05  WS-HDR-2                 PIC X(80) VALUE SPACES.   00017100
017200           05  WS-HDR-3                 PIC X(80) VALUE SPACES.   00017200
017300           05  FILLER                   PIC X(01) VALUE SPACES.   00017300
017400                                                                   00017400
017500       01  WS-TXN-WORK-FIELDS.                                     00017500
017600           05  WS-TXN-DATE              PIC X(10) VALUE SPACES.   00017600
017700           05  WS-TXN-DATE-R REDEFINES WS-TXN-DATE.                00017700
017800               10  WS-TD-YYYY           PIC X(04).                 00017800
017900               10  FILLER               PIC X(01).                 00017900
018000               10  WS-TD-MM             PIC X(02).                 00018000
018100               10  FILLER               PIC X(01).                 00018100
018200               10  WS-TD-DD             PIC X(02).                 00018200
018300           05  WS-TXN-DESCRIPTION       PIC X(40) VALUE SPACES.   00018300
018400           05  WS-TXN-AMOUNT            PIC -(7)9.99.               00018400
018500           05  WS-TXN-ACCOUNT-ID        PIC X(30) VALUE SPACES.   00018500
018600           05  WS-TXN-ACCOUNT-ID-R REDEFINES WS-TXN-ACCOUNT-ID.   00018600
018700               10  WS-TAI-FIRST-CHAR    PIC X(01).                 00018700
018800               10  WS-TAI-REST          PIC X(29).                 00018800
018900           05  FILLER                   PIC X(01) VALUE SPACES.   00018900
019000                                                                   00019000
019100       01  WS-AMOUNT-NUMERIC            PIC S9(07)V99 COMP-3       00019100
019200                                        VALUE 0.                  00019200
019300                                                                   00019300
019400       01  WS-CAT-PARMS.                                           00019400
019500           05  WS-CAT-IN-DESCRIPTION    PIC X(40) VALUE SPACES.   00019500
019600           05  WS-CAT-IN-BANK-CATEGORY  PIC X(30) VALUE SPACES.   00019600
019700           05  WS-CAT-OUT-SHORT-DESC    PIC X(40) VALUE SPACES.   00019700
019800           05  WS-CAT-OUT-SUB-CATEGORY  PIC X(30) VALUE SPACES.   00019800
019900           05  WS-CAT-OUT-CATEGORY      PIC X(30) VALUE SPACES.   00019900
020000           05  WS-CAT-OUT-HOUSEHOLD-FLAG PIC X(03) VALUE SPACES.  00020000
020100           05  FILLER                   PIC X(01) VALUE SPACES.   00020100
020200                                                                   00020200
020300       COPY STMTOUT.                                               00020300
020400                                                                   00020400
020500****************************************************************  00020500
020600* PER-ACCOUNT TOTALS TABLE - ONE ROW PER DISTINCT ACCOUNT ID       00020600
020700* SEEN AMONG SURVIVING TRANSACTIONS.                               00020700
020800****************************************************************  00020800
020900       01  WS-ACCOUNT-TOTAL-TABLE.                                 00020900
021000           05  WS-ACCOUNT-TOTAL-COUNT   PIC S9(04) COMP VALUE 0.   00021000
021100           05  WS-ACCOUNT-TOTAL-ENTRY OCCURS 10 TIMES              00021100
021200                          INDEXED BY ACT-IX1.                       00021200
021300               10  WS-ACT-ACCOUNT-ID    PIC X(30) VALUE SPACES.   00021300
021400               10  WS-ACT-TOTAL         PIC S9(09)V99 COMP-3       00021400
021500                                        VALUE 0.                  00021500
021600           05  FILLER                   PIC X(01) VALUE SPACES.   00021600
021700                                                                   00021700
021800****************************************************************  00021800
021900       PROCEDURE DIVISION.                                         00021900
022000****************************************************************  00022000
022100 0000-MAIN.                                                        00022100
022200           PERFORM 0100-OPEN-FILES        THRU 0100-EXIT.           00022200
022300           PERFORM 0200-LOAD-IGNORE-TABLE THRU 0200-EXIT.          00022300
022400           PERFORM 0300-READ-STATEMENT-HEADERS THRU 0300-EXIT.     00022400
022500           PERFORM 0400-VALIDATE-PERIOD   THRU 0400-EXIT.          00022500
022600           PERFORM 9100-WRITE-REPORT-HEADER THRU 9100-EXIT.        00022600
022700           PERFORM 2000-MERGE-BANK-TXNS   THRU 2000-EXIT.          00022700
022800           PERFORM 2100-MERGE-CARD-TXNS   THRU 2100-EXIT.          00022800
022900           PERFORM 2200-MERGE-EMONEY-TXNS THRU 2200-EXIT.          00022900
023000           PERFORM 9200-WRITE-ACCOUNT-TOTALS THRU 9200-EXIT.       00023000
023100           IF NOT ANY-SURVIVOR-SEEN                                 00023100
023200               DISPLAY 'STMTRPT: ZERO TRANSACTIONS SURVIVED - '   00023200
023300                       'ABENDING RUN'                              00023300
023400               MOVE 16 TO RETURN-CODE                              00023400
023500               GOBACK                                              00023500
023600           END-IF.                                                 00023600
023700           PERFORM 0900-CLOSE-FILES      THRU 0900-EXIT.            00023700
023800           GOBACK.                                                 00023800
023900 0000-EXIT.                                                        00023900
024000           EXIT.                                                   00024000
024100*                                                                  00024100
024200 0100-OPEN-FILES.                                                  00024200
024300           OPEN INPUT  BANK-WORK-FILE CARD-WORK-FILE               00024300
024400                       EMONEY-WORK-FILE IGNORE-RULE-FILE.          00024400
024500           OPEN OUTPUT REPORT-OUTPUT-FILE.                         00024500
024600 0100-EXIT.                                                        00024600
024700           EXIT.                                                   00024700
024800*                                                                  00024800
024900****************************************************************  00024900
025000* 0200-LOAD-IGNORE-TABLE - HEADER ROW ON IGNRULES IS DISCARDED;    00025000
025100*                          REMAINING ROWS ARE type,description.    00025100
025200****************************************************************  00025200
025300 0200-LOAD-IGNORE-TABLE.                                           00025300
025400           MOVE 'N' TO WS-IGN-HEADER-SKIPPED-SW.                   00025400
025500           READ IGNORE-RULE-FILE                                   00025500
025600               AT END MOVE 'Y' TO WS-IGNRULES-EOF-SW                00025600
025700           END-READ.                                                00025700
025800           PERFORM 0210-READ-IGNORE-ROW THRU 0210-EXIT             00025800
025900               UNTIL IGNRULES-AT-EOF.                               00025900
026000 0200-EXIT.                                                        00026000
026100           EXIT.                                                   00026100
026200*                                                                  00026200
026300 0210-READ-IGNORE-ROW.                                             00026300
026400           IF NOT IGN-HEADER-SKIPPED                                00026400
026500               MOVE 'Y' TO WS-IGN-HEADER-SKIPPED-SW                00026500
026600           ELSE                                                    00026600
026700               IF WS-IGN-ENTRY-COUNT-OK                             00026700
026800                   ADD 1 TO WS-IGNORE-TABLE-COUNT                  00026800
026900                   SET IGN-IX1 TO WS-IGNORE-TABLE-COUNT             00026900
027000                   UNSTRING IGNORE-RULE-LINE DELIMITED BY ','      00027000
027100                       INTO WS-IGN-TABLE-TYPE (IGN-IX1)             00027100
027200                            WS-IGN-TABLE-DESC (IGN-IX1)             00027200
027300               END-IF                                              00027300
027400           END-IF.                                                 00027400
027500           READ IGNORE-RULE-FILE                                    00027500
027600               AT END MOVE 'Y' TO WS-IGNRULES-EOF-SW                00027600
027700           END-READ.                                                00027700
027800 0210-EXIT.                                                        00027800
027900           EXIT.                                                   00027900
028000*                                                                  00028000
028100****************************************************************  00028100
028200* 0300-READ-STATEMENT-HEADERS - BANKIN'S OWN 9100-WRITE-HEADER-    00028200
028300* LINE PUTS THE 'H' ROW DOWN FIRST, SO STMTWK1 RECORD 1 IS ALWAYS  00028300
028400* THE HEADER.  CARDIN AND EMONIN DO NOT KNOW THEIR OWN FROM/TO     00028400
028500* DATES UNTIL ALL DETAIL ROWS ARE SEEN, SO THEIR 'H' ROW IS        00028500
028600* WRITTEN LAST - STMTWK2/STMTWK3 MUST BE SCANNED FOR IT BEFORE THE 00028600
028700* MERGE STEP CAN READ THEIR DETAIL ROWS FROM THE TOP AGAIN.        00028700
028800****************************************************************  00028800
028900 0300-READ-STATEMENT-HEADERS.                                      00028900
029000           READ BANK-WORK-FILE   INTO WS-CURRENT-LINE              00029000
029100               AT END MOVE 'Y' TO WS-STMTWK1-EOF-SW END-READ.      00029100
029200           MOVE WS-LINE-BODY(1:16) TO WS-HDR-1(1:16).             00029200
029300           PERFORM 0310-FIND-CARD-HEADER   THRU 0310-EXIT.        00029300
029400           PERFORM 0320-FIND-EMONEY-HEADER THRU 0320-EXIT.        00029400
029500 0300-EXIT.                                                        00029500
029600           EXIT.                                                   00029600
029700*                                                                  00029700
029800 0310-FIND-CARD-HEADER.                                           00029800
029900           PERFORM 0311-READ-CARD-LINE THRU 0311-EXIT             00029900
030000               UNTIL WS-LINE-FLAG = 'H' OR STMTWK2-AT-EOF.         00030000
030100           MOVE WS-LINE-BODY(1:16) TO WS-HDR-2(1:16).             00030100
030200           CLOSE CARD-WORK-FILE.                                   00030200
030300           OPEN INPUT CARD-WORK-FILE.                             00030300
030400           MOVE 'N' TO WS-STMTWK2-EOF-SW.                         00030400
030500 0310-EXIT.                                                        00030500
030600           EXIT.                                                   00030600
030700*                                                                  00030700
030800 0311-READ-CARD-LINE.                                             00030800
030900           READ CARD-WORK-FILE INTO WS-CURRENT-LINE                00030900
031000               AT END MOVE 'Y' TO WS-STMTWK2-EOF-SW END-READ.      00031000
031100 0311-EXIT.                                                        00031100
031200           EXIT.                                                   00031200
031300*                                                                  00031300
031400 0320-FIND-EMONEY-HEADER.                                         00031400
031500           PERFORM 0321-READ-EMONEY-LINE THRU 0321-EXIT           00031500
031600               UNTIL WS-LINE-FLAG = 'H' OR STMTWK3-AT-EOF.         00031600
031700           MOVE WS-LINE-BODY(1:16) TO WS-HDR-3(1:16).             00031700
031800           CLOSE EMONEY-WORK-FILE.                                 00031800
031900           OPEN INPUT EMONEY-WORK-FILE.                           00031900
032000           MOVE 'N' TO WS-STMTWK3-EOF-SW.                         00032000
032100 0320-EXIT.                                                        00032100
032200           EXIT.                                                   00032200
032300*                                                                  00032300
032400 0321-READ-EMONEY-LINE.                                           00032400
032500           READ EMONEY-WORK-FILE INTO WS-CURRENT-LINE              00032500
032600               AT END MOVE 'Y' TO WS-STMTWK3-EOF-SW END-READ.      00032600
032700 0321-EXIT.                                                        00032700
032800           EXIT.                                                   00032800
032900*                                                                  00032900
033000****************************************************************  00033000
033100* 0400-VALIDATE-PERIOD - THE FROM/TO DATE (BYTES 1-8 OF EACH       00033100
033200*                        HEADER LINE) MUST AGREE ACROSS ALL        00033200
033300*                        THREE STATEMENTS.                         00033300
033400****************************************************************  00033400
033500 0400-VALIDATE-PERIOD.                                             00033500
033600           IF WS-HDR-1(1:16) NOT = WS-HDR-2(1:16) OR               00033600
033700              WS-HDR-1(1:16) NOT = WS-HDR-3(1:16)                  00033700
033800               DISPLAY 'STMTRPT: STATEMENT FROM-DATES DISAGREE - ' 00033800
033900                       WS-HDR-1(1:16) ' / ' WS-HDR-2(1:16) ' / '   00033900
034000                       WS-HDR-3(1:16)                             00034000
034100               MOVE 16 TO RETURN-CODE                              00034100
034200               GOBACK                                              00034200
034300           END-IF.                                                 00034300
034400 0400-EXIT.                                                        00034400
034500           EXIT.                                                   00034500
034600*                                                                  00034600
034700****************************************************************  00034700
034800* 2000-MERGE-BANK-TXNS / 2100-MERGE-CARD-TXNS /                    00034800
034900* 2200-MERGE-EMONEY-TXNS - EACH STATEMENT'S DETAIL ROWS ARE        00034900
035000* PROCESSED AND WRITTEN IN TURN; STATEMENT ORDER BANK-CARD-        00035000
035100* EMONEY MATCHES THE ORDER SPEC'D FOR THE REPORT.                  00035100
035200****************************************************************  00035200
035300 2000-MERGE-BANK-TXNS.                                             00035300
035400           PERFORM 2010-READ-BANK-LINE    THRU 2010-EXIT.          00035400
035500           PERFORM 2020-PROCESS-BANK-LINE THRU 2020-EXIT          00035500
035600               UNTIL STMTWK1-AT-EOF.                               00035600
035700 2000-EXIT.                                                        00035700
035800           EXIT.                                                   00035800
035900*                                                                  00035900
036000 2010-READ-BANK-LINE.                                              00036000
036100           READ BANK-WORK-FILE INTO WS-CURRENT-LINE                00036100
036200               AT END MOVE 'Y' TO WS-STMTWK1-EOF-SW                00036200
036300           END-READ.                                                00036300
036400 2010-EXIT.                                                        00036400
036500           EXIT.                                                   00036500
036600*                                                                  00036600
036700 2020-PROCESS-BANK-LINE.                                           00036700
036800           IF WS-LINE-FLAG = 'T'                                  00036800
036900               PERFORM 3000-UNPACK-TRANSACTION THRU 3000-EXIT      00036900
037000               PERFORM 4000-TEST-SURVIVOR       THRU 4000-EXIT     00037000
037100               IF IS-SURVIVOR                                      00037100
037200                   PERFORM 5000-CATEGORIZE-AND-WRITE THRU 5000-EXIT00037200
037300               END-IF                                              00037300
037400           END-IF.                                                 00037400
037500           PERFORM 2010-READ-BANK-LINE THRU 2010-EXIT.             00037500
037600 2020-EXIT.                                                        00037600
037700           EXIT.                                                   00037700
037800*                                                                  00037800
037900 2100-MERGE-CARD-TXNS.                                             00037900
038000           PERFORM 2110-READ-CARD-LINE    THRU 2110-EXIT.          00038000
038100           PERFORM 2120-PROCESS-CARD-LINE THRU 2120-EXIT          00038100
038200               UNTIL STMTWK2-AT-EOF.                               00038200
038300 2100-EXIT.                                                        00038300
038400           EXIT.                                                   00038400
038500*                                                                  00038500
038600 2110-READ-CARD-LINE.                                              00038600
038700           READ CARD-WORK-FILE INTO WS-CURRENT-LINE                00038700
038800               AT END MOVE 'Y' TO WS-STMTWK2-EOF-SW                00038800
038900           END-READ.                                                00038900
039000 2110-EXIT.                                                        00039000
039100           EXIT.                                                   00039100
039200*                                                                  00039200
039300 2120-PROCESS-CARD-LINE.                                           00039300
039400           IF WS-LINE-FLAG = 'T'                                  00039400
039500               PERFORM 3000-UNPACK-TRANSACTION THRU 3000-EXIT      00039500
039600               PERFORM 4000-TEST-SURVIVOR       THRU 4000-EXIT     00039600
039700               IF IS-SURVIVOR                                      00039700
039800                   PERFORM 5000-CATEGORIZE-AND-WRITE THRU 5000-EXIT00039800
039900               END-IF                                              00039900
040000           END-IF.                                                 00040000
040100           PERFORM 2110-READ-CARD-LINE THRU 2110-EXIT.             00040100
040200 2120-EXIT.                                                        00040200
040300           EXIT.                                                   00040300
040400*                                                                  00040400
040500 2200-MERGE-EMONEY-TXNS.                                           00040500
040600           PERFORM 2210-READ-EMONEY-LINE    THRU 2210-EXIT.        00040600
040700           PERFORM 2220-PROCESS-EMONEY-LINE THRU 2220-EXIT        00040700
040800               UNTIL STMTWK3-AT-EOF.                               00040800
040900 2200-EXIT.                                                        00040900
041000           EXIT.                                                   00041000
041100*                                                                  00041100
041200 2210-READ-EMONEY-LINE.                                            00041200
041300           READ EMONEY-WORK-FILE INTO WS-CURRENT-LINE              00041300
041400               AT END MOVE 'Y' TO WS-STMTWK3-EOF-SW                00041400
041500           END-READ.                                                00041500
041600 2210-EXIT.                                                        00041600
041700           EXIT.                                                   00041700
041800*                                                                  00041800
041900 2220-PROCESS-EMONEY-LINE.                                         00041900
042000           IF WS-LINE-FLAG = 'T'                                  00042000
042100               PERFORM 3000-UNPACK-TRANSACTION THRU 3000-EXIT      00042100
042200               PERFORM 4000-TEST-SURVIVOR       THRU 4000-EXIT     00042200
042300               IF IS-SURVIVOR                                      00042300
042400                   PERFORM 5000-CATEGORIZE-AND-WRITE THRU 5000-EXIT00042400
042500               END-IF                                              00042500
042600           END-IF.                                                 00042600
042700           PERFORM 2210-READ-EMONEY-LINE THRU 2210-EXIT.           00042700
042800 2220-EXIT.                                                        00042800
042900           EXIT.                                                   00042900
043000*                                                                  00043000
043100****************************************************************  00043100
043200* 3000-UNPACK-TRANSACTION - SPLIT THE 131-BYTE COMMA-DELIMITED     00043200
043300* BODY INTO ITS FOUR FIELDS.                                       00043300
043400****************************************************************  00043400
043500 3000-UNPACK-TRANSACTION.                                          00043500
043600           ADD 1 TO WS-TXN-LINES-READ.                             00043600
043700           MOVE SPACES TO WS-TXN-DATE WS-TXN-DESCRIPTION           00043700
043800                          WS-TXN-ACCOUNT-ID.                       00043800
043900           UNSTRING WS-LINE-BODY DELIMITED BY ','                  00043900
044000               INTO WS-TXN-DATE WS-TXN-DESCRIPTION WS-TXN-AMOUNT   00044000
044100                    WS-TXN-ACCOUNT-ID.                             00044100
044200           IF WS-TD-MM < '01' OR WS-TD-MM > '12'                    00044200
044300               DISPLAY 'STMTRPT: SUSPECT TRANSACTION MONTH - '      00044300
044400                       WS-TD-YYYY '-' WS-TD-MM '-' WS-TD-DD         00044400
044500           END-IF.                                                 00044500
044600           MOVE WS-TXN-AMOUNT TO WS-AMOUNT-NUMERIC.                00044600
044700 3000-EXIT.                                                        00044700
044800           EXIT.                                                   00044800
044900*                                                                  00044900
045000****************************************************************  00045000
045100* 4000-TEST-SURVIVOR - DROP 'INITIAL BALANCE' DETAIL LINES AND     00045100
045200* ANY LINE MATCHED BY AN IGNORE RULE (EXACT 'full' MATCH OR        00045200
045300* SUBSTRING 'partial' MATCH).                                      00045300
045400****************************************************************  00045400
045500 4000-TEST-SURVIVOR.                                               00045500
045600           MOVE 'Y' TO WS-SURVIVOR-SW.                             00045600
045700           PERFORM 4100-TEST-INITIAL-BALANCE THRU 4100-EXIT.       00045700
045800           IF IS-SURVIVOR                                          00045800
045900               SET IGN-IX1 TO 1                                    00045900
046000               PERFORM 4200-TEST-ONE-IGNORE-RULE THRU 4200-EXIT    00046000
046100                   VARYING IGN-IX1 FROM 1 BY 1                    00046100
046200                   UNTIL IGN-IX1 > WS-IGNORE-TABLE-COUNT OR        00046200
046300                         NOT IS-SURVIVOR                           00046300
046400           END-IF.                                                 00046400
046500 4000-EXIT.                                                        00046500
046600           EXIT.                                                   00046600
046700*                                                                  00046700
046800 4100-TEST-INITIAL-BALANCE.                                        00046800
046900           SET WS-SCAN-IX TO 1.                                     00046900
047000           PERFORM 4110-TEST-ONE-POSITION THRU 4110-EXIT           00047000
047100               VARYING WS-SCAN-IX FROM 1 BY 1                      00047100
047200               UNTIL WS-SCAN-IX > 26 OR NOT IS-SURVIVOR.            00047200
047300 4100-EXIT.                                                        00047300
047400           EXIT.                                                   00047400
047500*                                                                  00047500
047600 4110-TEST-ONE-POSITION.                                           00047600
047700           IF WS-TXN-DESCRIPTION(WS-SCAN-IX:15) = 'INITIAL BALANCE'00047700
047800               MOVE 'N' TO WS-SURVIVOR-SW                          00047800
047900           END-IF.                                                 00047900
048000 4110-EXIT.                                                        00048000
048100           EXIT.                                                   00048100
048200*                                                                  00048200
048300 4200-TEST-ONE-IGNORE-RULE.                                        00048300
048400           IF IGN-TYPE-FULL (IGN-IX1)                              00048400
048500               IF WS-IGN-TABLE-DESC (IGN-IX1) = WS-TXN-DESCRIPTION 00048500
048600                   MOVE 'N' TO WS-SURVIVOR-SW                      00048600
048700               END-IF                                              00048700
048800           ELSE                                                    00048800
048900               PERFORM 4210-TEST-PARTIAL-RULE THRU 4210-EXIT       00048900
049000           END-IF.                                                 00049000
049100 4200-EXIT.                                                        00049100
049200           EXIT.                                                   00049200
049300*                                                                  00049300
049400****************************************************************  00049400
049500* 4210-TEST-PARTIAL-RULE - THE RULE TEXT MAY MATCH ANYWHERE        00049500
049600* WITHIN THE TRANSACTION DESCRIPTION.                              00049600
049700****************************************************************  00049700
049800 4210-TEST-PARTIAL-RULE.                                           00049800
049900           MOVE WS-TXN-DESCRIPTION TO WS-SOURCE-SCAN-TEXT.         00049900
050000           MOVE WS-IGN-TABLE-DESC (IGN-IX1)                       00050000
050100               TO WS-PATTERN-SCAN-TEXT.                           00050100
050200           PERFORM 4212-TRIM-IGNORE-SCAN-TEXT THRU 4212-EXIT.      00050200
050300           IF WS-PATTERN-LEN = 0 OR                               00050300
050400              WS-PATTERN-LEN > WS-SOURCE-LEN                      00050400
050500               GO TO 4210-EXIT                                    00050500
050600           END-IF.                                                00050600
050700           COMPUTE WS-SCAN-LIMIT = WS-SOURCE-LEN - WS-PATTERN-LEN 00050700
050800                                   + 1.                           00050800
050900           PERFORM 4211-TEST-ONE-SUBSTRING THRU 4211-EXIT          00050900
051000               VARYING WS-SCAN-POS FROM 1 BY 1                    00051000
051100               UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR                00051100
051200                     NOT IS-SURVIVOR.                             00051200
051300 4210-EXIT.                                                        00051300
051400           EXIT.                                                   00051400
051500*                                                                  00051500
051600 4211-TEST-ONE-SUBSTRING.                                          00051600
051700           IF WS-SOURCE-SCAN-TEXT(WS-SCAN-POS:WS-PATTERN-LEN) =    00051700
051800              WS-PATTERN-SCAN-TEXT(1:WS-PATTERN-LEN)               00051800
051900               MOVE 'N' TO WS-SURVIVOR-SW                          00051900
052000           END-IF.                                                 00052000
052100 4211-EXIT.                                                        00052100
052200           EXIT.                                                   00052200
052300*                                                                  00052300
052400 4212-TRIM-IGNORE-SCAN-TEXT.                                       00052400
052500           MOVE 40 TO WS-PATTERN-LEN.                              00052500
052600           PERFORM 4213-SHRINK-PATTERN-LEN THRU 4213-EXIT          00052600
052700               UNTIL WS-PATTERN-LEN = 0 OR                         00052700
052800                  WS-PATTERN-SCAN-TEXT(WS-PATTERN-LEN:1) NOT       00052800
052900                      = SPACE.                                     00052900
053000           MOVE 40 TO WS-SOURCE-LEN.                               00053000
053100           PERFORM 4214-SHRINK-SOURCE-LEN THRU 4214-EXIT           00053100
053200               UNTIL WS-SOURCE-LEN = 0 OR                          00053200
053300                  WS-SOURCE-SCAN-TEXT(WS-SOURCE-LEN:1) NOT         00053300
053400                      = SPACE.                                     00053400
053500 4212-EXIT.                                                        00053500
053600           EXIT.                                                   00053600
053700*                                                                  00053700
053800 4213-SHRINK-PATTERN-LEN.                                          00053800
053900           SUBTRACT 1 FROM WS-PATTERN-LEN.                         00053900
054000 4213-EXIT.                                                        00054000
054100           EXIT.                                                   00054100
054200*                                                                  00054200
054300 4214-SHRINK-SOURCE-LEN.                                           00054300
054400           SUBTRACT 1 FROM WS-SOURCE-LEN.                          00054400
054500 4214-EXIT.                                                        00054500
054600           EXIT.                                                   00054600
054700*                                                                  00054700
054800****************************************************************  00054800
054900* 5000-CATEGORIZE-AND-WRITE - CALL STMTCAT, ACCUMULATE THE         00054900
055000* PER-ACCOUNT TOTAL AND WRITE THE DETAIL LINE TO RPTOUT.           00055000
055100****************************************************************  00055100
055200 5000-CATEGORIZE-AND-WRITE.                                        00055200
055300           MOVE 'Y' TO WS-ANY-SURVIVOR-SW.                        00055300
055400           MOVE WS-TXN-DESCRIPTION      TO WS-CAT-IN-DESCRIPTION. 00055400
055500           MOVE SPACES                  TO WS-CAT-IN-BANK-CATEGORY00055500
055600           CALL 'STMTCAT' USING WS-CAT-PARMS.                   00055600
055700           MOVE WS-CAT-OUT-SHORT-DESC    TO RPT-DESCRIPTION.       00055700
055800           MOVE WS-AMOUNT-NUMERIC        TO RPT-AMOUNT.            00055800
055900           MOVE WS-CAT-OUT-CATEGORY      TO RPT-CATEGORY.          00055900
056000           MOVE WS-CAT-OUT-SUB-CATEGORY  TO RPT-SUB-CATEGORY.      00056000
056100           MOVE WS-TXN-DATE              TO RPT-DATE.              00056100
056200           MOVE WS-CAT-OUT-HOUSEHOLD-FLAG                           00056200
056300               TO RPT-IS-HOUSEHOLD-EXPENSE.                          00056300
056400           MOVE SPACES                   TO RPT-BANK-CATEGORY.    00056400
056500           MOVE RPT-DETAIL-LINE           TO REPORT-OUTPUT-LINE.   00056500
056600           WRITE REPORT-OUTPUT-LINE.                              00056600
056700           ADD 1 TO WS-RPT-TOTAL-COUNT.                            00056700
056800           PERFORM 6000-ACCUMULATE-ACCOUNT-TOTAL THRU 6000-EXIT.  00056800
056900 5000-EXIT.                                                        00056900
057000           EXIT.                                                   00057000
057100*                                                                  00057100
057200****************************************************************  00057200
057300* 6000-ACCUMULATE-ACCOUNT-TOTAL - FIND OR ADD THE ACCOUNT'S ROW    00057300
057400* IN THE TOTALS TABLE AND ADD THIS TRANSACTION'S AMOUNT TO IT.     00057400
057500****************************************************************  00057500
057600 6000-ACCUMULATE-ACCOUNT-TOTAL.                                    00057600
057700           IF WS-TAI-FIRST-CHAR = SPACE                             00057700
057800               GO TO 6000-EXIT                                     00057800
057900           END-IF.                                                 00057900
058000           SET ACT-IX1 TO 1.                                       00058000
058100           MOVE 'N' TO WS-ACCOUNT-FOUND-SW.                        00058100
058200           PERFORM 6010-TEST-ONE-ACCOUNT THRU 6010-EXIT            00058200
058300               VARYING ACT-IX1 FROM 1 BY 1                        00058300
058400               UNTIL ACT-IX1 > WS-ACCOUNT-TOTAL-COUNT OR           00058400
058500                     WS-ACCOUNT-FOUND-SW = 'Y'.                    00058500
058600           IF WS-ACCOUNT-FOUND-SW NOT = 'Y'                       00058600
058700               ADD 1 TO WS-ACCOUNT-TOTAL-COUNT                     00058700
058800               SET ACT-IX1 TO WS-ACCOUNT-TOTAL-COUNT                00058800
058900               MOVE WS-TXN-ACCOUNT-ID                                00058900
059000                   TO WS-ACT-ACCOUNT-ID (ACT-IX1)                     00059000
059100               MOVE 0 TO WS-ACT-TOTAL (ACT-IX1)                    00059100
059200           END-IF.                                                 00059200
059300           ADD WS-AMOUNT-NUMERIC TO WS-ACT-TOTAL (ACT-IX1).        00059300
059400 6000-EXIT.                                                        00059400
059500           EXIT.                                                   00059500
059600*                                                                  00059600
059700 6010-TEST-ONE-ACCOUNT.                                            00059700
059800           IF WS-ACT-ACCOUNT-ID (ACT-IX1) = WS-TXN-ACCOUNT-ID      00059800
059900               MOVE 'Y' TO WS-ACCOUNT-FOUND-SW                     00059900
060000           END-IF.                                                 00060000
060100 6010-EXIT.                                                        00060100
060200           EXIT.                                                   00060200
060300*                                                                  00060300
060400 0900-CLOSE-FILES.                                                 00060400
060500           DISPLAY 'STMTRPT: TRANSACTION LINES READ = '            00060500
060600                   WS-TXN-LINES-READ.                              00060600
060700           CLOSE BANK-WORK-FILE CARD-WORK-FILE EMONEY-WORK-FILE    00060700
060800                 IGNORE-RULE-FILE REPORT-OUTPUT-FILE.               00060800
060900 0900-EXIT.                                                        00060900
061000           EXIT.                                                   00061000
061100*                                                                  00061100
061200 9100-WRITE-REPORT-HEADER.                                         00061200
061300           MOVE RPT-HEADER-LINE TO REPORT-OUTPUT-LINE.             00061300
061400           WRITE REPORT-OUTPUT-LINE.                               00061400
061500 9100-EXIT.                                                        00061500
061600           EXIT.                                                   00061600
061700*                                                                  00061700
061800 9200-WRITE-ACCOUNT-TOTALS.                                        00061800
061900           SET ACT-IX1 TO 1.                                       00061900
062000           PERFORM 9210-WRITE-ONE-TOTAL THRU 9210-EXIT             00062000
062100               VARYING ACT-IX1 FROM 1 BY 1                        00062100
062200               UNTIL ACT-IX1 > WS-ACCOUNT-TOTAL-COUNT.              00062200
062300 9200-EXIT.                                                        00062300
062400           EXIT.                                                   00062400
062500*                                                                  00062500
062600 9210-WRITE-ONE-TOTAL.                                             00062600
062700           MOVE WS-ACT-ACCOUNT-ID (ACT-IX1) TO RAT-ACCOUNT-ID.     00062700
062800           MOVE WS-ACT-TOTAL (ACT-IX1)      TO RAT-TOTAL-AMOUNT.   00062800
062900           MOVE RPT-ACCOUNT-TOTAL-LINE       TO REPORT-OUTPUT-LINE.00062900
063000           WRITE REPORT-OUTPUT-LINE.                               00063000
063100 9210-EXIT.                                                        00063100
063200           EXIT.                                                   00063200
