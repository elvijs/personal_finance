000100**************************************************************** 00000100
000200* STMTOUT  -  CONSOLIDATED REPORT OUTPUT RECORD (RPTOUT FILE)    00000200
000300*          -  ONE LINE PER SURVIVING TRANSACTION, PRECEDED BY A  00000300
000400*             HEADER LINE NAMING THE COLUMNS.  WRITTEN BY        00000400
000500*             STMTRPT IN STATEMENT ORDER THEN TRANSACTION ORDER. 00000500
000600*                                                                00000600
000700* HIST:  2024-02-09  RHC  TKT SP-0120  ORIGINAL LAYOUT            00000700
000800*        2024-03-04  DJL  TKT SP-0148  ADD TRAILING ACCOUNT      00000800
000900*                                      TOTALS SUMMARY LINE       00000900
001000**************************************************************** 00001000
001100 01  RPT-DETAIL-LINE.                                            00001100
001200     03  RPT-DESCRIPTION              PIC X(40).                 00001200
001300     03  FILLER                       PIC X(01) VALUE ','.       00001300
001400     03  RPT-AMOUNT                   PIC -(6)9.99.               00001400
001500     03  FILLER                       PIC X(01) VALUE ','.       00001500
001600     03  RPT-CATEGORY                 PIC X(30).                 00001600
001700     03  FILLER                       PIC X(01) VALUE ','.       00001700
001800     03  RPT-SUB-CATEGORY             PIC X(30).                 00001800
001900     03  FILLER                       PIC X(01) VALUE ','.       00001900
002000     03  RPT-DATE                     PIC X(10).                 00002000
002100     03  FILLER                       PIC X(01) VALUE ','.       00002100
002200     03  RPT-IS-HOUSEHOLD-EXPENSE     PIC X(03).                 00002200
002300     03  FILLER                       PIC X(01) VALUE ','.       00002300
002400     03  RPT-BANK-CATEGORY            PIC X(30).                 00002400
002500     03  FILLER                       PIC X(12) VALUE SPACES.    00002500
002600*                                                                00002600
002700* ALTERNATE VIEW - HEADER LINE LITERAL LAID OVER THE SAME SLOT.  00002700
002800 01  RPT-HEADER-LINE REDEFINES RPT-DETAIL-LINE.                  00002800
002900     03  FILLER                       PIC X(80) VALUE             00002900
003000         'description,amount,category,sub_category,date,is_house 00003000
003100-        'hold_expense,bank_category'.                           00003100
003200     03  FILLER                       PIC X(91) VALUE SPACES.    00003200
003300*                                                                00003300
003400* ALTERNATE VIEW - PER-ACCOUNT TOTALS TRAILER LINE.              00003400
003500 01  RPT-ACCOUNT-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.            00003500
003600     03  RAT-ACCOUNT-ID               PIC X(30).                 00003600
003700     03  FILLER                       PIC X(01) VALUE ','.       00003700
003800     03  RAT-TOTAL-AMOUNT             PIC -(8)9.99.               00003800
003900     03  FILLER                       PIC X(128) VALUE SPACES.   00003900
