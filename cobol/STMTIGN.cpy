000100**************************************************************** 00000100
000200* STMTIGN  -  IGNORE RULE RECORD (IGNRULES FILE)                 00000200
000300*          -  ONE RULE PER LINE, DELIMITED, HEADER ROW ON FILE.  00000300
000400*             READ SEQUENTIALLY BY STMTRPT AGAINST EACH SURVIVOR 00000400
000500*             TRANSACTION DESCRIPTION BEFORE CATEGORIZATION.     00000500
000600*                                                                00000600
000700* IGN-ADDED-ON-PARTS IS AN ALTERNATE DATE/TIME VIEW OF           00000700
000800* IGN-ADDED-ON, SAME SHAPE AS STMTXN'S OWN TXN-DATE-PARTS        00000800
000900* BREAKOUT.                                                      00000900
001000*                                                                00001000
001100* HIST:  2024-02-08  RHC  TKT SP-0119  ORIGINAL LAYOUT            00001100
001200*        2024-04-10  DJL  TKT SP-0155  ADD IGN-ACTIVE-FLAG -    00001200
001300*                                      DISUSED RULES ARE KEPT    00001300
001400*                                      ON FILE RATHER THAN       00001400
001500*                                      DELETED, FOR AUDIT        00001500
001600*        2024-05-02  DJL  TKT SP-0161  ADD IGN-ADDED-ON/         00001600
001700*                                      IGN-ADDED-BY AND A        00001700
001800*                                      FREE-TEXT COMMENT FIELD   00001800
001900*                                      FOR THE NEVER-BUILT        00001900
002000*                                      RULE-MAINTENANCE SCREEN   00002000
002100**************************************************************** 00002100
002200 01  IGNORE-RULE-REC.                                             00002200
002300     03  IGN-TYPE                     PIC X(07).                 00002300
002400         88  IGN-TYPE-FULL            VALUE 'full'.               00002400
002500         88  IGN-TYPE-PARTIAL         VALUE 'partial'.            00002500
002600     03  IGN-DESC                     PIC X(40).                 00002600
002700     03  IGN-ACTIVE-FLAG              PIC X(01) VALUE 'Y'.        00002700
002800         88  IGN-RULE-ACTIVE          VALUE 'Y'.                  00002800
002900         88  IGN-RULE-INACTIVE        VALUE 'N'.                  00002900
003000     03  IGN-ADDED-ON                 PIC 9(14) VALUE ZEROS.      00003000
003050*        ALTERNATE VIEW - DATE/TIME BREAKOUT OF IGN-ADDED-ON.    00003050
003100     03  IGN-ADDED-ON-PARTS REDEFINES IGN-ADDED-ON.              00003100
003200         05  IGN-ADDED-CCYY           PIC 9(04).                  00003200
003300         05  IGN-ADDED-MM             PIC 9(02).                  00003300
003400         05  IGN-ADDED-DD             PIC 9(02).                  00003400
003500         05  IGN-ADDED-HH             PIC 9(02).                  00003500
003600         05  IGN-ADDED-MI             PIC 9(02).                  00003600
003700         05  IGN-ADDED-SS             PIC 9(02).                  00003700
003800     03  IGN-ADDED-BY                 PIC X(08) VALUE SPACES.     00003800
003900     03  IGN-COMMENT-TEXT             PIC X(30) VALUE SPACES.     00003900
004000     03  FILLER                       PIC X(09) VALUE SPACES.     00004000
