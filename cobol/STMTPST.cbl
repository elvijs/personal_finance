000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF UNIZAR FINANCIAL SYSTEMS       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  STMTPST                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D STOUT MARTINEZ                                      00000700
000800*                                                                 00000800
000900* POSTS NORMALIZED TRANSACTIONS FROM THE THREE STATEMENT WORK     00000900
001000* FILES INTO THE KEYED TRANSACTION MASTER (TXNMSTR), REGISTERING  00001000
001100* ANY ACCOUNT NOT YET ON THE ACCOUNT MASTER (ACCTMSTR) ALONG THE  00001100
001200* WAY, AND APPLIES ANY PENDING MASTER-RECORD UPDATE REQUESTS      00001200
001300* (ACCOUNT-ID AND/OR SHARED-EXPENSE FLAG) FROM UPDTRAN.           00001300
001400*                                                                 00001400
001500* POSTING IS NOT RESTARTABLE MID-FILE - A RERUN MUST BEGIN FROM   00001500
001600* AN EMPTY TXNMSTR EXTENT.                                        00001600
001700*                                                                 00001700
001800***************************************************************** 00001800
001900*                                                                 00001900
002000* CHANGE LOG                                                      00002000
002100*-----------------------------------------------------------------00002100
002200* DATE       PROGRMR  TICKET    DESCRIPTION OF CHANGE              00002200
002300*-----------------------------------------------------------------00002300
002400* 03/21/95   DSM      SP-0260   ORIGINAL PROGRAM                  00002400
002500* 08/22/99   PTS      SP-0334   Y2K - TXNM-UPDATED-ON NOW STAMPED 00002500
002600*                               WITH A FULL 4-DIGIT CENTURY        00002600
002700* 07/19/01   PTS      SP-0350   ADD UPDTRAN FIELD-LEVEL UPDATE     00002700
002800*                               PASS (ACCOUNT ID / SHARED FLAG)    00002800
002900* 10/02/04   PTS      SP-0362   SKIP, RATHER THAN ABEND, ON A      00002900
003000*                               DUPLICATE NATURAL KEY - SAME       00003000
003100*                               TRANSACTION CAN APPEAR ON MORE     00003100
003200*                               THAN ONE STATEMENT                 00003200
003300****************************************************************  00003300
003400 IDENTIFICATION DIVISION.                                         00003400
003500 PROGRAM-ID. STMTPST.                                              00003500
003600 AUTHOR.  D STOUT MARTINEZ.                                        00003600
003700 INSTALLATION.  UNIZAR FINANCIAL SYSTEMS - MONTHLY BATCH.          00003700
003800 DATE-WRITTEN.  03/21/95.                                          00003800
003900 DATE-COMPILED. 03/21/95.                                          00003900
004000 SECURITY.  NON-CONFIDENTIAL.                                      00004000
004100 ENVIRONMENT DIVISION.                                             00004100
004200 CONFIGURATION SECTION.                                            00004200
004300 SOURCE-COMPUTER. IBM-390.                                         00004300
004400 OBJECT-COMPUTER. IBM-390.                                         00004400
004500 SPECIAL-NAMES.                                                    00004500
004600     C01 IS TOP-OF-FORM.                                           00004600
004700 INPUT-OUTPUT SECTION.                                             00004700
004800 FILE-CONTROL.                                                     00004800
004900     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMSTR                00004900
005000         ORGANIZATION IS INDEXED                                   00005000
005100         ACCESS MODE IS DYNAMIC                                    00005100
005200         RECORD KEY IS ACCT-ID                                    00005200
005300         FILE STATUS IS WS-ACCTMSTR-STATUS.                        00005300
005400     SELECT TRANSACTION-MASTER-FILE ASSIGN TO TXNMSTR             00005400
005500         ORGANIZATION IS INDEXED                                   00005500
005600         ACCESS MODE IS DYNAMIC                                    00005600
005700         RECORD KEY IS TXNM-KEY                                    00005700
005800         FILE STATUS IS WS-TXNMSTR-STATUS.                         00005800
005900     SELECT BANK-WORK-FILE ASSIGN TO STMTWK1                      00005900
006000         ORGANIZATION IS LINE SEQUENTIAL                           00006000
006100         FILE STATUS IS WS-STMTWK1-STATUS.                        00006100
006200     SELECT CARD-WORK-FILE ASSIGN TO STMTWK2                      00006200
006300         ORGANIZATION IS LINE SEQUENTIAL                           00006300
006400         FILE STATUS IS WS-STMTWK2-STATUS.                        00006400
006500     SELECT EMONEY-WORK-FILE ASSIGN TO STMTWK3                    00006500
006600         ORGANIZATION IS LINE SEQUENTIAL                           00006600
006700         FILE STATUS IS WS-STMTWK3-STATUS.                        00006700
006800     SELECT UPDATE-REQUEST-FILE ASSIGN TO UPDTRAN                 00006800
006900         ORGANIZATION IS LINE SEQUENTIAL                           00006900
007000         FILE STATUS IS WS-UPDTRAN-STATUS.                        00007000
007100     SELECT POSTING-REPORT-FILE ASSIGN TO POSTRPT                 00007100
007200         FILE STATUS IS WS-POSTRPT-STATUS.                        00007200
007300***************************************************************** 00007300
007400 DATA DIVISION.                                                   00007400
007500 FILE SECTION.                                                    00007500
007600                                                                  00007600
007700 FD  ACCOUNT-MASTER-FILE                                          00007700
007800     RECORDING MODE IS F.                                        00007800
007900 COPY ACCTMST.                                                    00007900
008000                                                                  00008000
008100 FD  TRANSACTION-MASTER-FILE                                      00008100
008200     RECORDING MODE IS F.                                        00008200
008300 COPY STMTXN.                                                     00008300
008400                                                                  00008400
008500 FD  BANK-WORK-FILE                                                00008500
008600     RECORDING MODE IS V.                                        00008600
008700 01  BANK-WORK-LINE               PIC X(132).                    00008700
008800                                                                  00008800
008900 FD  CARD-WORK-FILE                                                00008900
009000     RECORDING MODE IS V.                                        00009000
009100 01  CARD-WORK-LINE               PIC X(132).                    00009100
009200                                                                  00009200
009300 FD  EMONEY-WORK-FILE                                              00009300
009400     RECORDING MODE IS V.                                        00009400
009500 01  EMONEY-WORK-LINE             PIC X(132).                    00009500
009600                                                                  00009600
009700 FD  UPDATE-REQUEST-FILE                                          00009700
009800     RECORDING MODE IS V.                                        00009800
009900 01  UPDATE-REQUEST-LINE          PIC X(90).                     00009900
010000                                                                  00010000
010100 FD  POSTING-REPORT-FILE                                          00010100
010200     RECORDING MODE IS F.                                        00010200
010300 01  REPORT-RECORD                PIC X(132).                    00010300
010400***************************************************************** 00010400
010500 WORKING-STORAGE SECTION.                                         00010500
010600 77  WS-TXN-LINES-READ           PIC S9(07) COMP VALUE ZERO.     00010600
010700 01  SYSTEM-DATE-AND-TIME.                                        00010700
010800     05  CURRENT-DATE.                                            00010800
010900         10  CURRENT-CENTURY     PIC 9(2).                        00010900
011000         10  CURRENT-YEAR        PIC 9(2).                        00011000
011100         10  CURRENT-MONTH       PIC 9(2).                        00011100
011200         10  CURRENT-DAY         PIC 9(2).                        00011200
011300     05  CURRENT-TIME.                                            00011300
011400         10  CURRENT-HOUR        PIC 9(2).                        00011400
011500         10  CURRENT-MINUTE      PIC 9(2).                        00011500
011600         10  CURRENT-SECOND      PIC 9(2).                        00011600
011700         10  CURRENT-HNDSEC      PIC 9(2).                        00011700
011800     05  FILLER                  PIC X(01) VALUE SPACES.          00011800
011900*                                                                 00011900
012000 01  WS-FILE-STATUS-CODES.                                         00012000
012100     05  WS-ACCTMSTR-STATUS      PIC X(02) VALUE SPACES.          00012100
012200         88  ACCTMSTR-OK         VALUE '00'.                      00012200
012300         88  ACCTMSTR-NOT-FOUND  VALUE '23'.                      00012300
012400     05  WS-TXNMSTR-STATUS       PIC X(02) VALUE SPACES.          00012400
012500         88  TXNMSTR-OK          VALUE '00'.                      00012500
012600         88  TXNMSTR-NOT-FOUND   VALUE '23'.                      00012600
012700     05  WS-STMTWK1-STATUS       PIC X(02) VALUE SPACES.          00012700
012800         88  STMTWK1-OK          VALUE '00'.                      00012800
012900     05  WS-STMTWK2-STATUS       PIC X(02) VALUE SPACES.          00012900
013000         88  STMTWK2-OK          VALUE '00'.                      00013000
013100     05  WS-STMTWK3-STATUS       PIC X(02) VALUE SPACES.          00013100
013200         88  STMTWK3-OK          VALUE '00'.                      00013200
013300     05  WS-UPDTRAN-STATUS       PIC X(02) VALUE SPACES.          00013300
013400         88  UPDTRAN-OK          VALUE '00'.                      00013400
013500     05  WS-POSTRPT-STATUS       PIC X(02) VALUE SPACES.          00013500
013600     05  FILLER                  PIC X(01) VALUE SPACES.          00013600
013700*                                                                 00013700
013800 01  WS-SWITCHES.                                                  00013800
013900     05  WS-STMTWK1-EOF-SW       PIC X(01) VALUE 'N'.             00013900
014000         88  STMTWK1-AT-EOF      VALUE 'Y'.                        00014000
014100     05  WS-STMTWK2-EOF-SW       PIC X(01) VALUE 'N'.             00014100
014200         88  STMTWK2-AT-EOF      VALUE 'Y'.                        00014200
014300     05  WS-STMTWK3-EOF-SW       PIC X(01) VALUE 'N'.             00014300
014400         88  STMTWK3-AT-EOF      VALUE 'Y'.                        00014400
014500     05  WS-UPDTRAN-EOF-SW       PIC X(01) VALUE 'N'.             00014500
014600         88  UPDTRAN-AT-EOF      VALUE 'Y'.                        00014600
014700     05  WS-TXN-DUPLICATE-SW     PIC X(01) VALUE 'N'.             00014700
014800         88  TXN-IS-DUPLICATE    VALUE 'Y'.                        00014800
014900     05  FILLER                  PIC X(01) VALUE SPACES.          00014900
015000*                                                                 00015000
015100 01  REPORT-TOTALS.                                                00015100
015200     05  NUM-ACCOUNTS-ADDED      PIC S9(07) COMP-3 VALUE 0.       00015200
015300     05  NUM-TRAN-POSTED         PIC S9(07) COMP-3 VALUE 0.       00015300
015400     05  NUM-TRAN-DUPLICATE      PIC S9(07) COMP-3 VALUE 0.       00015400
015500     05  NUM-UPDATE-REQUESTS     PIC S9(07) COMP-3 VALUE 0.       00015500
015600     05  NUM-UPDATE-PROCESSED    PIC S9(07) COMP-3 VALUE 0.       00015600
015700     05  NUM-UPDATE-NOT-FOUND    PIC S9(07) COMP-3 VALUE 0.       00015700
015800     05  FILLER                  PIC X(01) VALUE SPACES.          00015800
015900*                                                                 00015900
016000 01  WS-CURRENT-LINE             PIC X(132) VALUE SPACES.         00016000
016100 01  WS-LINE-TYPE REDEFINES WS-CURRENT-LINE.                      00016100
016200     05  WS-LINE-FLAG            PIC X(01).                        00016200
016300     05  WS-LINE-BODY            PIC X(131).                      00016300
016400*                                                                 00016400
016500 01  WS-TXN-WORK-FIELDS.                                           00016500
016600     05  WS-TXN-DATE-TEXT        PIC X(10) VALUE SPACES.          00016600
016700     05  WS-TXN-DATE-TEXT-R REDEFINES WS-TXN-DATE-TEXT.          00016700
016800         10  WS-TDT-YYYY         PIC X(04).                      00016800
016900         10  FILLER              PIC X(01).                      00016900
017000         10  WS-TDT-MM           PIC X(02).                      00017000
017100         10  FILLER              PIC X(01).                      00017100
017200         10  WS-TDT-DD           PIC X(02).                      00017200
017300     05  WS-TXN-DESC-TEXT        PIC X(40) VALUE SPACES.          00017300
017400     05  WS-TXN-AMOUNT-TEXT      PIC -(7)9.99.                     00017400
017500     05  WS-TXN-ACCOUNT-ID       PIC X(30) VALUE SPACES.          00017500
017600     05  FILLER                  PIC X(01) VALUE SPACES.          00017600
017700*                                                                 00017700
017800 01  WS-UPDATE-REQUEST-FIELDS.                                     00017800
017900     05  WS-UPD-DATE-TEXT        PIC X(10) VALUE SPACES.          00017900
018000     05  WS-UPD-DESC-TEXT        PIC X(40) VALUE SPACES.          00018000
018100     05  WS-UPD-AMOUNT-TEXT      PIC X(12) VALUE SPACES.          00018100
018200     05  WS-UPD-NEW-ACCOUNT-ID   PIC X(30) VALUE SPACES.          00018200
018300     05  WS-UPD-NEW-SHARED-FLAG  PIC X(01) VALUE SPACES.          00018300
018400     05  FILLER                  PIC X(01) VALUE SPACES.          00018400
018500*                                                                 00018500
018600 COPY STMTHDR.                                                    00018600
018700*                                                                 00018700
018800 01  WS-TIMESTAMP-FIELDS.                                          00018800
018900     05  WS-UPDATED-ON-TS        PIC 9(14) VALUE ZEROS.           00018900
019000     05  WS-UPDATED-ON-R REDEFINES WS-UPDATED-ON-TS.              00019000
019100         10  WS-TS-YYYY          PIC 9(04).                       00019100
019200         10  WS-TS-MM            PIC 9(02).                       00019200
019300         10  WS-TS-DD            PIC 9(02).                       00019300
019400         10  WS-TS-HH            PIC 9(02).                       00019400
019500         10  WS-TS-MI            PIC 9(02).                       00019500
019600         10  WS-TS-SS            PIC 9(02).                       00019600
019700     05  FILLER                  PIC X(01) VALUE SPACES.          00019700
019800*                                                                 00019800
019900 01  RPT-STATS-HDR1.                                               00019900
020000     05  FILLER PIC X(40) VALUE 'TRANSACTION MASTER POSTING REPOR00020000
020100-        T'.                                                      00020100
020200     05  FILLER PIC X(92) VALUE SPACES.                           00020200
020300 01  RPT-STATS-DETAIL.                                             00020300
020400     05  RPT-STATS-LABEL         PIC X(30).                       00020400
020500     05  FILLER                  PIC X(04) VALUE SPACES.          00020500
020600     05  RPT-STATS-COUNT         PIC ZZZ,ZZZ,ZZ9.                 00020600
020700     05  FILLER                  PIC X(88) VALUE SPACES.          00020700
020800****************************************************************  00020800
020900 PROCEDURE DIVISION.                                               00020900
021000****************************************************************  00021000
021100 0000-MAIN.                                                        00021100
021200     ACCEPT CURRENT-DATE FROM DATE.                                00021200
021300     ACCEPT CURRENT-TIME FROM TIME.                                00021300
021400     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                      00021400
021500     PERFORM 1000-REGISTER-ACCOUNTS THRU 1000-EXIT.               00021500
021600     PERFORM 2000-POST-TRANSACTIONS THRU 2000-EXIT.               00021600
021700     PERFORM 3000-PROCESS-UPDATES THRU 3000-EXIT.                 00021700
021800     PERFORM 9000-REPORT-POSTING-STATS THRU 9000-EXIT.            00021800
021900     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                     00021900
022000     GOBACK.                                                      00022000
022100 0000-EXIT.                                                       00022100
022200     EXIT.                                                        00022200
022300*                                                                 00022300
022400 0100-OPEN-FILES.                                                 00022400
022500     OPEN I-O     ACCOUNT-MASTER-FILE TRANSACTION-MASTER-FILE.    00022500
022600     OPEN INPUT   BANK-WORK-FILE CARD-WORK-FILE EMONEY-WORK-FILE  00022600
022700                  UPDATE-REQUEST-FILE.                             00022700
022800     OPEN OUTPUT  POSTING-REPORT-FILE.                             00022800
022900 0100-EXIT.                                                       00022900
023000     EXIT.                                                        00023000
023100*                                                                 00023100
023200****************************************************************  00023200
023300* 1000-REGISTER-ACCOUNTS - READ EACH STATEMENT'S HEADER LINE AND   00023300
023400* ADD THE ACCOUNT TO ACCTMSTR, TYPE bank_account, IF NOT ALREADY   00023400
023500* ON FILE.  ALL THREE STATEMENT ACCOUNTS ARE TREATED ALIKE - THE   00023500
023600* SPEC DOES NOT DISTINGUISH CARD/E-MONEY ACCOUNTS BY TYPE.  BANK   00023600
023700* RECORD 1 IS ALWAYS THE 'H' ROW, BUT CARDIN/EMONIN WRITE THEIRS   00023700
023800* LAST (SEE STMTCRD 9100) SO STMTWK2/STMTWK3 MUST BE SCANNED FOR   00023800
023900* THE 'H' ROW AND REWOUND BEFORE 2000-POST-TRANSACTIONS CAN READ   00023900
024000* THEIR DETAIL ROWS FROM THE TOP.                                 00024000
024100****************************************************************  00024100
024200 1000-REGISTER-ACCOUNTS.                                           00024200
024300     READ BANK-WORK-FILE INTO WS-CURRENT-LINE                      00024300
024400         AT END MOVE 'Y' TO WS-STMTWK1-EOF-SW END-READ.           00024400
024500     IF NOT STMTWK1-AT-EOF                                         00024500
024600         MOVE WS-LINE-BODY(17:30) TO WS-TXN-ACCOUNT-ID             00024600
024700         PERFORM 1100-ADD-ACCOUNT-IF-NEW THRU 1100-EXIT           00024700
024800     END-IF.                                                      00024800
024900     PERFORM 1200-FIND-CARD-HEADER   THRU 1200-EXIT.              00024900
025000     PERFORM 1300-FIND-EMONEY-HEADER THRU 1300-EXIT.              00025000
025100 1000-EXIT.                                                       00025100
025200     EXIT.                                                        00025200
025300*                                                                 00025300
025400 1200-FIND-CARD-HEADER.                                           00025400
025500     PERFORM 1210-READ-CARD-LINE THRU 1210-EXIT                   00025500
025600         UNTIL WS-LINE-FLAG = 'H' OR STMTWK2-AT-EOF.               00025600
025700     IF NOT STMTWK2-AT-EOF                                        00025700
025800         MOVE WS-LINE-BODY(17:30) TO WS-TXN-ACCOUNT-ID            00025800
025900         PERFORM 1100-ADD-ACCOUNT-IF-NEW THRU 1100-EXIT           00025900
026000     END-IF.                                                      00026000
026100     CLOSE CARD-WORK-FILE.                                        00026100
026200     OPEN INPUT CARD-WORK-FILE.                                   00026200
026300     MOVE 'N' TO WS-STMTWK2-EOF-SW.                               00026300
026400 1200-EXIT.                                                       00026400
026500     EXIT.                                                        00026500
026600*                                                                 00026600
026700 1210-READ-CARD-LINE.                                             00026700
026800     READ CARD-WORK-FILE INTO WS-CURRENT-LINE                     00026800
026900         AT END MOVE 'Y' TO WS-STMTWK2-EOF-SW END-READ.           00026900
027000 1210-EXIT.                                                       00027000
027100     EXIT.                                                        00027100
027200*                                                                 00027200
027300 1300-FIND-EMONEY-HEADER.                                         00027300
027400     PERFORM 1310-READ-EMONEY-LINE THRU 1310-EXIT                 00027400
027500         UNTIL WS-LINE-FLAG = 'H' OR STMTWK3-AT-EOF.               00027500
027600     IF NOT STMTWK3-AT-EOF                                        00027600
027700         MOVE WS-LINE-BODY(17:30) TO WS-TXN-ACCOUNT-ID            00027700
027800         PERFORM 1100-ADD-ACCOUNT-IF-NEW THRU 1100-EXIT           00027800
027900     END-IF.                                                      00027900
028000     CLOSE EMONEY-WORK-FILE.                                      00028000
028100     OPEN INPUT EMONEY-WORK-FILE.                                 00028100
028200     MOVE 'N' TO WS-STMTWK3-EOF-SW.                               00028200
028300 1300-EXIT.                                                       00028300
028400     EXIT.                                                        00028400
028500*                                                                 00028500
028600 1310-READ-EMONEY-LINE.                                           00028600
028700     READ EMONEY-WORK-FILE INTO WS-CURRENT-LINE                   00028700
028800         AT END MOVE 'Y' TO WS-STMTWK3-EOF-SW END-READ.           00028800
028900 1310-EXIT.                                                       00028900
029000     EXIT.                                                        00029000
029100*                                                                 00029100
029200 1100-ADD-ACCOUNT-IF-NEW.                                          00029200
029300     MOVE WS-TXN-ACCOUNT-ID TO ACCT-ID.                           00029300
029400     READ ACCOUNT-MASTER-FILE                                      00029400
029500         INVALID KEY CONTINUE                                      00029500
029600         NOT INVALID KEY MOVE 'N' TO WS-TXN-DUPLICATE-SW          00029600
029700     END-READ.                                                    00029700
029800     IF ACCTMSTR-NOT-FOUND                                         00029800
029900         MOVE WS-TXN-ACCOUNT-ID TO ACCT-ID                        00029900
030000         MOVE 'bank_account'    TO ACCT-TYPE                      00030000
030100         MOVE CURRENT-CENTURY   TO ACCT-ADDED-ON(1:2)             00030100
030200         MOVE CURRENT-YEAR      TO ACCT-ADDED-ON(3:2)             00030200
030300         MOVE CURRENT-MONTH     TO ACCT-ADDED-ON(5:2)             00030300
030400         MOVE CURRENT-DAY       TO ACCT-ADDED-ON(7:2)             00030400
030500         MOVE ZEROS             TO ACCT-ADDED-ON(9:6)             00030500
030600         MOVE 'A'               TO ACCT-STATUS-FLAG                00030600
030700         MOVE SPACES            TO ACCT-INSTITUTION-NAME           00030700
030800         MOVE 'GBP'             TO ACCT-CURRENCY-CODE              00030800
030900         MOVE SPACES            TO ACCT-BRANCH-SORT-CODE           00030900
031000         MOVE ZEROS             TO ACCT-LAST-STMT-DATE              00031000
031100         MOVE SPACES            TO FILLER OF ACCT-MASTER-REC      00031100
031200         WRITE ACCT-MASTER-REC                                    00031200
031300             INVALID KEY                                          00031300
031400                 DISPLAY 'STMTPST: COULD NOT ADD ACCOUNT - '      00031400
031500                         WS-TXN-ACCOUNT-ID                        00031500
031600             NOT INVALID KEY                                      00031600
031700                 ADD 1 TO NUM-ACCOUNTS-ADDED                      00031700
031800         END-WRITE                                                00031800
031900     END-IF.                                                      00031900
032000 1100-EXIT.                                                       00032000
032100     EXIT.                                                        00032100
032200*                                                                 00032200
032300****************************************************************  00032300
032400* 2000-POST-TRANSACTIONS - WALK ALL THREE STATEMENT WORK FILES     00032400
032500* TO THEIR END, POSTING EACH DETAIL LINE'S TRANSACTION.            00032500
032600****************************************************************  00032600
032700 2000-POST-TRANSACTIONS.                                           00032700
032800     PERFORM 2010-POST-ONE-BANK-LINE THRU 2010-EXIT                00032800
032900         UNTIL STMTWK1-AT-EOF.                                     00032900
033000     PERFORM 2020-POST-ONE-CARD-LINE THRU 2020-EXIT                00033000
033100         UNTIL STMTWK2-AT-EOF.                                     00033100
033200     PERFORM 2030-POST-ONE-EMONEY-LINE THRU 2030-EXIT             00033200
033300         UNTIL STMTWK3-AT-EOF.                                     00033300
033400 2000-EXIT.                                                       00033400
033500     EXIT.                                                        00033500
033600*                                                                 00033600
033700 2010-POST-ONE-BANK-LINE.                                         00033700
033800     IF WS-LINE-FLAG = 'T'                                        00033800
033900         PERFORM 2100-POST-ONE-TRANSACTION THRU 2100-EXIT         00033900
034000     END-IF.                                                      00034000
034100     READ BANK-WORK-FILE INTO WS-CURRENT-LINE                      00034100
034200         AT END MOVE 'Y' TO WS-STMTWK1-EOF-SW END-READ.           00034200
034300 2010-EXIT.                                                       00034300
034400     EXIT.                                                        00034400
034500*                                                                 00034500
034600 2020-POST-ONE-CARD-LINE.                                         00034600
034700     IF WS-LINE-FLAG = 'T'                                        00034700
034800         PERFORM 2100-POST-ONE-TRANSACTION THRU 2100-EXIT         00034800
034900     END-IF.                                                      00034900
035000     READ CARD-WORK-FILE INTO WS-CURRENT-LINE                      00035000
035100         AT END MOVE 'Y' TO WS-STMTWK2-EOF-SW END-READ.           00035100
035200 2020-EXIT.                                                       00035200
035300     EXIT.                                                        00035300
035400*                                                                 00035400
035500 2030-POST-ONE-EMONEY-LINE.                                       00035500
035600     IF WS-LINE-FLAG = 'T'                                        00035600
035700         PERFORM 2100-POST-ONE-TRANSACTION THRU 2100-EXIT         00035700
035800     END-IF.                                                      00035800
035900     READ EMONEY-WORK-FILE INTO WS-CURRENT-LINE                    00035900
036000         AT END MOVE 'Y' TO WS-STMTWK3-EOF-SW END-READ.           00036000
036100 2030-EXIT.                                                       00036100
036200     EXIT.                                                        00036200
036300*                                                                 00036300
036400****************************************************************  00036400
036500* 2100-POST-ONE-TRANSACTION - UNPACK THE WORK-FILE BODY, BUILD     00036500
036600* THE NATURAL KEY AND TRY THE INSERT; A DUPLICATE KEY IS EXPECTED  00036600
036700* (THE SAME TRANSACTION CAN APPEAR ON MORE THAN ONE STATEMENT)     00036700
036800* AND IS SKIPPED SILENTLY, NOT TREATED AS AN ERROR.                00036800
036900****************************************************************  00036900
037000 2100-POST-ONE-TRANSACTION.                                        00037000
037100     MOVE SPACES TO WS-TXN-DATE-TEXT WS-TXN-DESC-TEXT              00037100
037200                    WS-TXN-ACCOUNT-ID.                            00037200
037300     UNSTRING WS-LINE-BODY DELIMITED BY ','                       00037300
037400         INTO WS-TXN-DATE-TEXT WS-TXN-DESC-TEXT WS-TXN-AMOUNT-TEXT 00037400
037500              WS-TXN-ACCOUNT-ID.                                   00037500
037600     MOVE WS-TXN-DATE-TEXT(1:4) TO TXN-DATE-YYYY.                 00037600
037700     MOVE WS-TXN-DATE-TEXT(6:2) TO TXN-DATE-MM.                   00037700
037800     MOVE WS-TXN-DATE-TEXT(9:2) TO TXN-DATE-DD.                   00037800
037900     ADD 1 TO WS-TXN-LINES-READ.                                  00037900
038000     IF WS-TDT-MM < '01' OR WS-TDT-MM > '12'                      00038000
038100         DISPLAY 'STMTPST: SUSPECT TRANSACTION MONTH - '          00038100
038200                 WS-TDT-YYYY '-' WS-TDT-MM '-' WS-TDT-DD          00038200
038300     END-IF.                                                      00038300
038400     MOVE WS-TXN-DESC-TEXT      TO TXN-DESCRIPTION.               00038400
038500     MOVE WS-TXN-AMOUNT-TEXT    TO TXN-AMOUNT.                    00038500
038600     READ TRANSACTION-MASTER-FILE                                 00038600
038700         INVALID KEY CONTINUE                                      00038700
038800         NOT INVALID KEY MOVE 'Y' TO WS-TXN-DUPLICATE-SW          00038800
038900     END-READ.                                                    00038900
039000     IF TXNMSTR-NOT-FOUND                                         00039000
039100         MOVE WS-TXN-ACCOUNT-ID TO TXN-ACCOUNT-ID                 00039100
039200         MOVE 'N'               TO TXN-SHARED-FLAG                00039200
039300         MOVE ZEROS             TO TXNM-UPDATED-ON                00039300
039400         MOVE SPACES            TO FILLER OF TXN-MASTER-REC       00039400
039500         WRITE TXN-MASTER-REC                                     00039500
039600             INVALID KEY                                          00039600
039700                 DISPLAY 'STMTPST: COULD NOT POST TRANSACTION - '00039700
039800                         TXN-DESCRIPTION                         00039800
039900             NOT INVALID KEY                                      00039900
040000                 ADD 1 TO NUM-TRAN-POSTED                         00040000
040100         END-WRITE                                                00040100
040200     ELSE                                                         00040200
040300         ADD 1 TO NUM-TRAN-DUPLICATE                              00040300
040400     END-IF.                                                      00040400
040500 2100-EXIT.                                                       00040500
040600     EXIT.                                                        00040600
040700*                                                                 00040700
040800****************************************************************  00040800
040900* 3000-PROCESS-UPDATES - EACH UPDTRAN ROW IS                       00040900
041000* date,description,amount,new-account-id,new-shared-flag - EITHER  00041000
041100* OF THE LAST TWO MAY BE BLANK, MEANING 'LEAVE AS IS'; IF BOTH     00041100
041200* ARE BLANK THE ROW IS IGNORED (NOTHING SUPPLIED TO CHANGE).       00041200
041300****************************************************************  00041300
041400 3000-PROCESS-UPDATES.                                            00041400
041500     READ UPDATE-REQUEST-FILE                                      00041500
041600         AT END MOVE 'Y' TO WS-UPDTRAN-EOF-SW END-READ.           00041600
041700     PERFORM 3100-PROCESS-ONE-UPDATE THRU 3100-EXIT                00041700
041800         UNTIL UPDTRAN-AT-EOF.                                     00041800
041900 3000-EXIT.                                                       00041900
042000     EXIT.                                                        00042000
042100*                                                                 00042100
042200 3100-PROCESS-ONE-UPDATE.                                         00042200
042300     ADD 1 TO NUM-UPDATE-REQUESTS.                                 00042300
042400     MOVE SPACES TO WS-UPD-DATE-TEXT WS-UPD-DESC-TEXT             00042400
042500                    WS-UPD-AMOUNT-TEXT WS-UPD-NEW-ACCOUNT-ID       00042500
042600                    WS-UPD-NEW-SHARED-FLAG.                       00042600
042700     UNSTRING UPDATE-REQUEST-LINE DELIMITED BY ','                00042700
042800         INTO WS-UPD-DATE-TEXT WS-UPD-DESC-TEXT WS-UPD-AMOUNT-TEXT 00042800
042900              WS-UPD-NEW-ACCOUNT-ID WS-UPD-NEW-SHARED-FLAG.       00042900
043000     IF WS-UPD-NEW-ACCOUNT-ID = SPACES AND                        00043000
043100        WS-UPD-NEW-SHARED-FLAG = SPACES                           00043100
043200         CONTINUE                                                  00043200
043300     ELSE                                                          00043300
043400         PERFORM 3110-APPLY-ONE-UPDATE THRU 3110-EXIT             00043400
043500     END-IF.                                                      00043500
043600     READ UPDATE-REQUEST-FILE                                      00043600
043700         AT END MOVE 'Y' TO WS-UPDTRAN-EOF-SW END-READ.           00043700
043800 3100-EXIT.                                                       00043800
043900     EXIT.                                                        00043900
044000*                                                                 00044000
044100 3110-APPLY-ONE-UPDATE.                                           00044100
044200     MOVE WS-UPD-DATE-TEXT(1:4) TO TXN-DATE-YYYY.                 00044200
044300     MOVE WS-UPD-DATE-TEXT(6:2) TO TXN-DATE-MM.                   00044300
044400     MOVE WS-UPD-DATE-TEXT(9:2) TO TXN-DATE-DD.                   00044400
044500     MOVE WS-UPD-DESC-TEXT      TO TXN-DESCRIPTION.               00044500
044600     MOVE WS-UPD-AMOUNT-TEXT    TO TXN-AMOUNT.                    00044600
044700     READ TRANSACTION-MASTER-FILE                                 00044700
044800         INVALID KEY CONTINUE                                      00044800
044900     END-READ.                                                    00044900
045000     IF TXNMSTR-NOT-FOUND                                         00045000
045100         ADD 1 TO NUM-UPDATE-NOT-FOUND                            00045100
045200     ELSE                                                          00045200
045300         IF WS-UPD-NEW-ACCOUNT-ID NOT = SPACES                    00045300
045400             MOVE WS-UPD-NEW-ACCOUNT-ID TO TXN-ACCOUNT-ID         00045400
045500         END-IF                                                   00045500
045600         IF WS-UPD-NEW-SHARED-FLAG NOT = SPACES                   00045600
045700             MOVE WS-UPD-NEW-SHARED-FLAG TO TXN-SHARED-FLAG       00045700
045800         END-IF                                                   00045800
045900         ACCEPT CURRENT-DATE FROM DATE.                            00045900
046000         ACCEPT CURRENT-TIME FROM TIME.                            00046000
046100         MOVE CURRENT-CENTURY TO WS-TS-YYYY(1:2).                 00046100
046200         MOVE CURRENT-YEAR    TO WS-TS-YYYY(3:2).                 00046200
046300         MOVE CURRENT-MONTH   TO WS-TS-MM.                        00046300
046400         MOVE CURRENT-DAY     TO WS-TS-DD.                        00046400
046500         MOVE CURRENT-HOUR    TO WS-TS-HH.                        00046500
046600         MOVE CURRENT-MINUTE  TO WS-TS-MI.                        00046600
046700         MOVE CURRENT-SECOND  TO WS-TS-SS.                        00046700
046800         MOVE WS-UPDATED-ON-TS TO TXNM-UPDATED-ON.                00046800
046900         REWRITE TXN-MASTER-REC                                    00046900
047000             INVALID KEY                                          00047000
047100                 DISPLAY 'STMTPST: COULD NOT REWRITE TRAN - '     00047100
047200                         TXN-DESCRIPTION                          00047200
047300             NOT INVALID KEY                                      00047300
047400                 ADD 1 TO NUM-UPDATE-PROCESSED                    00047400
047500         END-REWRITE                                               00047500
047600     END-IF.                                                      00047600
047700 3110-EXIT.                                                       00047700
047800     EXIT.                                                        00047800
047900*                                                                 00047900
048000 0900-CLOSE-FILES.                                                 00048000
048100     DISPLAY 'STMTPST: TRANSACTION LINES READ = '                 00048100
048200             WS-TXN-LINES-READ.                                    00048200
048300     CLOSE ACCOUNT-MASTER-FILE TRANSACTION-MASTER-FILE            00048300
048400           BANK-WORK-FILE CARD-WORK-FILE EMONEY-WORK-FILE         00048400
048500           UPDATE-REQUEST-FILE POSTING-REPORT-FILE.                00048500
048600 0900-EXIT.                                                       00048600
048700     EXIT.                                                        00048700
048800*                                                                 00048800
048900 9000-REPORT-POSTING-STATS.                                        00048900
049000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER PAGE.          00049000
049100     MOVE 'ACCOUNTS ADDED'        TO RPT-STATS-LABEL.             00049100
049200     MOVE NUM-ACCOUNTS-ADDED      TO RPT-STATS-COUNT.              00049200
049300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.           00049300
049400     MOVE 'TRANSACTIONS POSTED'   TO RPT-STATS-LABEL.             00049400
049500     MOVE NUM-TRAN-POSTED         TO RPT-STATS-COUNT.              00049500
049600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00049600
049700     MOVE 'TRANSACTIONS DUPLICATE' TO RPT-STATS-LABEL.            00049700
049800     MOVE NUM-TRAN-DUPLICATE      TO RPT-STATS-COUNT.              00049800
049900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00049900
050000     MOVE 'UPDATE REQUESTS'       TO RPT-STATS-LABEL.             00050000
050100     MOVE NUM-UPDATE-REQUESTS     TO RPT-STATS-COUNT.              00050100
050200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00050200
050300     MOVE 'UPDATES PROCESSED'     TO RPT-STATS-LABEL.             00050300
050400     MOVE NUM-UPDATE-PROCESSED    TO RPT-STATS-COUNT.              00050400
050500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00050500
050600     MOVE 'UPDATES KEY NOT FOUND' TO RPT-STATS-LABEL.             00050600
050700     MOVE NUM-UPDATE-NOT-FOUND    TO RPT-STATS-COUNT.              00050700
050800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00050800
050900 9000-EXIT.                                                       00050900
051000     EXIT.                                                        00051000
